000010*-----------------------------------------------------------------
000020* COPYBOOK.....: COLECAOREG
000030* DESCRICAO....: LAYOUT DO ARQUIVO DE COLECOES (EXPORTACAO DA
000040*                LOJA) LIDO PELO SCPP1000 - EXTRATOR DE HANDLES.
000050*                SOMENTE AS DUAS COLUNAS ABAIXO SAO LIDAS; AS
000060*                DEMAIS COLUNAS DA PLANILHA ORIGINAL NAO SAO
000070*                MATERIALIZADAS NESTE REGISTRO.
000080* AUTOR........: A. RAFFUL
000090* DT.CRIACAO...: 14/04/2011
000100* MANUTENCAO...: 19/09/2013 RAF  CR-2231 CAMPO COLL-HANDLE INCLUIDO
000110*-----------------------------------------------------------------
000120 01  COLECAO-REG.                                                         
000130*        "COLUNA D" DA PLANILHA MATRIXIFY DE COLECOES                     
000140     05  COLL-TITLE                  PIC X(60).                           
000150*        "COLUNA W" DA PLANILHA MATRIXIFY DE COLECOES                     
000160     05  COLL-HANDLE                 PIC X(60).                           
