000010*-----------------------------------------------------------------
000020* COPYBOOK.....: GENEROLISTA
000030* DESCRICAO....: AREA DE TRABALHO DA LISTA DE GENERO (CAMPO
000040*                PROD-GENDER DESSERIALIZADO). ATE 3 ENTRADAS,
000050*                VALORES "Male", "Female" OU "Unisex".
000060*                COMPARTILHADA PELO SCPP4000, SCPP4200, SCPP5000
000070*                E PELOS SUBPROGRAMAS SCPP9020 (PARSE) E SCPP9030
000080*                (SERIALIZE), ONDE ENTRA COMO AREA DE LINKAGE.
000090* AUTOR........: A. RAFFUL
000100* DT.CRIACAO...: 08/11/2015
000110*-----------------------------------------------------------------
000120 01  GENERO-LISTA-AREA.
000130*        CAMPO SERIALIZADO, EX: ["Female","Male"], EM BRANCO
000140*        QUANDO A LISTA ESTA VAZIA
000150     05  GL-STRING                   PIC X(40).
000160*        QUANTIDADE DE ELEMENTOS DA LISTA (0 A 3)
000170     05  GL-QTDE                     PIC 9(01) COMP.
000180*        TABELA DE ELEMENTOS, NA ORDEM ORIGINAL
000190     05  GL-TABELA.
000200         10  GL-ITEM  OCCURS 3 TIMES
000210                      INDEXED BY GL-IDX
000220                                 PIC X(10).
000230*        RESERVA PARA EXPANSAO FUTURA DA AREA DE CHAMADA
000240     05  FILLER                      PIC X(05).
