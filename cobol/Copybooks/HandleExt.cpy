000010*-----------------------------------------------------------------
000020* COPYBOOK.....: HANDLEEXT
000030* DESCRICAO....: LAYOUT DO ARQUIVO DE HANDLES EXTRAIDOS, GRAVADO
000040*                PELO SCPP1000 E LIDO COMO ARQUIVO DE REFERENCIA
000050*                PELO SCPP2000 - SEGMENTADOR DE HANDLES.
000060* AUTOR........: A. RAFFUL
000070* DT.CRIACAO...: 14/04/2011
000080*-----------------------------------------------------------------
000090 01  HANDLE-EXTRAIDO-REG.
000100*        TITULO DA COLECAO QUE CASOU COM O TERMO DE BUSCA
000110     05  HX-TITLE                    PIC X(60).
000120*        HANDLE ORIGINAL DA COLECAO (CARACTERES ESPECIAIS INTACTOS)
000130     05  HX-HANDLE                   PIC X(60).
