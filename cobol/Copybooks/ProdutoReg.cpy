000010*-----------------------------------------------------------------
000020* COPYBOOK.....: PRODUTOREG
000030* DESCRICAO....: LAYOUT DO REGISTRO MESTRE DE PRODUTOS (EXPORT.
000040*                MATRIXIFY DA LOJA DE MEIAS) - UM REGISTRO POR
000050*                VARIANTE DE PRODUTO; VARIANTES DE UM MESMO
000060*                PRODUTO SE REPETEM COM O MESMO PROD-HANDLE EM
000070*                LINHAS CONSECUTIVAS.  OS ATRIBUTOS DE PRODUTO
000080*                (MARCA, TAGS, GENERO) SO VEM PREENCHIDOS NA
000090*                PRIMEIRA LINHA DE CADA GRUPO DE HANDLE.
000100*                USADO POR SCPP2000, SCPP4000, SCPP4200, SCPP5000.
000110*                REGISTRO FIXO DE 545 BYTES (PROD-FILLER FECHA O
000120*                RESTANTE DAS COLUNAS DA PLANILHA ORIGINAL, QUE
000130*                NAO SAO LIDAS NEM GRAVADAS POR NENHUMA ROTINA).
000140* AUTOR........: A. RAFFUL
000150* DT.CRIACAO...: 22/05/2012
000160* MANUTENCAO...: 12/06/2013 RAF  CR-1880 CAMPO PROD-VARIANT-SIZE
000170*                                AJUSTADO PARA 15 POSICOES                
000180*               08/11/2015 RAF  CR-2810 CAMPO PROD-GENDER INCLUIDOCR-2810 
000190*-----------------------------------------------------------------CR-2810 
000200 01  PRODUTO-REG.                                                 CR-0044 
000210*        "COLUNA A" - IDENTIFICADOR INTERNO DA LINHA              CR-0044 
000220     05  PROD-ID                     PIC X(20).                   CR-0044 
000230*        "COLUNA B" - CHAVE DO PRODUTO (HANDLE)                   CR-0044 
000240     05  PROD-HANDLE                 PIC X(60).                   CR-0044 
000250*        TITULO DO PRODUTO                                        CR-0044 
000260     05  PROD-TITLE                  PIC X(60).                   CR-0044 
000270*        TRECHO DA DESCRICAO DO PRODUTO                           CR-0044 
000280     05  PROD-BODY                   PIC X(80).                   CR-0044 
000290*        REPASSE - NAO UTILIZADO PELAS ROTINAS DO LOTE            CR-0044 
000300     05  PROD-VENDOR                 PIC X(30).                   CR-0044 
000310*        "COLUNA F" - MARCA; CAMPO DE COMPARACAO EXATA (CASE)     CR-0044 
000320     05  PROD-BRAND                  PIC X(30).                   CR-0044 
000330*        TIPO DE PRODUTO - REPASSE                                CR-0044 
000340     05  PROD-TYPE                   PIC X(30).                   CR-0044 
000350*        "COLUNA H" - LISTA DE TAGS SEPARADAS POR VIRGULA;        CR-0044 
000360*        TAGS DE TAMANHO TEM O FORMATO SIZE_36_40                 CR-0044 
000370     05  PROD-TAGS                   PIC X(120).                  CR-0044 
000380*        SKU DA VARIANTE - REPASSE                                CR-0044 
000390     05  PROD-VARIANT-SKU            PIC X(20).                   CR-0044 
000400*        VALOR DA OPCAO DE VARIANTE (TAMANHO) - REPASSE           CR-0044 
000410     05  PROD-VARIANT-SIZE           PIC X(15).                   CR-0044 
000420*        "COLUNA CQ" - METACAMPO DE GENERO; LISTA SERIALIZADA     CR-0044 
000430*        FORMATO ["Female","Male"]; EM BRANCO NAS VARIANTES       CR-0044
000440*        QUE NAO SAO A PRIMEIRA LINHA DO HANDLE                   CR-0044 
000450     05  PROD-GENDER                 PIC X(40).                   CR-0044 
000460*        RESTANTE DAS COLUNAS DA PLANILHA - REPASSE, NAO LIDO     CR-0044 
000470     05  PROD-FILLER                 PIC X(40).                   CR-0044 
