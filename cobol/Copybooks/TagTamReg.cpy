000010*-----------------------------------------------------------------
000020* COPYBOOK.....: TAGTAMREG
000030* DESCRICAO....: LAYOUT DO ARQUIVO DE TAGS DE TAMANHO, GERADO
000040*                PELO SCPP3000 - INVENTARIO DE TAGS DE TAMANHO.
000050* AUTOR........: A. RAFFUL
000060* DT.CRIACAO...: 09/06/2012
000070*-----------------------------------------------------------------
000080 01  TAG-TAMANHO-REG.
000090*        UMA TAG DE TAMANHO, EX: SIZE_36_40
000100     05  ST-TAG                      PIC X(30).
