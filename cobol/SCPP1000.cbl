000010******************************************************************
000020* SISTEMA......: CATALOGO DE PRODUTOS - MEIAS (SCP)
000030* PROGRAMA.....: SCPP1000
000040* AUTOR........: ANDRE RAFFUL
000050* INSTALACAO...: DEPTO DE PROCESSAMENTO DE DADOS
000060* DATA ESCRITA.: 14/04/2011
000070* DATA COMPIL..: (GERADA PELO COMPILADOR)
000080* SEGURANCA....: USO INTERNO - SOMENTE PESSOAL AUTORIZADO
000090* PROPOSITO....: EXTRATOR DE HANDLES - VARRE O ARQUIVO DE
000100*                COLECOES E GRAVA TITULO+HANDLE DE TODA COLECAO
000110*                CUJO TITULO CONTENHA (SEM DISTINGUIR MAIUSCULA
000120*                DE MINUSCULA) ALGUM DOS TERMOS DE BUSCA
000130*                INFORMADOS NO CARTAO DE PARAMETROS.
000140******************************************************************
000150* HISTORICO DE ALTERACOES
000160*-----------------------------------------------------------------        
000170*  14/04/2011  RAF  CR-1650  VERSAO INICIAL                       CR-1650 
000180*  02/09/2011  RAF  CR-1668  LIMITE DE TERMOS ELEVADO DE 10 P/ 20 CR-1668 
000190*  21/11/2012  JCM  CR-1745  AJUSTADA MENSAGEM DE ERRO QUANDO O CACR-1745 
000200*                             DE PARAMETROS VEM SEM NENHUM TERMO  CR-1745 
000210*  19/09/2013  RAF  CR-2231  REGRA "PRIMEIRO TERMO QUE CASAR"     CR-2231 
000220*                             EXPLICITADA (SEM GRAVACAO DUPLICADA)CR-2231 
000230*  30/06/2017  RAF  CR-3102  ZERO CASAMENTOS PASSA A SER TRATADO  CR-3102 
000240*                             COMO AVISO, NAO MAIS COMO ERRO      CR-3102 
000250*-----------------------------------------------------------------CR-3102 
000260*-----------------------------------------------------------------CR-3102 
000270 IDENTIFICATION DIVISION.                                         CR-3102 
000280*-----------------------------------------------------------------CR-3102 
000290 PROGRAM-ID.        SCPP1000.                                     CR-3102 
000300 AUTHOR.            ANDRE RAFFUL.                                 CR-3102 
000310 INSTALLATION.      DEPTO DE PROCESSAMENTO DE DADOS.              CR-3102 
000320 DATE-WRITTEN.      14/04/2011.                                   CR-3102 
000330 DATE-COMPILED.                                                   CR-3102 
000340 SECURITY.          USO INTERNO - SOMENTE PESSOAL AUTORIZADO.     CR-3102 
000350*-----------------------------------------------------------------CR-3102 
000360 ENVIRONMENT DIVISION.                                            CR-3102 
000370*-----------------------------------------------------------------CR-3102 
000380 CONFIGURATION SECTION.                                           CR-3102 
000390 SPECIAL-NAMES.                                                   CR-3102 
000400     C01 IS TOP-OF-FORM.                                          CR-3102 
000410*-----------------------------------------------------------------CR-3102 
000420 INPUT-OUTPUT SECTION.                                            CR-3102 
000430 FILE-CONTROL.                                                    CR-3102 
000440     SELECT COLECOES     ASSIGN TO "COLECOES"                     CR-3102 
000450             ORGANIZATION   IS LINE SEQUENTIAL                    CR-3102 
000460             ACCESS         IS SEQUENTIAL                         CR-3102 
000470             FILE STATUS    IS WS-FS-COLECOES.                    CR-3102 
000480*                                                                 CR-3102 
000490     SELECT PARM-TERMOS  ASSIGN TO "PARMTERM"                     CR-3102 
000500             ORGANIZATION   IS LINE SEQUENTIAL                    CR-3102 
000510             ACCESS         IS SEQUENTIAL                         CR-3102 
000520             FILE STATUS    IS WS-FS-PARM-TERMOS.                 CR-3102 
000530*                                                                 CR-3102 
000540     SELECT HANDLE-EXTR  ASSIGN TO "HANDXTR"                      CR-3102 
000550             ORGANIZATION   IS LINE SEQUENTIAL                    CR-3102 
000560             ACCESS         IS SEQUENTIAL                         CR-3102 
000570             FILE STATUS    IS WS-FS-HANDLE-EXTR.                 CR-3102 
000580*-----------------------------------------------------------------CR-3102 
000590 DATA DIVISION.                                                   CR-3102 
000600*-----------------------------------------------------------------CR-3102 
000610 FILE SECTION.                                                    CR-3102 
000620*                                                                 CR-3102 
000630 FD  COLECOES.                                                    CR-3102 
000640     COPY "Copybooks/ColecaoReg.cpy".                             CR-3102 
000650*                                                                 CR-3102 
000660 FD  PARM-TERMOS.                                                 CR-3102 
000670 01  FD-REG-TERMO                     PIC X(60).                  CR-3102 
000680*                                                                 CR-3102 
000690 FD  HANDLE-EXTR.                                                 CR-3102 
000700     COPY "Copybooks/HandleExt.cpy".                              CR-3102 
000710*-----------------------------------------------------------------CR-3102 
000720 WORKING-STORAGE SECTION.                                         CR-3102 
000730*-----------------------------------------------------------------CR-3102 
000740 01  WS-REG-COLECAO.                                              CR-3102 
000750     05  WS-COLL-TITLE                PIC X(60).                  CR-3102 
000760     05  WS-COLL-HANDLE               PIC X(60).                  CR-3102 
000770*                                                                 CR-3102 
000780* VISAO CRUA DO REGISTRO DE COLECAO, USADA PARA DUMP DE           CR-3102 
000790* DIAGNOSTICO QUANDO A LEITURA RETORNA FILE STATUS ANORMAL        CR-3102 
000800 01  WS-REG-COLECAO-DUMP REDEFINES WS-REG-COLECAO.                CR-3102 
000810     05  WS-RC-CHAR  OCCURS 120 TIMES                             CR-3102 
000820                      INDEXED BY WS-RC-IDX                        CR-3102 
000830                                 PIC X(01).                       CR-3102 
000840*                                                                 CR-3102 
000850* TABELA DE TERMOS DE BUSCA LIDOS DO CARTAO DE PARAMETROS         CR-3102 
000860 01  WS-TABELA-TERMOS.                                            CR-3102 
000870     05  TAB-TERMO   OCCURS 20 TIMES                              CR-3102 
000880                      INDEXED BY WS-IND-TERMO                     CR-3102 
000890                                 WS-IND-VARRE                     CR-3102 
000900                                 PIC X(60).                       CR-3102 
000910     05  FILLER                      PIC X(04) VALUE SPACES.      CR-3102 
000920*                                                                 CR-3102 
000930* COPIA MINUSCULA DO TITULO CORRENTE, REDEFINIDA PARA CALCULO     CR-3102 
000940* DE TAMANHO E BUSCA POR SUB-CADEIA                               CR-3102 
000950 01  WS-TITULO-MINUSCULO              PIC X(60).                  CR-3102 
000960 01  WS-TITULO-MINUSCULO-TAB REDEFINES WS-TITULO-MINUSCULO.       CR-3102 
000970     05  WS-TM-CHAR  OCCURS 60 TIMES                              CR-3102 
000980                      INDEXED BY WS-TM-IDX                        CR-3102 
000990                                 PIC X(01).                       CR-3102 
001000*                                                                 CR-3102 
001010* COPIA MINUSCULA DO TERMO CORRENTE, MESMA TECNICA                CR-3102 
001020 01  WS-TERMO-MINUSCULO               PIC X(60).                  CR-3102 
001030 01  WS-TERMO-MINUSCULO-TAB REDEFINES WS-TERMO-MINUSCULO.         CR-3102 
001040     05  WS-TR-CHAR  OCCURS 60 TIMES                              CR-3102 
001050                      INDEXED BY WS-TR-IDX                        CR-3102 
001060                                 PIC X(01).                       CR-3102 
001070*                                                                 CR-3102 
001080 77  WS-QTD-TERMOS                    PIC 9(02) COMP VALUE ZERO.  CR-3102 
001090 77  WS-TAM-TITULO                    PIC 9(02) COMP VALUE ZERO.  CR-3102 
001100 77  WS-TAM-TERMO                     PIC 9(02) COMP VALUE ZERO.  CR-3102 
001110 77  WS-POS-BUSCA                     PIC 9(02) COMP VALUE ZERO.  CR-3102 
001120 77  WS-LIMITE-BUSCA                  PIC S9(03) COMP VALUE ZERO. CR-3102 
001130 77  WS-MATCHES-FOUND                 PIC 9(07) COMP VALUE ZERO.  CR-3102 
001140 77  WS-RPT-MATCHES                   PIC ZZZZZZ9.                CR-3102 
001150*                                                                 CR-3102 
001160 77  WS-FS-COLECOES                   PIC X(02).                  CR-3102 
001170     88  WS-FS-COLECOES-OK            VALUE "00".                 CR-3102 
001180 77  WS-FS-PARM-TERMOS                PIC X(02).                  CR-3102 
001190     88  WS-FS-PARM-OK                VALUE "00".                 CR-3102 
001200 77  WS-FS-HANDLE-EXTR                PIC X(02).                  CR-3102 
001210     88  WS-FS-HANDLE-EXTR-OK         VALUE "00".                 CR-3102 
001220*                                                                 CR-3102 
001230 77  WS-FIM-COLECOES                  PIC X(01) VALUE "N".        CR-3102 
001240     88  FLAG-EOF-COLECOES            VALUE "S".                  CR-3102 
001250 77  WS-FIM-PARM                      PIC X(01) VALUE "N".        CR-3102 
001260     88  FLAG-EOF-PARM                VALUE "S".                  CR-3102 
001270 77  WS-ACHOU-TERMO                   PIC X(01) VALUE "N".        CR-3102 
001280     88  FLAG-ACHOU-TERMO             VALUE "S".                  CR-3102 
001290*                                                                 CR-3102 
001300 01  WS-MENSAGEM-ERRO                 PIC X(70) VALUE SPACES.     CR-3102 
001310*-----------------------------------------------------------------CR-3102 
001320 PROCEDURE DIVISION.                                              CR-3102 
001330*-----------------------------------------------------------------CR-3102 
001340 MAIN-PROCEDURE.                                                  CR-3102 
001350*                                                                 CR-3102 
001360     PERFORM P100-INICIALIZA         THRU P100-FIM.               CR-3102 
001370*                                                                 CR-3102 
001380     PERFORM P200-LE-PARAMETROS      THRU P200-FIM                CR-3102 
001390             UNTIL FLAG-EOF-PARM.                                 CR-3102 
001400*                                                                 CR-3102 
001410     IF WS-QTD-TERMOS = ZERO                                      CR-3102 
001420         DISPLAY "SCPP1000 - ERRO: NENHUM TERMO DE BUSCA "        CR-3102 
001430                 "INFORMADO NO CARTAO DE PARAMETROS."             CR-3102 
001440         PERFORM P900-FIM                                         CR-3102 
001450     END-IF.                                                      CR-3102 
001460*                                                                 CR-3102 
001470     PERFORM P300-PROCESSA           THRU P300-FIM                CR-3102 
001480             UNTIL FLAG-EOF-COLECOES.                             CR-3102 
001490*                                                                 CR-3102 
001500     PERFORM P900-FIM.                                            CR-3102 
001510*-----------------------------------------------------------------CR-3102 
001520 P100-INICIALIZA.                                                 CR-3102 
001530*                                                                 CR-3102 
001540     OPEN INPUT  COLECOES.                                        CR-3102 
001550     IF NOT WS-FS-COLECOES-OK                                     CR-3102 
001560         STRING "ERRO NA ABERTURA DE COLECOES - FS: "             CR-3102 
001570                 WS-FS-COLECOES INTO WS-MENSAGEM-ERRO             CR-3102 
001580         DISPLAY WS-MENSAGEM-ERRO                                 CR-3102 
001590         PERFORM P900-FIM                                         CR-3102 
001600     END-IF.                                                      CR-3102 
001610*                                                                 CR-3102 
001620     OPEN INPUT  PARM-TERMOS.                                     CR-3102 
001630     IF NOT WS-FS-PARM-OK                                         CR-3102 
001640         STRING "ERRO NA ABERTURA DE PARMTERM - FS: "             CR-3102 
001650                 WS-FS-PARM-TERMOS INTO WS-MENSAGEM-ERRO          CR-3102 
001660         DISPLAY WS-MENSAGEM-ERRO                                 CR-3102 
001670         PERFORM P900-FIM                                         CR-3102 
001680     END-IF.                                                      CR-3102 
001690*                                                                 CR-3102 
001700     OPEN OUTPUT HANDLE-EXTR.                                     CR-3102 
001710*                                                                 CR-3102 
001720     DISPLAY "SCPP1000 - EXTRATOR DE HANDLES".                    CR-3102 
001730*                                                                 CR-3102 
001740 P100-FIM.                                                        CR-3102 
001750*-----------------------------------------------------------------CR-3102 
001760* LE OS TERMOS DE BUSCA, UM POR LINHA, PARA A TABELA DE TRABALHO  CR-3102 
001770*-----------------------------------------------------------------CR-3102 
001780 P200-LE-PARAMETROS.                                              CR-3102 
001790*                                                                 CR-3102 
001800     READ PARM-TERMOS INTO FD-REG-TERMO                           CR-3102 
001810         AT END                                                   CR-3102 
001820             SET FLAG-EOF-PARM   TO TRUE                          CR-3102 
001830         NOT AT END                                               CR-3102 
001840             IF FD-REG-TERMO NOT = SPACES                         CR-3102 
001850                 AND WS-QTD-TERMOS < 20                           CR-3102 
001860                 ADD 1 TO WS-QTD-TERMOS                           CR-3102 
001870                 SET WS-IND-TERMO TO WS-QTD-TERMOS                CR-3102 
001880                 MOVE FD-REG-TERMO TO TAB-TERMO (WS-IND-TERMO)    CR-3102 
001890             END-IF                                               CR-3102 
001900     END-READ.                                                    CR-3102 
001910*                                                                 CR-3102 
001920 P200-FIM.                                                        CR-3102 
001930*-----------------------------------------------------------------CR-3102 
001940 P300-PROCESSA.                                                   CR-3102 
001950*                                                                 CR-3102 
001960     READ COLECOES INTO WS-REG-COLECAO                            CR-3102 
001970         AT END                                                   CR-3102 
001980             SET FLAG-EOF-COLECOES TO TRUE                        CR-3102 
001990         NOT AT END                                               CR-3102 
002000             IF NOT WS-FS-COLECOES-OK                             CR-3102 
002010                 PERFORM P305-DUMP-ERRO THRU P305-FIM             CR-3102 
002020             END-IF                                               CR-3102 
002030             IF WS-COLL-TITLE NOT = SPACES                        CR-3102 
002040                 PERFORM P310-VERIFICA-TITULO THRU P310-FIM       CR-3102 
002050             END-IF                                               CR-3102 
002060     END-READ.                                                    CR-3102 
002070*                                                                 CR-3102 
002080 P300-FIM.                                                        CR-3102 
002090*-----------------------------------------------------------------CR-3102 
002100* DUMP DE DIAGNOSTICO DO REGISTRO CORRENTE APOS LEITURA COM       CR-3102 
002110* FILE STATUS ANORMAL (NAO ENCERRA O LOTE - REGISTRO E MANTIDO)   CR-3102 
002120*-----------------------------------------------------------------CR-3102 
002130 P305-DUMP-ERRO.                                                  CR-3102 
002140*                                                                 CR-3102 
002150     DISPLAY "AVISO - FILE STATUS ANORMAL EM COLECOES: "          CR-3102 
002160              WS-FS-COLECOES.                                     CR-3102 
002170     DISPLAY "REGISTRO (10 PRIM. POSICOES): ".                    CR-3102 
002180     STRING WS-RC-CHAR (1)  WS-RC-CHAR (2)  WS-RC-CHAR (3)        CR-3102 
002190            WS-RC-CHAR (4)  WS-RC-CHAR (5)  WS-RC-CHAR (6)        CR-3102 
002200            WS-RC-CHAR (7)  WS-RC-CHAR (8)  WS-RC-CHAR (9)        CR-3102 
002210            WS-RC-CHAR (10) DELIMITED BY SIZE                     CR-3102 
002220            INTO WS-MENSAGEM-ERRO                                 CR-3102 
002230     END-STRING.                                                  CR-3102 
002240     DISPLAY WS-MENSAGEM-ERRO.                                    CR-3102 
002250*                                                                 CR-3102 
002260 P305-FIM.                                                        CR-3102 
002270*-----------------------------------------------------------------CR-3102 
002280* COMPARA O TITULO (MINUSCULO) CONTRA CADA TERMO (MINUSCULO),     CR-3102 
002290* SUB-CADEIA EM QUALQUER POSICAO; PARA NO PRIMEIRO QUE CASAR      CR-3102 
002300*-----------------------------------------------------------------CR-3102 
002310 P310-VERIFICA-TITULO.                                            CR-3102 
002320*                                                                 CR-3102 
002330     MOVE "N"                        TO WS-ACHOU-TERMO.           CR-3102 
002340     MOVE WS-COLL-TITLE               TO WS-TITULO-MINUSCULO.     CR-3102 
002350     INSPECT WS-TITULO-MINUSCULO CONVERTING                       CR-3102 
002360         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                             CR-3102 
002370      TO "abcdefghijklmnopqrstuvwxyz".                            CR-3102 
002380*                                                                 CR-3102 
002390     PERFORM VARYING WS-TAM-TITULO FROM 60 BY -1                  CR-3102 
002400             UNTIL WS-TAM-TITULO = 0                              CR-3102 
002410                OR WS-TM-CHAR (WS-TAM-TITULO) NOT = SPACE         CR-3102 
002420         CONTINUE                                                 CR-3102 
002430     END-PERFORM.                                                 CR-3102 
002440*                                                                 CR-3102 
002450     PERFORM VARYING WS-IND-VARRE FROM 1 BY 1                     CR-3102 
002460             UNTIL WS-IND-VARRE > WS-QTD-TERMOS                   CR-3102 
002470                OR FLAG-ACHOU-TERMO                               CR-3102 
002480*                                                                 CR-3102 
002490         MOVE TAB-TERMO (WS-IND-VARRE) TO WS-TERMO-MINUSCULO      CR-3102 
002500         INSPECT WS-TERMO-MINUSCULO CONVERTING                    CR-3102 
002510             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                         CR-3102 
002520          TO "abcdefghijklmnopqrstuvwxyz"                         CR-3102 
002530*                                                                 CR-3102 
002540         PERFORM VARYING WS-TAM-TERMO FROM 60 BY -1               CR-3102 
002550                 UNTIL WS-TAM-TERMO = 0                           CR-3102 
002560                    OR WS-TR-CHAR (WS-TAM-TERMO) NOT = SPACE      CR-3102 
002570             CONTINUE                                             CR-3102 
002580         END-PERFORM                                              CR-3102 
002590*                                                                 CR-3102 
002600         COMPUTE WS-LIMITE-BUSCA =                                CR-3102 
002610                 WS-TAM-TITULO - WS-TAM-TERMO + 1                 CR-3102 
002620*                                                                 CR-3102 
002630         IF WS-TAM-TERMO > 0 AND WS-LIMITE-BUSCA > 0              CR-3102 
002640             PERFORM VARYING WS-POS-BUSCA FROM 1 BY 1             CR-3102 
002650                     UNTIL WS-POS-BUSCA > WS-LIMITE-BUSCA         CR-3102 
002660                        OR FLAG-ACHOU-TERMO                       CR-3102 
002670                 IF WS-TITULO-MINUSCULO (WS-POS-BUSCA:            CR-3102 
002680                         WS-TAM-TERMO) =                          CR-3102 
002690                    WS-TERMO-MINUSCULO (1:WS-TAM-TERMO)           CR-3102 
002700                     SET FLAG-ACHOU-TERMO TO TRUE                 CR-3102 
002710                 END-IF                                           CR-3102 
002720             END-PERFORM                                          CR-3102 
002730         END-IF                                                   CR-3102 
002740*                                                                 CR-3102 
002750     END-PERFORM.                                                 CR-3102 
002760*                                                                 CR-3102 
002770     IF FLAG-ACHOU-TERMO                                          CR-3102 
002780         PERFORM P320-GRAVA-EXTRATO THRU P320-FIM                 CR-3102 
002790     END-IF.                                                      CR-3102 
002800*                                                                 CR-3102 
002810 P310-FIM.                                                        CR-3102 
002820*-----------------------------------------------------------------CR-3102 
002830 P320-GRAVA-EXTRATO.                                              CR-3102 
002840*                                                                 CR-3102 
002850     MOVE WS-COLL-TITLE               TO HX-TITLE.                CR-3102 
002860     MOVE WS-COLL-HANDLE              TO HX-HANDLE.               CR-3102 
002870     WRITE HANDLE-EXTRAIDO-REG.                                   CR-3102 
002880     ADD 1 TO WS-MATCHES-FOUND.                                   CR-3102 
002890*                                                                 CR-3102 
002900 P320-FIM.                                                        CR-3102 
002910*-----------------------------------------------------------------CR-3102 
002920 P900-FIM.                                                        CR-3102 
002930*                                                                 CR-3102 
002940     MOVE WS-MATCHES-FOUND            TO WS-RPT-MATCHES.          CR-3102 
002950     DISPLAY "==============================================".    CR-3102 
002960     DISPLAY "SCPP1000 - RESUMO DA EXTRACAO DE HANDLES".          CR-3102 
002970     DISPLAY "==============================================".    CR-3102 
002980     DISPLAY "TERMOS DE BUSCA INFORMADOS.: " WS-QTD-TERMOS.       CR-3102 
002990     DISPLAY "COLECOES CASADAS (GRAVADAS): " WS-RPT-MATCHES.      CR-3102 
003000     IF WS-MATCHES-FOUND = ZERO                                   CR-3102 
003010         DISPLAY "AVISO: NENHUMA COLECAO CASOU COM OS TERMOS "    CR-3102 
003020                 "INFORMADOS."                                    CR-3102 
003030     END-IF.                                                      CR-3102 
003040*                                                                 CR-3102 
003050     CLOSE COLECOES PARM-TERMOS HANDLE-EXTR.                      CR-3102 
003060     GOBACK.                                                      CR-3102 
003070*                                                                 CR-3102 
003080 END PROGRAM SCPP1000.                                            CR-3102 
