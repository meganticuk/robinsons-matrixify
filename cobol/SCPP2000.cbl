000010******************************************************************
000020* SISTEMA......: CATALOGO DE PRODUTOS - MEIAS (SCP)
000030* PROGRAMA.....: SCPP2000
000040* AUTOR........: ANDRE RAFFUL
000050* INSTALACAO...: DEPTO DE PROCESSAMENTO DE DADOS
000060* DATA ESCRITA.: 22/05/2012
000070* DATA COMPIL..: (GERADA PELO COMPILADOR)
000080* SEGURANCA....: USO INTERNO - SOMENTE PESSOAL AUTORIZADO
000090* PROPOSITO....: SEGMENTADOR DE HANDLES - 1A PASSADA MONTA UMA
000100*                TABELA DE HANDLES NORMALIZADOS A PARTIR DO
000110*                ARQUIVO DE REFERENCIA (SAIDA DO SCPP1000); 2A
000120*                PASSADA VARRE O ARQUIVO MESTRE DE PRODUTOS E
000130*                GRAVA NO EXTRATO TODA LINHA CUJO HANDLE
000140*                NORMALIZADO CASE, SUBSTITUINDO O HANDLE PELO
000150*                HANDLE ORIGINAL DA REFERENCIA.
000160******************************************************************
000170* HISTORICO DE ALTERACOES
000180*-----------------------------------------------------------------        
000190*  22/05/2012  RAF  CR-1801  VERSAO INICIAL                       CR-1801 
000200*  30/08/2012  RAF  CR-1834  NORMALIZACAO MOVIDA PARA SUBROTINA   CR-1834 
000210*                             COMUM SCPP9010                      CR-1834 
000220*  04/02/2013  JCM  CR-1850  INCLUIDO CONTADOR DE REGISTROS DO    CR-1850 
000230*                             MESTRE SEM CASAMENTO NO RESUMO      CR-1850 
000240*                             FINAL DO LOTE                       CR-1850 
000250*  19/09/2013  RAF  CR-2231  DUPLICATA NA REFERENCIA PASSA A      CR-2231 
000260*                             SOBRESCREVER A ENTRADA ANTERIOR NA  CR-2231 
000270*                             TABELA (ULTIMA GANHA)               CR-2231 
000280*-----------------------------------------------------------------CR-2231 
000290*-----------------------------------------------------------------CR-2231 
000300 IDENTIFICATION DIVISION.                                         CR-2231 
000310*-----------------------------------------------------------------CR-2231 
000320 PROGRAM-ID.        SCPP2000.                                     CR-2231 
000330 AUTHOR.            ANDRE RAFFUL.                                 CR-2231 
000340 INSTALLATION.      DEPTO DE PROCESSAMENTO DE DADOS.              CR-2231 
000350 DATE-WRITTEN.      22/05/2012.                                   CR-2231 
000360 DATE-COMPILED.                                                   CR-2231 
000370 SECURITY.          USO INTERNO - SOMENTE PESSOAL AUTORIZADO.     CR-2231 
000380*-----------------------------------------------------------------CR-2231 
000390 ENVIRONMENT DIVISION.                                            CR-2231 
000400*-----------------------------------------------------------------CR-2231 
000410 CONFIGURATION SECTION.                                           CR-2231 
000420 SPECIAL-NAMES.                                                   CR-2231 
000430     C01 IS TOP-OF-FORM.                                          CR-2231 
000440*-----------------------------------------------------------------CR-2231 
000450 INPUT-OUTPUT SECTION.                                            CR-2231 
000460 FILE-CONTROL.                                                    CR-2231 
000470     SELECT REFERENCIA   ASSIGN TO "REFERNCE"                     CR-2231 
000480             ORGANIZATION   IS LINE SEQUENTIAL                    CR-2231 
000490             ACCESS         IS SEQUENTIAL                         CR-2231 
000500             FILE STATUS    IS WS-FS-REFERENCIA.                  CR-2231 
000510*                                                                 CR-2231 
000520     SELECT MESTRE-PROD  ASSIGN TO "MASTPROD"                     CR-2231 
000530             ORGANIZATION   IS LINE SEQUENTIAL                    CR-2231 
000540             ACCESS         IS SEQUENTIAL                         CR-2231 
000550             FILE STATUS    IS WS-FS-MESTRE-PROD.                 CR-2231 
000560*                                                                 CR-2231 
000570     SELECT SEGM-EXTRATO ASSIGN TO "SEGEXTR"                      CR-2231 
000580             ORGANIZATION   IS LINE SEQUENTIAL                    CR-2231 
000590             ACCESS         IS SEQUENTIAL                         CR-2231 
000600             FILE STATUS    IS WS-FS-SEGM-EXTRATO.                CR-2231 
000610*-----------------------------------------------------------------CR-2231 
000620 DATA DIVISION.                                                   CR-2231 
000630*-----------------------------------------------------------------CR-2231 
000640 FILE SECTION.                                                    CR-2231 
000650*                                                                 CR-2231 
000660 FD  REFERENCIA.                                                  CR-2231 
000670     COPY "Copybooks/HandleExt.cpy".                              CR-2231 
000680*                                                                 CR-2231 
000690 FD  MESTRE-PROD.                                                 CR-2231 
000700     COPY "Copybooks/ProdutoReg.cpy".                             CR-2231 
000710*                                                                 CR-2231 
000720 FD  SEGM-EXTRATO.                                                CR-2231 
000730 01  FD-REG-SEGM-EXTRATO              PIC X(545).                 CR-2231 
000740*-----------------------------------------------------------------CR-2231 
000750 WORKING-STORAGE SECTION.                                         CR-2231 
000760*-----------------------------------------------------------------CR-2231 
000770 01  WS-REG-REFERENCIA.                                           CR-2231 
000780     05  WS-HX-TITLE                  PIC X(60).                  CR-2231 
000790     05  WS-HX-HANDLE                 PIC X(60).                  CR-2231 
000800*                                                                 CR-2231 
000810* VISAO CRUA DO REGISTRO DE REFERENCIA, USADA PARA DUMP DE        CR-2231 
000820* DIAGNOSTICO QUANDO A LEITURA RETORNA FILE STATUS ANORMAL        CR-2231 
000830 01  WS-REG-REFERENCIA-DUMP REDEFINES WS-REG-REFERENCIA.          CR-2231 
000840     05  WS-RR-CHAR  OCCURS 120 TIMES                             CR-2231 
000850                      INDEXED BY WS-RR-IDX                        CR-2231 
000860                                 PIC X(01).                       CR-2231 
000870*                                                                 CR-2231 
000880 01  WS-REG-PRODUTO.                                              CR-2231 
000890     05  WS-PROD-ID                   PIC X(20).                  CR-2231 
000900     05  WS-PROD-HANDLE               PIC X(60).                  CR-2231 
000910     05  WS-PROD-TITLE                PIC X(60).                  CR-2231 
000920     05  WS-PROD-BODY                 PIC X(80).                  CR-2231 
000930     05  WS-PROD-VENDOR               PIC X(30).                  CR-2231 
000940     05  WS-PROD-BRAND                PIC X(30).                  CR-2231 
000950     05  WS-PROD-TYPE                 PIC X(30).                  CR-2231 
000960     05  WS-PROD-TAGS                 PIC X(120).                 CR-2231 
000970     05  WS-PROD-VARIANT-SKU          PIC X(20).                  CR-2231 
000980     05  WS-PROD-VARIANT-SIZE         PIC X(15).                  CR-2231 
000990     05  WS-PROD-GENDER               PIC X(40).                  CR-2231 
001000     05  WS-PROD-FILLER               PIC X(40).                  CR-2231 
001010*                                                                 CR-2231 
001020* VISAO CRUA DO REGISTRO DE PRODUTO, USADA PARA DUMP DE           CR-2231 
001030* DIAGNOSTICO QUANDO A LEITURA RETORNA FILE STATUS ANORMAL        CR-2231 
001040 01  WS-REG-PRODUTO-DUMP REDEFINES WS-REG-PRODUTO.                CR-2231 
001050     05  WS-RP-CHAR   OCCURS 545 TIMES                            CR-2231 
001060                       INDEXED BY WS-RP-IDX                       CR-2231 
001070                                  PIC X(01).                      CR-2231 
001080*                                                                 CR-2231 
001090* TABELA DE HANDLES NORMALIZADOS (HANDLE ORIGINAL x NORMALIZADO)  CR-2231 
001100 01  WS-TABELA-HANDLES.                                           CR-2231 
001110     05  TAB-HANDLE   OCCURS 3000 TIMES                           CR-2231 
001120                       INDEXED BY WS-IND-TAB                      CR-2231 
001130                                  WS-IND-BUSCA.                   CR-2231 
001140         10  TAB-HANDLE-NORM          PIC X(60).                  CR-2231 
001150         10  TAB-HANDLE-ORIG          PIC X(60).                  CR-2231 
001160         10  FILLER                   PIC X(04) VALUE SPACES.     CR-2231 
001170*                                                                 CR-2231 
001180* AREA DE CHAMADA DA SUBROTINA DE NORMALIZACAO                    CR-2231 
001190 01  WS-PARM-NORMALIZA.                                           CR-2231 
001200     05  WS-PN-ENTRADA                PIC X(60).                  CR-2231 
001210     05  WS-PN-NORMALIZADO            PIC X(60).                  CR-2231 
001220*                                                                 CR-2231 
001230* REGISTRO DE SAIDA MONTADO ANTES DA GRAVACAO, REDEFINIDO PARA    CR-2231 
001240* PERMITIR UM DUMP DE DIAGNOSTICO EM CASO DE ERRO DE GRAVACAO     CR-2231 
001250 01  WS-REG-SAIDA                     PIC X(545).                 CR-2231 
001260 01  WS-REG-SAIDA-TAB REDEFINES WS-REG-SAIDA.                     CR-2231 
001270     05  WS-RS-CHAR   OCCURS 545 TIMES                            CR-2231 
001280                       INDEXED BY WS-RS-IDX                       CR-2231 
001290                                  PIC X(01).                      CR-2231 
001300*                                                                 CR-2231 
001310 77  WS-QTD-HANDLES                   PIC 9(04) COMP VALUE ZERO.  CR-2231 
001320 77  WS-MASTER-LIDOS                  PIC 9(07) COMP VALUE ZERO.  CR-2231 
001330 77  WS-MASTER-GRAVADOS               PIC 9(07) COMP VALUE ZERO.  CR-2231 
001340 77  WS-RPT-HANDLES                   PIC ZZZ9.                   CR-2231 
001350 77  WS-RPT-LIDOS                     PIC ZZZZZZ9.                CR-2231 
001360 77  WS-RPT-GRAVADOS                  PIC ZZZZZZ9.                CR-2231 
001370 77  WS-REF-SEM-CASAMENTO             PIC 9(04) COMP VALUE ZERO.  CR-1850 
001380 77  WS-RPT-SEM-CASAMENTO             PIC ZZZ9.                   CR-1850 
001390 77  WS-ACHOU-HANDLE                  PIC X(01) VALUE "N".        CR-2231 
001400     88  FLAG-ACHOU-HANDLE            VALUE "S".                  CR-2231 
001410*                                                                 CR-2231 
001420 77  WS-FS-REFERENCIA                 PIC X(02).                  CR-2231 
001430     88  WS-FS-REFERENCIA-OK          VALUE "00".                 CR-2231 
001440 77  WS-FS-MESTRE-PROD                PIC X(02).                  CR-2231 
001450     88  WS-FS-MESTRE-PROD-OK         VALUE "00".                 CR-2231 
001460 77  WS-FS-SEGM-EXTRATO                PIC X(02).                 CR-2231 
001470     88  WS-FS-SEGM-EXTRATO-OK        VALUE "00".                 CR-2231 
001480*                                                                 CR-2231 
001490 77  WS-FIM-REFERENCIA                PIC X(01) VALUE "N".        CR-2231 
001500     88  FLAG-EOF-REFERENCIA          VALUE "S".                  CR-2231 
001510 77  WS-FIM-MESTRE                    PIC X(01) VALUE "N".        CR-2231 
001520     88  FLAG-EOF-MESTRE              VALUE "S".                  CR-2231 
001530*                                                                 CR-2231 
001540 01  WS-MENSAGEM-ERRO                 PIC X(70) VALUE SPACES.     CR-2231 
001550*-----------------------------------------------------------------CR-2231 
001560 PROCEDURE DIVISION.                                              CR-2231 
001570*-----------------------------------------------------------------CR-2231 
001580 MAIN-PROCEDURE.                                                  CR-2231 
001590*                                                                 CR-2231 
001600     PERFORM P100-INICIALIZA         THRU P100-FIM.               CR-2231 
001610*                                                                 CR-2231 
001620     PERFORM P200-CARREGA-REFERENCIA THRU P200-FIM                CR-2231 
001630             UNTIL FLAG-EOF-REFERENCIA.                           CR-2231 
001640*                                                                 CR-2231 
001650     IF WS-QTD-HANDLES = ZERO                                     CR-2231 
001660         DISPLAY "SCPP2000 - AVISO: NENHUM HANDLE DE REFERENCIA " CR-2231 
001670                 "FOI CARREGADO."                                 CR-2231 
001680     END-IF.                                                      CR-2231 
001690*                                                                 CR-2231 
001700     PERFORM P300-PROCESSA           THRU P300-FIM                CR-2231 
001710             UNTIL FLAG-EOF-MESTRE.                               CR-2231 
001720*                                                                 CR-2231 
001730     PERFORM P900-FIM.                                            CR-2231 
001740*-----------------------------------------------------------------CR-2231 
001750 P100-INICIALIZA.                                                 CR-2231 
001760*                                                                 CR-2231 
001770     OPEN INPUT  REFERENCIA.                                      CR-2231 
001780     IF NOT WS-FS-REFERENCIA-OK                                   CR-2231 
001790         STRING "ERRO NA ABERTURA DE REFERNCE - FS: "             CR-2231 
001800                 WS-FS-REFERENCIA INTO WS-MENSAGEM-ERRO           CR-2231 
001810         DISPLAY WS-MENSAGEM-ERRO                                 CR-2231 
001820         PERFORM P900-FIM                                         CR-2231 
001830     END-IF.                                                      CR-2231 
001840*                                                                 CR-2231 
001850     OPEN INPUT  MESTRE-PROD.                                     CR-2231 
001860     IF NOT WS-FS-MESTRE-PROD-OK                                  CR-2231 
001870         STRING "ERRO NA ABERTURA DE MASTPROD - FS: "             CR-2231 
001880                 WS-FS-MESTRE-PROD INTO WS-MENSAGEM-ERRO          CR-2231 
001890         DISPLAY WS-MENSAGEM-ERRO                                 CR-2231 
001900         PERFORM P900-FIM                                         CR-2231 
001910     END-IF.                                                      CR-2231 
001920*                                                                 CR-2231 
001930     OPEN OUTPUT SEGM-EXTRATO.                                    CR-2231 
001940*                                                                 CR-2231 
001950     DISPLAY "SCPP2000 - SEGMENTADOR DE HANDLES".                 CR-2231 
001960*                                                                 CR-2231 
001970 P100-FIM.                                                        CR-2231 
001980*-----------------------------------------------------------------CR-2231 
001990* 1A PASSADA - CARREGA A TABELA DE HANDLES NORMALIZADOS           CR-2231 
002000*-----------------------------------------------------------------CR-2231 
002010 P200-CARREGA-REFERENCIA.                                         CR-2231 
002020*                                                                 CR-2231 
002030     READ REFERENCIA INTO WS-REG-REFERENCIA                       CR-2231 
002040         AT END                                                   CR-2231 
002050             SET FLAG-EOF-REFERENCIA TO TRUE                      CR-2231 
002060         NOT AT END                                               CR-2231 
002070             IF NOT WS-FS-REFERENCIA-OK                           CR-2231 
002080                 PERFORM P205-DUMP-REFERENCIA THRU P205-FIM       CR-2231 
002090             END-IF                                               CR-2231 
002100             IF WS-HX-HANDLE NOT = SPACES                         CR-2231 
002110                 PERFORM P210-GRAVA-TABELA THRU P210-FIM          CR-2231 
002120             END-IF                                               CR-2231 
002130     END-READ.                                                    CR-2231 
002140*                                                                 CR-2231 
002150 P200-FIM.                                                        CR-2231 
002160*-----------------------------------------------------------------CR-2231 
002170* DUMP DE DIAGNOSTICO APOS LEITURA DA REFERENCIA COM FILE         CR-2231 
002180* STATUS ANORMAL (NAO ENCERRA O LOTE - REGISTRO E MANTIDO)        CR-2231 
002190*-----------------------------------------------------------------CR-2231 
002200 P205-DUMP-REFERENCIA.                                            CR-2231 
002210*                                                                 CR-2231 
002220     DISPLAY "AVISO - FILE STATUS ANORMAL EM REFERNCE: "          CR-2231 
002230              WS-FS-REFERENCIA.                                   CR-2231 
002240     DISPLAY "REGISTRO (10 PRIM. POSICOES): ".                    CR-2231 
002250     STRING WS-RR-CHAR (1)  WS-RR-CHAR (2)  WS-RR-CHAR (3)        CR-2231 
002260            WS-RR-CHAR (4)  WS-RR-CHAR (5)  WS-RR-CHAR (6)        CR-2231 
002270            WS-RR-CHAR (7)  WS-RR-CHAR (8)  WS-RR-CHAR (9)        CR-2231 
002280            WS-RR-CHAR (10) DELIMITED BY SIZE                     CR-2231 
002290            INTO WS-MENSAGEM-ERRO                                 CR-2231 
002300     END-STRING.                                                  CR-2231 
002310     DISPLAY WS-MENSAGEM-ERRO.                                    CR-2231 
002320*                                                                 CR-2231 
002330 P205-FIM.                                                        CR-2231 
002340*-----------------------------------------------------------------CR-2231 
002350 P210-GRAVA-TABELA.                                               CR-2231 
002360*                                                                 CR-2231 
002370     MOVE WS-HX-HANDLE                TO WS-PN-ENTRADA.           CR-2231 
002380     CALL "SCPP9010" USING WS-PARM-NORMALIZA.                     CR-2231 
002390*                                                                 CR-2231 
002400     PERFORM P220-BUSCA-HANDLE        THRU P220-FIM.              CR-2231 
002410*                                                                 CR-2231 
002420     IF NOT FLAG-ACHOU-HANDLE                                     CR-2231 
002430         AND WS-QTD-HANDLES < 3000                                CR-2231 
002440         ADD 1 TO WS-QTD-HANDLES                                  CR-2231 
002450         SET WS-IND-TAB TO WS-QTD-HANDLES                         CR-2231 
002460         MOVE WS-PN-NORMALIZADO TO TAB-HANDLE-NORM (WS-IND-TAB)   CR-2231 
002470     END-IF.                                                      CR-2231 
002480*                                                                 CR-2231 
002490     MOVE WS-HX-HANDLE          TO TAB-HANDLE-ORIG (WS-IND-TAB).  CR-2231 
002500*                                                                 CR-2231 
002510 P210-FIM.                                                        CR-2231 
002520*-----------------------------------------------------------------CR-2231 
002530* BUSCA LINEAR DO HANDLE NORMALIZADO NA TABELA (SEM ACESSO        CR-2231 
002540* INDEXADO - TABELA EM MEMORIA CONSTRUIDA NA 1A PASSADA)          CR-2231 
002550*-----------------------------------------------------------------CR-2231 
002560 P220-BUSCA-HANDLE.                                               CR-2231 
002570*                                                                 CR-2231 
002580     MOVE "N" TO WS-ACHOU-HANDLE.                                 CR-2231 
002590*                                                                 CR-2231 
002600     PERFORM VARYING WS-IND-TAB FROM 1 BY 1                       CR-2231 
002610             UNTIL WS-IND-TAB > WS-QTD-HANDLES                    CR-2231 
002620                OR FLAG-ACHOU-HANDLE                              CR-2231 
002630         IF TAB-HANDLE-NORM (WS-IND-TAB) = WS-PN-NORMALIZADO      CR-2231 
002640             SET FLAG-ACHOU-HANDLE TO TRUE                        CR-2231 
002650         END-IF                                                   CR-2231 
002660     END-PERFORM.                                                 CR-2231 
002670*                                                                 CR-2231 
002680     IF NOT FLAG-ACHOU-HANDLE                                     CR-2231 
002690         SET WS-IND-TAB TO WS-QTD-HANDLES                         CR-2231 
002700         SET WS-IND-TAB UP BY 1                                   CR-2231 
002710     ELSE                                                         CR-2231 
002720         SET WS-IND-TAB DOWN BY 1                                 CR-2231 
002730     END-IF.                                                      CR-2231 
002740*                                                                 CR-2231 
002750 P220-FIM.                                                        CR-2231 
002760*-----------------------------------------------------------------CR-2231 
002770* 2A PASSADA - VARRE O MESTRE E GRAVA OS CASAMENTOS NO EXTRATO    CR-2231 
002780*-----------------------------------------------------------------CR-2231 
002790 P300-PROCESSA.                                                   CR-2231 
002800*                                                                 CR-2231 
002810     READ MESTRE-PROD INTO WS-REG-PRODUTO                         CR-2231 
002820         AT END                                                   CR-2231 
002830             SET FLAG-EOF-MESTRE TO TRUE                          CR-2231 
002840         NOT AT END                                               CR-2231 
002850             IF NOT WS-FS-MESTRE-PROD-OK                          CR-2231 
002860                 PERFORM P305-DUMP-MESTRE THRU P305-FIM           CR-2231 
002870             END-IF                                               CR-2231 
002880             ADD 1 TO WS-MASTER-LIDOS                             CR-2231 
002890             MOVE WS-PROD-HANDLE       TO WS-PN-ENTRADA           CR-2231 
002900             CALL "SCPP9010" USING WS-PARM-NORMALIZA              CR-2231 
002910             PERFORM P310-BUSCA-MESTRE THRU P310-FIM              CR-2231 
002920             IF FLAG-ACHOU-HANDLE                                 CR-2231 
002930                 MOVE TAB-HANDLE-ORIG (WS-IND-TAB)                CR-2231 
002940                                            TO WS-PROD-HANDLE     CR-2231 
002950                 PERFORM P320-GRAVA-EXTRATO THRU P320-FIM         CR-2231 
002960             END-IF                                               CR-2231 
002970     END-READ.                                                    CR-2231 
002980*                                                                 CR-2231 
002990 P300-FIM.                                                        CR-2231 
003000*-----------------------------------------------------------------CR-2231 
003010* DUMP DE DIAGNOSTICO APOS LEITURA DO MESTRE COM FILE STATUS      CR-2231 
003020* ANORMAL (NAO ENCERRA O LOTE - REGISTRO E MANTIDO)               CR-2231 
003030*-----------------------------------------------------------------CR-2231 
003040 P305-DUMP-MESTRE.                                                CR-2231 
003050*                                                                 CR-2231 
003060     DISPLAY "AVISO - FILE STATUS ANORMAL EM MASTPROD: "          CR-2231 
003070              WS-FS-MESTRE-PROD.                                  CR-2231 
003080     DISPLAY "REGISTRO (10 PRIM. POSICOES): ".                    CR-2231 
003090     STRING WS-RP-CHAR (1)  WS-RP-CHAR (2)  WS-RP-CHAR (3)        CR-2231 
003100            WS-RP-CHAR (4)  WS-RP-CHAR (5)  WS-RP-CHAR (6)        CR-2231 
003110            WS-RP-CHAR (7)  WS-RP-CHAR (8)  WS-RP-CHAR (9)        CR-2231 
003120            WS-RP-CHAR (10) DELIMITED BY SIZE                     CR-2231 
003130            INTO WS-MENSAGEM-ERRO                                 CR-2231 
003140     END-STRING.                                                  CR-2231 
003150     DISPLAY WS-MENSAGEM-ERRO.                                    CR-2231 
003160*                                                                 CR-2231 
003170 P305-FIM.                                                        CR-2231 
003180*-----------------------------------------------------------------CR-2231 
003190 P310-BUSCA-MESTRE.                                               CR-2231 
003200*                                                                 CR-2231 
003210     MOVE "N" TO WS-ACHOU-HANDLE.                                 CR-2231 
003220*                                                                 CR-2231 
003230     PERFORM VARYING WS-IND-TAB FROM 1 BY 1                       CR-2231 
003240             UNTIL WS-IND-TAB > WS-QTD-HANDLES                    CR-2231 
003250                OR FLAG-ACHOU-HANDLE                              CR-2231 
003260         IF TAB-HANDLE-NORM (WS-IND-TAB) = WS-PN-NORMALIZADO      CR-2231 
003270             SET FLAG-ACHOU-HANDLE TO TRUE                        CR-2231 
003280         END-IF                                                   CR-2231 
003290     END-PERFORM.                                                 CR-2231 
003300*                                                                 CR-2231 
003310     IF FLAG-ACHOU-HANDLE                                         CR-2231 
003320         SET WS-IND-TAB DOWN BY 1                                 CR-2231 
003330     END-IF.                                                      CR-2231 
003340*                                                                 CR-2231 
003350 P310-FIM.                                                        CR-2231 
003360*-----------------------------------------------------------------CR-2231 
003370 P320-GRAVA-EXTRATO.                                              CR-2231 
003380*                                                                 CR-2231 
003390     MOVE WS-REG-PRODUTO       TO WS-REG-SAIDA.                   CR-2231 
003400     WRITE FD-REG-SEGM-EXTRATO FROM WS-REG-SAIDA.                 CR-2231 
003410     ADD 1 TO WS-MASTER-GRAVADOS.                                 CR-2231 
003420*                                                                 CR-2231 
003430 P320-FIM.                                                        CR-2231 
003440*-----------------------------------------------------------------CR-2231 
003450 P900-FIM.                                                        CR-2231 
003460*                                                                 CR-2231 
003470     MOVE WS-QTD-HANDLES               TO WS-RPT-HANDLES.         CR-2231 
003480     MOVE WS-MASTER-LIDOS               TO WS-RPT-LIDOS.          CR-2231 
003490     MOVE WS-MASTER-GRAVADOS            TO WS-RPT-GRAVADOS.       CR-2231 
003500     SUBTRACT WS-MASTER-GRAVADOS FROM WS-MASTER-LIDOS             CR-1850 
003510         GIVING WS-REF-SEM-CASAMENTO.                             CR-1850 
003520     MOVE WS-REF-SEM-CASAMENTO       TO WS-RPT-SEM-CASAMENTO.     CR-1850 
003530*                                                                 CR-2231 
003540     DISPLAY "==============================================".    CR-2231 
003550     DISPLAY "SCPP2000 - RESUMO DA SEGMENTACAO DE HANDLES".       CR-2231 
003560     DISPLAY "==============================================".    CR-2231 
003570     DISPLAY "HANDLES UNICOS NA REFERENCIA: " WS-RPT-HANDLES.     CR-2231 
003580     DISPLAY "REGISTROS LIDOS DO MESTRE...: " WS-RPT-LIDOS.       CR-2231 
003590     DISPLAY "REGISTROS GRAVADOS NO EXTRATO: " WS-RPT-GRAVADOS.   CR-2231 
003600     DISPLAY "MESTRE SEM CASAMENTO....: " WS-RPT-SEM-CASAMENTO.   CR-1850 
003610*                                                                 CR-2231 
003620     IF WS-QTD-HANDLES = ZERO OR WS-MASTER-GRAVADOS = ZERO        CR-2231 
003630         DISPLAY "AVISO: SEGMENTACAO SEM CASAMENTOS."             CR-2231 
003640     END-IF.                                                      CR-2231 
003650*                                                                 CR-2231 
003660     CLOSE REFERENCIA MESTRE-PROD SEGM-EXTRATO.                   CR-2231 
003670     GOBACK.                                                      CR-2231 
003680*                                                                 CR-2231 
003690 END PROGRAM SCPP2000.                                            CR-2231 
