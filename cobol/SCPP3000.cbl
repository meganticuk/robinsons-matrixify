000010******************************************************************
000020* SISTEMA......: CATALOGO DE PRODUTOS - MEIAS (SCP)
000030* PROGRAMA.....: SCPP3000
000040* AUTOR........: ANDRE RAFFUL
000050* INSTALACAO...: DEPTO DE PROCESSAMENTO DE DADOS
000060* DATA ESCRITA.: 09/06/2012
000070* DATA COMPIL..: (GERADA PELO COMPILADOR)
000080* SEGURANCA....: USO INTERNO - SOMENTE PESSOAL AUTORIZADO
000090* PROPOSITO....: INVENTARIO DE TAGS DE TAMANHO - VARRE O CAMPO
000100*                DE TAGS DE TODO REGISTRO DE PRODUTO, SEPARA POR
000110*                VIRGULA, RETEM AS TAGS QUE COMECAM POR "SIZE_",
000120*                ELIMINA DUPLICATAS E GRAVA UMA POR LINHA EM
000130*                ORDEM ASCENDENTE.
000140******************************************************************
000150* HISTORICO DE ALTERACOES
000160*-----------------------------------------------------------------        
000170*  09/06/2012  RAF  CR-1790  VERSAO INICIAL                       CR-1790 
000180*  18/01/2013  MCS  CR-1815  CORRIGIDA DUPLICACAO DE TAG QUANDO O CR-1815 
000190*                             MESMO HANDLE VINHA EM DOIS REGISTROSCR-1815 
000200*  19/09/2013  RAF  CR-2231  TABELA PASSA A MANTER A ORDEM        CR-2231 
000210*                             ASCENDENTE NA INSERCAO (SEM SORT    CR-2231 
000220*                             SEPARADO NO FINAL DO LOTE)          CR-2231 
000230*  30/06/2017  RAF  CR-3102  PREVIA DAS 10 PRIMEIRAS TAGS         CR-3102 
000240*                             INCLUIDA NO RESUMO                  CR-3102 
000250*-----------------------------------------------------------------CR-3102 
000260*-----------------------------------------------------------------CR-3102 
000270 IDENTIFICATION DIVISION.                                         CR-3102 
000280*-----------------------------------------------------------------CR-3102 
000290 PROGRAM-ID.        SCPP3000.                                     CR-3102 
000300 AUTHOR.            ANDRE RAFFUL.                                 CR-3102 
000310 INSTALLATION.      DEPTO DE PROCESSAMENTO DE DADOS.              CR-3102 
000320 DATE-WRITTEN.      09/06/2012.                                   CR-3102 
000330 DATE-COMPILED.                                                   CR-3102 
000340 SECURITY.          USO INTERNO - SOMENTE PESSOAL AUTORIZADO.     CR-3102 
000350*-----------------------------------------------------------------CR-3102 
000360 ENVIRONMENT DIVISION.                                            CR-3102 
000370*-----------------------------------------------------------------CR-3102 
000380 CONFIGURATION SECTION.                                           CR-3102 
000390 SPECIAL-NAMES.                                                   CR-3102 
000400     C01 IS TOP-OF-FORM.                                          CR-3102 
000410*-----------------------------------------------------------------CR-3102 
000420 INPUT-OUTPUT SECTION.                                            CR-3102 
000430 FILE-CONTROL.                                                    CR-3102 
000440     SELECT PRODUTOS     ASSIGN TO "SEGEXTR"                      CR-3102 
000450             ORGANIZATION   IS LINE SEQUENTIAL                    CR-3102 
000460             ACCESS         IS SEQUENTIAL                         CR-3102 
000470             FILE STATUS    IS WS-FS-PRODUTOS.                    CR-3102 
000480*                                                                 CR-3102 
000490     SELECT TAGS-TAMANHO ASSIGN TO "SIZETAGS"                     CR-3102 
000500             ORGANIZATION   IS LINE SEQUENTIAL                    CR-3102 
000510             ACCESS         IS SEQUENTIAL                         CR-3102 
000520             FILE STATUS    IS WS-FS-TAGS-TAMANHO.                CR-3102 
000530*-----------------------------------------------------------------CR-3102 
000540 DATA DIVISION.                                                   CR-3102 
000550*-----------------------------------------------------------------CR-3102 
000560 FILE SECTION.                                                    CR-3102 
000570*                                                                 CR-3102 
000580 FD  PRODUTOS.                                                    CR-3102 
000590     COPY "Copybooks/ProdutoReg.cpy".                             CR-3102 
000600*                                                                 CR-3102 
000610 FD  TAGS-TAMANHO.                                                CR-3102 
000620     COPY "Copybooks/TagTamReg.cpy".                              CR-3102 
000630*-----------------------------------------------------------------CR-3102 
000640 WORKING-STORAGE SECTION.                                         CR-3102 
000650*-----------------------------------------------------------------CR-3102 
000660 01  WS-REG-PRODUTO.                                              CR-3102 
000670     05  WS-PROD-ID                   PIC X(20).                  CR-3102 
000680     05  WS-PROD-HANDLE               PIC X(60).                  CR-3102 
000690     05  WS-PROD-TITLE                PIC X(60).                  CR-3102 
000700     05  WS-PROD-BODY                 PIC X(80).                  CR-3102 
000710     05  WS-PROD-VENDOR               PIC X(30).                  CR-3102 
000720     05  WS-PROD-BRAND                PIC X(30).                  CR-3102 
000730     05  WS-PROD-TYPE                 PIC X(30).                  CR-3102 
000740     05  WS-PROD-TAGS                 PIC X(120).                 CR-3102 
000750     05  WS-PROD-VARIANT-SKU          PIC X(20).                  CR-3102 
000760     05  WS-PROD-VARIANT-SIZE         PIC X(15).                  CR-3102 
000770     05  WS-PROD-GENDER               PIC X(40).                  CR-3102 
000780     05  WS-PROD-FILLER               PIC X(40).                  CR-3102 
000790*                                                                 CR-3102 
000800* VISAO CRUA DO REGISTRO, USADA PARA DUMP DE DIAGNOSTICO QUANDO   CR-3102 
000810* A LEITURA RETORNA FILE STATUS ANORMAL (VER P305-DUMP-ERRO)      CR-3102 
000820 01  WS-REG-PRODUTO-DUMP REDEFINES WS-REG-PRODUTO.                CR-3102 
000830     05  WS-RPD-CHAR  OCCURS 545 TIMES                            CR-3102 
000840                       INDEXED BY WS-RPD-IDX                      CR-3102 
000850                                  PIC X(01).                      CR-3102 
000860*                                                                 CR-3102 
000870* COPIA DE TRABALHO DA LISTA DE TAGS, REDEFINIDA PARA A VARREDURA CR-3102 
000880* TOKEN A TOKEN VIA UNSTRING                                      CR-3102 
000890 01  WS-TAGS-TRABALHO                 PIC X(120).                 CR-3102 
000900 01  WS-TAGS-TRABALHO-TAB REDEFINES WS-TAGS-TRABALHO.             CR-3102 
000910     05  WS-TT-CHAR   OCCURS 120 TIMES                            CR-3102 
000920                       INDEXED BY WS-TT-IDX                       CR-3102 
000930                                  PIC X(01).                      CR-3102 
000940*                                                                 CR-3102 
000950 01  WS-TOKEN-CORRENTE                PIC X(30) VALUE SPACES.     CR-3102 
000960 01  WS-TOKEN-CORRENTE-TAB REDEFINES WS-TOKEN-CORRENTE.           CR-3102 
000970     05  WS-TK-CHAR   OCCURS 30 TIMES                             CR-3102 
000980                       INDEXED BY WS-TK-IDX                       CR-3102 
000990                                  PIC X(01).                      CR-3102 
001000*                                                                 CR-3102 
001010* TOKEN APOS REMOCAO DE ESPACOS A ESQUERDA (TAGS GRAVADAS COMO    CR-3102 
001020* "TAG1, TAG2" NA LISTA ORIGINAL, COM ESPACO APOS A VIRGULA)      CR-3102 
001030 01  WS-TOKEN-APARADO                 PIC X(30) VALUE SPACES.     CR-3102 
001040*                                                                 CR-3102 
001050* TABELA DE TAGS UNICAS, MANTIDA EM ORDEM ASCENDENTE POR INSERCAO CR-3102 
001060 01  WS-TABELA-TAGS.                                              CR-3102 
001070     05  TAB-TAG      OCCURS 5000 TIMES                           CR-3102 
001080                       INDEXED BY WS-IND-TAG                      CR-3102 
001090                                  WS-IND-DESLOC                   CR-3102 
001100                                  PIC X(30).                      CR-3102 
001110     05  FILLER                       PIC X(02) VALUE SPACES.     CR-3102 
001120*                                                                 CR-3102 
001130 77  WS-QTD-TAGS                      PIC 9(04) COMP VALUE ZERO.  CR-3102 
001140 77  WS-TAM-TOKEN                     PIC 9(02) COMP VALUE ZERO.  CR-3102 
001150 77  WS-POS-UNSTRING                  PIC 9(03) COMP VALUE ZERO.  CR-3102 
001160 77  WS-REGISTROS-LIDOS               PIC 9(07) COMP VALUE ZERO.  CR-3102 
001170 77  WS-REGISTROS-COM-TAG             PIC 9(07) COMP VALUE ZERO.  CR-3102 
001180 77  WS-ACHOU-TAG-NO-REG              PIC X(01) VALUE "N".        CR-3102 
001190     88  FLAG-ACHOU-TAG-NO-REG        VALUE "S".                  CR-3102 
001200 77  WS-POS-INSERCAO                  PIC 9(04) COMP VALUE ZERO.  CR-3102 
001210 77  WS-JA-EXISTE-TAG                 PIC X(01) VALUE "N".        CR-3102 
001220     88  FLAG-JA-EXISTE-TAG           VALUE "S".                  CR-3102 
001230 77  WS-IND-PREVIA                    PIC 9(02) COMP VALUE ZERO.  CR-3102 
001240*                                                                 CR-3102 
001250 77  WS-RPT-LIDOS                     PIC ZZZZZZ9.                CR-3102 
001260 77  WS-RPT-COM-TAG                   PIC ZZZZZZ9.                CR-3102 
001270 77  WS-RPT-QTD-TAGS                  PIC ZZZ9.                   CR-3102 
001280*                                                                 CR-3102 
001290 77  WS-FS-PRODUTOS                   PIC X(02).                  CR-3102 
001300     88  WS-FS-PRODUTOS-OK            VALUE "00".                 CR-3102 
001310 77  WS-FS-TAGS-TAMANHO                PIC X(02).                 CR-3102 
001320     88  WS-FS-TAGS-TAMANHO-OK        VALUE "00".                 CR-3102 
001330*                                                                 CR-3102 
001340 77  WS-FIM-PRODUTOS                  PIC X(01) VALUE "N".        CR-3102 
001350     88  FLAG-EOF-PRODUTOS            VALUE "S".                  CR-3102 
001360*                                                                 CR-3102 
001370 01  WS-MENSAGEM-ERRO                 PIC X(70) VALUE SPACES.     CR-3102 
001380*-----------------------------------------------------------------CR-3102 
001390 PROCEDURE DIVISION.                                              CR-3102 
001400*-----------------------------------------------------------------CR-3102 
001410 MAIN-PROCEDURE.                                                  CR-3102 
001420*                                                                 CR-3102 
001430     PERFORM P100-INICIALIZA THRU P100-FIM.                       CR-3102 
001440*                                                                 CR-3102 
001450     PERFORM P300-PROCESSA   THRU P300-FIM                        CR-3102 
001460             UNTIL FLAG-EOF-PRODUTOS.                             CR-3102 
001470*                                                                 CR-3102 
001480     PERFORM P900-FIM.                                            CR-3102 
001490*-----------------------------------------------------------------CR-3102 
001500 P100-INICIALIZA.                                                 CR-3102 
001510*                                                                 CR-3102 
001520     OPEN INPUT  PRODUTOS.                                        CR-3102 
001530     IF NOT WS-FS-PRODUTOS-OK                                     CR-3102 
001540         STRING "ERRO NA ABERTURA DE SEGEXTR - FS: "              CR-3102 
001550                 WS-FS-PRODUTOS INTO WS-MENSAGEM-ERRO             CR-3102 
001560         DISPLAY WS-MENSAGEM-ERRO                                 CR-3102 
001570         PERFORM P900-FIM                                         CR-3102 
001580     END-IF.                                                      CR-3102 
001590*                                                                 CR-3102 
001600     OPEN OUTPUT TAGS-TAMANHO.                                    CR-3102 
001610*                                                                 CR-3102 
001620     DISPLAY "SCPP3000 - INVENTARIO DE TAGS DE TAMANHO".          CR-3102 
001630*                                                                 CR-3102 
001640 P100-FIM.                                                        CR-3102 
001650*-----------------------------------------------------------------CR-3102 
001660 P300-PROCESSA.                                                   CR-3102 
001670*                                                                 CR-3102 
001680     READ PRODUTOS INTO WS-REG-PRODUTO                            CR-3102 
001690         AT END                                                   CR-3102 
001700             SET FLAG-EOF-PRODUTOS TO TRUE                        CR-3102 
001710         NOT AT END                                               CR-3102 
001720             IF NOT WS-FS-PRODUTOS-OK                             CR-3102 
001730                 PERFORM P305-DUMP-ERRO THRU P305-FIM             CR-3102 
001740             END-IF                                               CR-3102 
001750             ADD 1 TO WS-REGISTROS-LIDOS                          CR-3102 
001760             IF WS-PROD-TAGS NOT = SPACES                         CR-3102 
001770                 PERFORM P310-SEPARA-TAGS THRU P310-FIM           CR-3102 
001780                 IF FLAG-ACHOU-TAG-NO-REG                         CR-3102 
001790                     ADD 1 TO WS-REGISTROS-COM-TAG                CR-3102 
001800                 END-IF                                           CR-3102 
001810             END-IF                                               CR-3102 
001820     END-READ.                                                    CR-3102 
001830*                                                                 CR-3102 
001840 P300-FIM.                                                        CR-3102 
001850*-----------------------------------------------------------------CR-3102 
001860* DUMP DE DIAGNOSTICO DO REGISTRO CORRENTE APOS LEITURA COM       CR-3102 
001870* FILE STATUS ANORMAL (NAO ENCERRA O LOTE - REGISTRO E MANTIDO)   CR-3102 
001880*-----------------------------------------------------------------CR-3102 
001890 P305-DUMP-ERRO.                                                  CR-3102 
001900*                                                                 CR-3102 
001910     DISPLAY "AVISO - FILE STATUS ANORMAL EM SEGEXTR: "           CR-3102 
001920              WS-FS-PRODUTOS.                                     CR-3102 
001930     DISPLAY "REGISTRO (80 PRIM. POSICOES): ".                    CR-3102 
001940     STRING WS-RPD-CHAR (1)  WS-RPD-CHAR (2)  WS-RPD-CHAR (3)     CR-3102 
001950            WS-RPD-CHAR (4)  WS-RPD-CHAR (5)  WS-RPD-CHAR (6)     CR-3102 
001960            WS-RPD-CHAR (7)  WS-RPD-CHAR (8)  WS-RPD-CHAR (9)     CR-3102 
001970            WS-RPD-CHAR (10) DELIMITED BY SIZE                    CR-3102 
001980            INTO WS-MENSAGEM-ERRO                                 CR-3102 
001990     END-STRING.                                                  CR-3102 
002000     DISPLAY WS-MENSAGEM-ERRO.                                    CR-3102 
002010*                                                                 CR-3102 
002020 P305-FIM.                                                        CR-3102 
002030*-----------------------------------------------------------------CR-3102 
002040* SEPARA A LISTA DE TAGS EM TOKENS DELIMITADOS POR VIRGULA,       CR-3102 
002050* TESTANDO CADA TOKEN ISOLADO CONTRA O PREFIXO "SIZE_"            CR-3102 
002060*-----------------------------------------------------------------CR-3102 
002070 P310-SEPARA-TAGS.                                                CR-3102 
002080*                                                                 CR-3102 
002090     MOVE "N"                        TO WS-ACHOU-TAG-NO-REG.      CR-3102 
002100     MOVE WS-PROD-TAGS               TO WS-TAGS-TRABALHO.         CR-3102 
002110     MOVE 1                          TO WS-POS-UNSTRING.          CR-3102 
002120*                                                                 CR-3102 
002130     PERFORM UNTIL WS-POS-UNSTRING > 120                          CR-3102 
002140                 OR WS-TAGS-TRABALHO (WS-POS-UNSTRING:1) = SPACE  CR-3102 
002150         MOVE SPACES                 TO WS-TOKEN-CORRENTE         CR-3102 
002160         UNSTRING WS-TAGS-TRABALHO DELIMITED BY ","               CR-3102 
002170                 INTO WS-TOKEN-CORRENTE                           CR-3102 
002180                 WITH POINTER WS-POS-UNSTRING                     CR-3102 
002190         END-UNSTRING                                             CR-3102 
002200*                                                                 CR-3102 
002210         PERFORM P312-APARA-TOKEN THRU P312-FIM                   CR-3102 
002220*                                                                 CR-3102 
002230         PERFORM VARYING WS-TAM-TOKEN FROM 30 BY -1               CR-3102 
002240                 UNTIL WS-TAM-TOKEN = 0                           CR-3102 
002250                    OR WS-TOKEN-APARADO (WS-TAM-TOKEN:1)          CR-3102 
002260                                                    NOT = SPACE   CR-3102 
002270             CONTINUE                                             CR-3102 
002280         END-PERFORM                                              CR-3102 
002290*                                                                 CR-3102 
002300         IF WS-TAM-TOKEN >= 5                                     CR-3102 
002310            AND WS-TOKEN-APARADO (1:5) = "size_"                  CR-3102 
002320             MOVE WS-TOKEN-APARADO  TO WS-TOKEN-CORRENTE          CR-3102 
002330             PERFORM P330-INSERE-TABELA THRU P330-FIM             CR-3102 
002340             SET FLAG-ACHOU-TAG-NO-REG TO TRUE                    CR-3102 
002350         END-IF                                                   CR-3102 
002360     END-PERFORM.                                                 CR-3102 
002370*                                                                 CR-3102 
002380 P310-FIM.                                                        CR-3102 
002390*-----------------------------------------------------------------CR-3102 
002400* REMOVE ESPACOS A ESQUERDA DO TOKEN CORRENTE (LISTA GRAVADA COMO CR-3102 
002410* "TAG1, TAG2" - ESPACO APOS A VIRGULA NAO FAZ PARTE DA TAG)      CR-3102 
002420*-----------------------------------------------------------------CR-3102 
002430 P312-APARA-TOKEN.                                                CR-3102 
002440*                                                                 CR-3102 
002450     MOVE SPACES TO WS-TOKEN-APARADO.                             CR-3102 
002460     SET WS-TK-IDX TO 1.                                          CR-3102 
002470     PERFORM VARYING WS-TK-IDX FROM 1 BY 1                        CR-3102 
002480             UNTIL WS-TK-IDX > 30                                 CR-3102 
002490                OR WS-TK-CHAR (WS-TK-IDX) NOT = SPACE             CR-3102 
002500         CONTINUE                                                 CR-3102 
002510     END-PERFORM.                                                 CR-3102 
002520     IF WS-TK-IDX <= 30                                           CR-3102 
002530         MOVE WS-TOKEN-CORRENTE (WS-TK-IDX:31 - WS-TK-IDX)        CR-3102 
002540                                  TO WS-TOKEN-APARADO             CR-3102 
002550     END-IF.                                                      CR-3102 
002560*                                                                 CR-3102 
002570 P312-FIM.                                                        CR-3102 
002580*-----------------------------------------------------------------CR-3102 
002590* INSERE A TAG NA TABELA MANTENDO ORDEM ASCENDENTE (SE JA         CR-3102 
002600* EXISTE, NAO INSERE DE NOVO)                                     CR-3102 
002610*-----------------------------------------------------------------CR-3102 
002620 P330-INSERE-TABELA.                                              CR-3102 
002630*                                                                 CR-3102 
002640     MOVE "N" TO WS-JA-EXISTE-TAG.                                CR-3102 
002650     MOVE 1   TO WS-POS-INSERCAO.                                 CR-3102 
002660*                                                                 CR-3102 
002670     PERFORM VARYING WS-IND-TAG FROM 1 BY 1                       CR-3102 
002680             UNTIL WS-IND-TAG > WS-QTD-TAGS                       CR-3102 
002690                OR FLAG-JA-EXISTE-TAG                             CR-3102 
002700                OR TAB-TAG (WS-IND-TAG) > WS-TOKEN-CORRENTE       CR-3102 
002710         SET WS-POS-INSERCAO TO WS-IND-TAG                        CR-3102 
002720         SET WS-POS-INSERCAO UP BY 1                              CR-3102 
002730         IF TAB-TAG (WS-IND-TAG) = WS-TOKEN-CORRENTE              CR-3102 
002740             SET FLAG-JA-EXISTE-TAG TO TRUE                       CR-3102 
002750         END-IF                                                   CR-3102 
002760     END-PERFORM.                                                 CR-3102 
002770*                                                                 CR-3102 
002780     IF NOT FLAG-JA-EXISTE-TAG                                    CR-3102 
002790        AND WS-QTD-TAGS < 5000                                    CR-3102 
002800         PERFORM VARYING WS-IND-DESLOC FROM WS-QTD-TAGS BY -1     CR-3102 
002810                 UNTIL WS-IND-DESLOC < WS-POS-INSERCAO            CR-3102 
002820             SET WS-IND-TAG TO WS-IND-DESLOC                      CR-3102 
002830             SET WS-IND-TAG UP BY 1                               CR-3102 
002840             MOVE TAB-TAG (WS-IND-DESLOC) TO TAB-TAG (WS-IND-TAG) CR-3102 
002850         END-PERFORM                                              CR-3102 
002860         MOVE WS-TOKEN-CORRENTE TO TAB-TAG (WS-POS-INSERCAO)      CR-3102 
002870         ADD 1 TO WS-QTD-TAGS                                     CR-3102 
002880     END-IF.                                                      CR-3102 
002890*                                                                 CR-3102 
002900 P330-FIM.                                                        CR-3102 
002910*-----------------------------------------------------------------CR-3102 
002920 P900-FIM.                                                        CR-3102 
002930*                                                                 CR-3102 
002940     MOVE WS-REGISTROS-LIDOS         TO WS-RPT-LIDOS.             CR-3102 
002950     MOVE WS-REGISTROS-COM-TAG       TO WS-RPT-COM-TAG.           CR-3102 
002960     MOVE WS-QTD-TAGS                TO WS-RPT-QTD-TAGS.          CR-3102 
002970*                                                                 CR-3102 
002980     PERFORM VARYING WS-IND-TAG FROM 1 BY 1                       CR-3102 
002990             UNTIL WS-IND-TAG > WS-QTD-TAGS                       CR-3102 
003000         MOVE TAB-TAG (WS-IND-TAG) TO ST-TAG                      CR-3102 
003010         WRITE TAG-TAMANHO-REG                                    CR-3102 
003020     END-PERFORM.                                                 CR-3102 
003030*                                                                 CR-3102 
003040     DISPLAY "==============================================".    CR-3102 
003050     DISPLAY "SCPP3000 - RESUMO DO INVENTARIO DE TAGS".           CR-3102 
003060     DISPLAY "==============================================".    CR-3102 
003070     DISPLAY "REGISTROS LIDOS.............: " WS-RPT-LIDOS.       CR-3102 
003080     DISPLAY "REGISTROS COM TAG DE TAMANHO: " WS-RPT-COM-TAG.     CR-3102 
003090     DISPLAY "TAGS UNICAS GRAVADAS........: " WS-RPT-QTD-TAGS.    CR-3102 
003100*                                                                 CR-3102 
003110     IF WS-QTD-TAGS = ZERO                                        CR-3102 
003120         DISPLAY "AVISO: NENHUMA TAG DE TAMANHO ENCONTRADA."      CR-3102 
003130     ELSE                                                         CR-3102 
003140         DISPLAY "PREVIA DAS PRIMEIRAS TAGS:"                     CR-3102 
003150         PERFORM VARYING WS-IND-PREVIA FROM 1 BY 1                CR-3102 
003160                 UNTIL WS-IND-PREVIA > 10                         CR-3102 
003170                    OR WS-IND-PREVIA > WS-QTD-TAGS                CR-3102 
003180             SET WS-IND-TAG TO WS-IND-PREVIA                      CR-3102 
003190             DISPLAY "   " TAB-TAG (WS-IND-TAG)                   CR-3102 
003200         END-PERFORM                                              CR-3102 
003210     END-IF.                                                      CR-3102 
003220*                                                                 CR-3102 
003230     CLOSE PRODUTOS TAGS-TAMANHO.                                 CR-3102 
003240     GOBACK.                                                      CR-3102 
003250*                                                                 CR-3102 
003260 END PROGRAM SCPP3000.                                            CR-3102 
