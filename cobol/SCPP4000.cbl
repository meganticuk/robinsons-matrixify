000010******************************************************************
000020* SISTEMA......: CATALOGO DE PRODUTOS - MEIAS (SCP)
000030* PROGRAMA.....: SCPP4000
000040* AUTOR........: ANDRE RAFFUL
000050* INSTALACAO...: DEPTO DE PROCESSAMENTO DE DADOS
000060* DATA ESCRITA.: 08/11/2015
000070* DATA COMPIL..: (GERADA PELO COMPILADOR)
000080* SEGURANCA....: USO INTERNO - SOMENTE PESSOAL AUTORIZADO
000090* PROPOSITO....: ATUALIZADOR DE GENERO - FILTRA REGISTROS DE
000100*                PRODUTO PELA MARCA E ETIQUETA DE TAMANHO
000110*                INFORMADAS EM PARAMETRO, E APLICA A REGRA DE
000120*                ATUALIZACAO DE GENERO NA PRIMEIRA OCORRENCIA DE
000130*                CADA HANDLE.  GRAVA SOMENTE OS REGISTROS QUE
000140*                CASAREM COM O FILTRO.
000150******************************************************************
000160* HISTORICO DE ALTERACOES
000170*-----------------------------------------------------------------        
000180*  08/11/2015  RAF  CR-2810  VERSAO INICIAL                       CR-2810 
000190*  22/11/2015  RAF  CR-2815  REGRA DE ATUALIZACAO DE GENERO COM   CR-2815 
000200*                             5 CASOS CONFORME NORMA DO NEGOCIO   CR-2815 
000210*  10/03/2016  JCM  CR-2850  CORRIGIDA MENSAGEM DE ERRO QUANDO O  CR-2850 
000220*                             PARAMETRO DE GENERO VINHA EM BRANCO CR-2850 
000230*  30/06/2017  RAF  CR-3102  PARAMETROS DE MARCA/TAMANHO/GENERO   CR-3102 
000240*                             PASSAM A SER OBRIGATORIOS - JOB     CR-3102 
000250*                             ABORTA SE FALTAR QUALQUER UM        CR-3102 
000260*-----------------------------------------------------------------CR-3102 
000270*-----------------------------------------------------------------CR-3102 
000280 IDENTIFICATION DIVISION.                                         CR-3102 
000290*-----------------------------------------------------------------CR-3102 
000300 PROGRAM-ID.        SCPP4000.                                     CR-3102 
000310 AUTHOR.            ANDRE RAFFUL.                                 CR-3102 
000320 INSTALLATION.      DEPTO DE PROCESSAMENTO DE DADOS.              CR-3102 
000330 DATE-WRITTEN.      08/11/2015.                                   CR-3102 
000340 DATE-COMPILED.                                                   CR-3102 
000350 SECURITY.          USO INTERNO - SOMENTE PESSOAL AUTORIZADO.     CR-3102 
000360*-----------------------------------------------------------------CR-3102 
000370 ENVIRONMENT DIVISION.                                            CR-3102 
000380*-----------------------------------------------------------------CR-3102 
000390 CONFIGURATION SECTION.                                           CR-3102 
000400 SPECIAL-NAMES.                                                   CR-3102 
000410     C01 IS TOP-OF-FORM.                                          CR-3102 
000420*-----------------------------------------------------------------CR-3102 
000430 INPUT-OUTPUT SECTION.                                            CR-3102 
000440 FILE-CONTROL.                                                    CR-3102 
000450     SELECT PARM-CARTAO  ASSIGN TO "PARMGEND"                     CR-3102 
000460             ORGANIZATION   IS LINE SEQUENTIAL                    CR-3102 
000470             ACCESS         IS SEQUENTIAL                         CR-3102 
000480             FILE STATUS    IS WS-FS-PARM-CARTAO.                 CR-3102 
000490*                                                                 CR-3102 
000500     SELECT MESTRE-PROD  ASSIGN TO "MASTPROD"                     CR-3102 
000510             ORGANIZATION   IS LINE SEQUENTIAL                    CR-3102 
000520             ACCESS         IS SEQUENTIAL                         CR-3102 
000530             FILE STATUS    IS WS-FS-MESTRE-PROD.                 CR-3102 
000540*                                                                 CR-3102 
000550     SELECT GENERO-ATUAL ASSIGN TO "GENDRUPD"                     CR-3102 
000560             ORGANIZATION   IS LINE SEQUENTIAL                    CR-3102 
000570             ACCESS         IS SEQUENTIAL                         CR-3102 
000580             FILE STATUS    IS WS-FS-GENERO-ATUAL.                CR-3102 
000590*-----------------------------------------------------------------CR-3102 
000600 DATA DIVISION.                                                   CR-3102 
000610*-----------------------------------------------------------------CR-3102 
000620 FILE SECTION.                                                    CR-3102 
000630*                                                                 CR-3102 
000640 FD  PARM-CARTAO.                                                 CR-3102 
000650 01  FD-REG-PARM                      PIC X(80).                  CR-3102 
000660*                                                                 CR-3102 
000670 FD  MESTRE-PROD.                                                 CR-3102 
000680     COPY "Copybooks/ProdutoReg.cpy".                             CR-3102 
000690*                                                                 CR-3102 
000700 FD  GENERO-ATUAL.                                                CR-3102 
000710 01  FD-REG-GENERO-ATUAL              PIC X(545).                 CR-3102 
000720*-----------------------------------------------------------------CR-3102 
000730 WORKING-STORAGE SECTION.                                         CR-3102 
000740*-----------------------------------------------------------------CR-3102 
000750* AREA DE PARAMETROS DO CARTAO DE CONTROLE - LINHA 1 = MARCA,     CR-3102 
000760* LINHA 2 = ETIQUETA DE TAMANHO, LINHA 3 = NOVO GENERO            CR-3102 
000770 01  WS-PARM-BRAND-NAME               PIC X(30) VALUE SPACES.     CR-3102 
000780 01  WS-PARM-SIZE-LABEL               PIC X(30) VALUE SPACES.     CR-3102 
000790 01  WS-PARM-NEW-GENDER               PIC X(10) VALUE SPACES.     CR-3102 
000800 77  WS-QTD-LINHAS-PARM               PIC 9(01) COMP VALUE ZERO.  CR-3102 
000810*                                                                 CR-3102 
000820 01  WS-REG-PRODUTO.                                              CR-3102 
000830     05  WS-PROD-ID                   PIC X(20).                  CR-3102 
000840     05  WS-PROD-HANDLE               PIC X(60).                  CR-3102 
000850     05  WS-PROD-TITLE                PIC X(60).                  CR-3102 
000860     05  WS-PROD-BODY                 PIC X(80).                  CR-3102 
000870     05  WS-PROD-VENDOR               PIC X(30).                  CR-3102 
000880     05  WS-PROD-BRAND                PIC X(30).                  CR-3102 
000890     05  WS-PROD-TYPE                 PIC X(30).                  CR-3102 
000900     05  WS-PROD-TAGS                 PIC X(120).                 CR-3102 
000910     05  WS-PROD-VARIANT-SKU          PIC X(20).                  CR-3102 
000920     05  WS-PROD-VARIANT-SIZE         PIC X(15).                  CR-3102 
000930     05  WS-PROD-GENDER               PIC X(40).                  CR-3102 
000940     05  WS-PROD-FILLER               PIC X(40).                  CR-3102 
000950*                                                                 CR-3102 
000960* COPIA DE TRABALHO DA LISTA DE TAGS, REDEFINIDA PARA A VARREDURA CR-3102 
000970* TOKEN A TOKEN VIA UNSTRING (VERIFICACAO DA ETIQUETA DE TAMANHO) CR-3102 
000980 01  WS-TAGS-TRABALHO                 PIC X(120).                 CR-3102 
000990 01  WS-TAGS-TRABALHO-TAB REDEFINES WS-TAGS-TRABALHO.             CR-3102 
001000     05  WS-TT-CHAR   OCCURS 120 TIMES                            CR-3102 
001010                       INDEXED BY WS-TT-IDX                       CR-3102 
001020                                  PIC X(01).                      CR-3102 
001030*                                                                 CR-3102 
001040 01  WS-TOKEN-CORRENTE                PIC X(30) VALUE SPACES.     CR-3102 
001050 01  WS-TOKEN-CORRENTE-TAB REDEFINES WS-TOKEN-CORRENTE.           CR-3102 
001060     05  WS-TK-CHAR   OCCURS 30 TIMES                             CR-3102 
001070                       INDEXED BY WS-TK-IDX                       CR-3102 
001080                                  PIC X(01).                      CR-3102 
001090*                                                                 CR-3102 
001100* TOKEN APOS REMOCAO DE ESPACOS A ESQUERDA (TAGS GRAVADAS COMO    CR-3102 
001110* "TAG1, TAG2" NA LISTA ORIGINAL, COM ESPACO APOS A VIRGULA)      CR-3102 
001120 01  WS-TOKEN-APARADO                 PIC X(30) VALUE SPACES.     CR-3102 
001130*                                                                 CR-3102 
001140* COPIA DO GENERO OPOSTO CALCULADO, REDEFINIDA PARA COMPARACAO    CR-3102 
001150* SEM DIFERENCIAR MAIUSCULAS/MINUSCULAS                           CR-3102 
001160 01  WS-GEN-COMPARA                   PIC X(10) VALUE SPACES.     CR-3102 
001170 01  WS-GEN-COMPARA-TAB REDEFINES WS-GEN-COMPARA.                 CR-3102 
001180     05  WS-GC-CHAR   OCCURS 10 TIMES                             CR-3102 
001190                       INDEXED BY WS-GC-IDX                       CR-3102 
001200                                  PIC X(01).                      CR-3102 
001210*                                                                 CR-3102 
001220* TABELA DE HANDLES JA VISTOS (PRIMEIRA OCORRENCIA DE CADA UM)    CR-3102 
001230 01  WS-TABELA-HANDLES-VISTOS.                                    CR-3102 
001240     05  TAB-HANDLE-VISTO OCCURS 3000 TIMES                       CR-3102 
001250                       INDEXED BY WS-IND-VISTO                    CR-3102 
001260                                  PIC X(60).                      CR-3102 
001270     05  FILLER                       PIC X(04) VALUE SPACES.     CR-3102 
001280*                                                                 CR-3102 
001290 COPY "Copybooks/GeneroLista.cpy".                                CR-3102 
001300*                                                                 CR-3102 
001310 77  WS-QTD-HANDLES-VISTOS            PIC 9(04) COMP VALUE ZERO.  CR-3102 
001320 77  WS-TAM-TOKEN                     PIC 9(02) COMP VALUE ZERO.  CR-3102 
001330 77  WS-POS-UNSTRING                  PIC 9(03) COMP VALUE ZERO.  CR-3102 
001340 77  WS-ACHOU-ETIQUETA                PIC X(01) VALUE "N".        CR-3102 
001350     88  FLAG-ACHOU-ETIQUETA          VALUE "S".                  CR-3102 
001360 77  WS-JA-VISTO                      PIC X(01) VALUE "N".        CR-3102 
001370     88  FLAG-JA-VISTO                VALUE "S".                  CR-3102 
001380 77  WS-LISTA-ALTERADA                PIC X(01) VALUE "N".        CR-3102 
001390     88  FLAG-LISTA-ALTERADA          VALUE "S".                  CR-3102 
001400 77  WS-ACHOU-ELEMENTO                PIC X(01) VALUE "N".        CR-3102 
001410     88  FLAG-ACHOU-ELEMENTO          VALUE "S".                  CR-3102 
001420 77  WS-IND-BUSCA-ELEM                PIC 9(01) COMP VALUE ZERO.  CR-3102 
001430*                                                                 CR-3102 
001440 77  WS-REGISTROS-PROCESSADOS         PIC 9(07) COMP VALUE ZERO.  CR-3102 
001450 77  WS-REGISTROS-CASADOS             PIC 9(07) COMP VALUE ZERO.  CR-3102 
001460 77  WS-HANDLES-ATUALIZADOS           PIC 9(07) COMP VALUE ZERO.  CR-3102 
001470 77  WS-HANDLES-INALTERADOS           PIC 9(07) COMP VALUE ZERO.  CR-3102 
001480*                                                                 CR-3102 
001490 77  WS-RPT-PROCESSADOS               PIC ZZZZZZ9.                CR-3102 
001500 77  WS-RPT-CASADOS                   PIC ZZZZZZ9.                CR-3102 
001510 77  WS-RPT-ATUALIZADOS               PIC ZZZZZZ9.                CR-3102 
001520 77  WS-RPT-INALTERADOS               PIC ZZZZZZ9.                CR-3102 
001530 77  WS-RPT-HANDLES-UNICOS            PIC ZZZZZZ9.                CR-3102 
001540*                                                                 CR-3102 
001550 77  WS-FS-PARM-CARTAO                PIC X(02).                  CR-3102 
001560     88  WS-FS-PARM-CARTAO-OK         VALUE "00".                 CR-3102 
001570 77  WS-FS-MESTRE-PROD                PIC X(02).                  CR-3102 
001580     88  WS-FS-MESTRE-PROD-OK         VALUE "00".                 CR-3102 
001590 77  WS-FS-GENERO-ATUAL               PIC X(02).                  CR-3102 
001600     88  WS-FS-GENERO-ATUAL-OK        VALUE "00".                 CR-3102 
001610*                                                                 CR-3102 
001620 77  WS-FIM-MESTRE-PROD               PIC X(01) VALUE "N".        CR-3102 
001630     88  FLAG-EOF-MESTRE-PROD         VALUE "S".                  CR-3102 
001640*                                                                 CR-3102 
001650 01  WS-MENSAGEM-ERRO                 PIC X(70) VALUE SPACES.     CR-3102 
001660*-----------------------------------------------------------------CR-3102 
001670 PROCEDURE DIVISION.                                              CR-3102 
001680*-----------------------------------------------------------------CR-3102 
001690 MAIN-PROCEDURE.                                                  CR-3102 
001700*                                                                 CR-3102 
001710     PERFORM P100-INICIALIZA THRU P100-FIM.                       CR-3102 
001720*                                                                 CR-3102 
001730     PERFORM P300-PROCESSA THRU P300-FIM                          CR-3102 
001740             UNTIL FLAG-EOF-MESTRE-PROD.                          CR-3102 
001750*                                                                 CR-3102 
001760     PERFORM P900-FIM.                                            CR-3102 
001770*-----------------------------------------------------------------CR-3102 
001780 P100-INICIALIZA.                                                 CR-3102 
001790*                                                                 CR-3102 
001800     OPEN INPUT  PARM-CARTAO.                                     CR-3102 
001810     IF NOT WS-FS-PARM-CARTAO-OK                                  CR-3102 
001820         STRING "ERRO NA ABERTURA DE PARMGEND - FS: "             CR-3102 
001830                 WS-FS-PARM-CARTAO INTO WS-MENSAGEM-ERRO          CR-3102 
001840         DISPLAY WS-MENSAGEM-ERRO                                 CR-3102 
001850         PERFORM P900-FIM                                         CR-3102 
001860     END-IF.                                                      CR-3102 
001870*                                                                 CR-3102 
001880     PERFORM P110-LE-PARAMETROS THRU P110-FIM.                    CR-3102 
001890     CLOSE PARM-CARTAO.                                           CR-3102 
001900*                                                                 CR-3102 
001910     IF WS-PARM-BRAND-NAME = SPACES                               CR-3102 
001920        OR WS-PARM-SIZE-LABEL = SPACES                            CR-3102 
001930        OR WS-PARM-NEW-GENDER = SPACES                            CR-3102 
001940         DISPLAY "ERRO - PARAMETROS BRAND-NAME/SIZE-LABEL/"       CR-3102 
001950         DISPLAY "       NEW-GENDER SAO TODOS OBRIGATORIOS."      CR-3102 
001960         PERFORM P900-FIM                                         CR-3102 
001970     END-IF.                                                      CR-3102 
001980*                                                                 CR-3102 
001990     OPEN INPUT  MESTRE-PROD.                                     CR-3102 
002000     IF NOT WS-FS-MESTRE-PROD-OK                                  CR-3102 
002010         STRING "ERRO NA ABERTURA DE MASTPROD - FS: "             CR-3102 
002020                 WS-FS-MESTRE-PROD INTO WS-MENSAGEM-ERRO          CR-3102 
002030         DISPLAY WS-MENSAGEM-ERRO                                 CR-3102 
002040         PERFORM P900-FIM                                         CR-3102 
002050     END-IF.                                                      CR-3102 
002060*                                                                 CR-3102 
002070     OPEN OUTPUT GENERO-ATUAL.                                    CR-3102 
002080*                                                                 CR-3102 
002090     DISPLAY "SCPP4000 - ATUALIZADOR DE GENERO".                  CR-3102 
002100     DISPLAY "MARCA......: " WS-PARM-BRAND-NAME.                  CR-3102 
002110     DISPLAY "ETIQUETA...: " WS-PARM-SIZE-LABEL.                  CR-3102 
002120     DISPLAY "NOVO GENERO: " WS-PARM-NEW-GENDER.                  CR-3102 
002130*                                                                 CR-3102 
002140 P100-FIM.                                                        CR-3102 
002150*-----------------------------------------------------------------CR-3102 
002160* LE ATE 3 LINHAS DO CARTAO DE PARAMETROS: MARCA, ETIQUETA,       CR-3102 
002170* NOVO GENERO, NESSA ORDEM                                        CR-3102 
002180*-----------------------------------------------------------------CR-3102 
002190 P110-LE-PARAMETROS.                                              CR-3102 
002200*                                                                 CR-3102 
002210     PERFORM UNTIL WS-QTD-LINHAS-PARM = 3                         CR-3102 
002220        OR WS-FS-PARM-CARTAO = "10"                               CR-3102 
002230         READ PARM-CARTAO INTO FD-REG-PARM                        CR-3102 
002240             AT END                                               CR-3102 
002250                 MOVE "10" TO WS-FS-PARM-CARTAO                   CR-3102 
002260             NOT AT END                                           CR-3102 
002270                 ADD 1 TO WS-QTD-LINHAS-PARM                      CR-3102 
002280                 EVALUATE WS-QTD-LINHAS-PARM                      CR-3102 
002290                     WHEN 1                                       CR-3102 
002300                         MOVE FD-REG-PARM (1:30)                  CR-3102 
002310                                      TO WS-PARM-BRAND-NAME       CR-3102 
002320                     WHEN 2                                       CR-3102 
002330                         MOVE FD-REG-PARM (1:30)                  CR-3102 
002340                                      TO WS-PARM-SIZE-LABEL       CR-3102 
002350                     WHEN 3                                       CR-3102 
002360                         MOVE FD-REG-PARM (1:10)                  CR-3102 
002370                                      TO WS-PARM-NEW-GENDER       CR-3102 
002380                 END-EVALUATE                                     CR-3102 
002390         END-READ                                                 CR-3102 
002400     END-PERFORM.                                                 CR-3102 
002410*                                                                 CR-3102 
002420 P110-FIM.                                                        CR-3102 
002430*-----------------------------------------------------------------CR-3102 
002440 P300-PROCESSA.                                                   CR-3102 
002450*                                                                 CR-3102 
002460     READ MESTRE-PROD INTO WS-REG-PRODUTO                         CR-3102 
002470         AT END                                                   CR-3102 
002480             SET FLAG-EOF-MESTRE-PROD TO TRUE                     CR-3102 
002490         NOT AT END                                               CR-3102 
002500             ADD 1 TO WS-REGISTROS-PROCESSADOS                    CR-3102 
002510             PERFORM P310-VERIFICA-CASAMENTO THRU P310-FIM        CR-3102 
002520             IF FLAG-ACHOU-ETIQUETA                               CR-3102 
002530                AND WS-PROD-BRAND = WS-PARM-BRAND-NAME            CR-3102 
002540                 ADD 1 TO WS-REGISTROS-CASADOS                    CR-3102 
002550                 PERFORM P320-TRATA-CASAMENTO THRU P320-FIM       CR-3102 
002560                 WRITE FD-REG-GENERO-ATUAL FROM WS-REG-PRODUTO    CR-3102 
002570             END-IF                                               CR-3102 
002580     END-READ.                                                    CR-3102 
002590*                                                                 CR-3102 
002600 P300-FIM.                                                        CR-3102 
002610*-----------------------------------------------------------------CR-3102 
002620* TESTA SE SIZE-LABEL APARECE COMO TOKEN INTEIRO NA LISTA DE      CR-3102 
002630* TAGS SEPARADA POR VIRGULA (COMPARACAO EXATA DE MAIUSCULAS)      CR-3102 
002640*-----------------------------------------------------------------CR-3102 
002650 P310-VERIFICA-CASAMENTO.                                         CR-3102 
002660*                                                                 CR-3102 
002670     MOVE "N"                        TO WS-ACHOU-ETIQUETA.        CR-3102 
002680     MOVE WS-PROD-TAGS               TO WS-TAGS-TRABALHO.         CR-3102 
002690     MOVE 1                          TO WS-POS-UNSTRING.          CR-3102 
002700*                                                                 CR-3102 
002710     PERFORM UNTIL WS-POS-UNSTRING > 120                          CR-3102 
002720                 OR WS-TAGS-TRABALHO (WS-POS-UNSTRING:1) = SPACE  CR-3102 
002730                 OR FLAG-ACHOU-ETIQUETA                           CR-3102 
002740         MOVE SPACES                 TO WS-TOKEN-CORRENTE         CR-3102 
002750         UNSTRING WS-TAGS-TRABALHO DELIMITED BY ","               CR-3102 
002760                 INTO WS-TOKEN-CORRENTE                           CR-3102 
002770                 WITH POINTER WS-POS-UNSTRING                     CR-3102 
002780         END-UNSTRING                                             CR-3102 
002790         PERFORM P312-APARA-TOKEN THRU P312-FIM                   CR-3102 
002800         IF WS-TOKEN-APARADO = WS-PARM-SIZE-LABEL                 CR-3102 
002810             SET FLAG-ACHOU-ETIQUETA TO TRUE                      CR-3102 
002820         END-IF                                                   CR-3102 
002830     END-PERFORM.                                                 CR-3102 
002840*                                                                 CR-3102 
002850 P310-FIM.                                                        CR-3102 
002860*-----------------------------------------------------------------CR-3102 
002870* REMOVE ESPACOS A ESQUERDA DO TOKEN CORRENTE (LISTA GRAVADA COMO CR-3102 
002880* "TAG1, TAG2" - ESPACO APOS A VIRGULA NAO FAZ PARTE DA ETIQUETA) CR-3102 
002890*-----------------------------------------------------------------CR-3102 
002900 P312-APARA-TOKEN.                                                CR-3102 
002910*                                                                 CR-3102 
002920     MOVE SPACES TO WS-TOKEN-APARADO.                             CR-3102 
002930     SET WS-TK-IDX TO 1.                                          CR-3102 
002940     PERFORM VARYING WS-TK-IDX FROM 1 BY 1                        CR-3102 
002950             UNTIL WS-TK-IDX > 30                                 CR-3102 
002960                OR WS-TK-CHAR (WS-TK-IDX) NOT = SPACE             CR-3102 
002970         CONTINUE                                                 CR-3102 
002980     END-PERFORM.                                                 CR-3102 
002990     IF WS-TK-IDX <= 30                                           CR-3102 
003000         MOVE WS-TOKEN-CORRENTE (WS-TK-IDX:31 - WS-TK-IDX)        CR-3102 
003010                                  TO WS-TOKEN-APARADO             CR-3102 
003020     END-IF.                                                      CR-3102 
003030*                                                                 CR-3102 
003040 P312-FIM.                                                        CR-3102 
003050*-----------------------------------------------------------------CR-3102 
003060* REGISTRO CASADO: PRIMEIRA OCORRENCIA DO HANDLE ATUALIZA O       CR-3102 
003070* GENERO; OCORRENCIAS SEGUINTES SAEM COM O GENERO EM BRANCO       CR-3102 
003080*-----------------------------------------------------------------CR-3102 
003090 P320-TRATA-CASAMENTO.                                            CR-3102 
003100*                                                                 CR-3102 
003110     PERFORM P322-BUSCA-HANDLE-VISTO THRU P322-FIM.               CR-3102 
003120*                                                                 CR-3102 
003130     IF FLAG-JA-VISTO                                             CR-3102 
003140         MOVE SPACES TO WS-PROD-GENDER                            CR-3102 
003150     ELSE                                                         CR-3102 
003160         MOVE WS-PROD-GENDER TO GL-STRING                         CR-3102 
003170         CALL "SCPP9020" USING GENERO-LISTA-AREA                  CR-3102 
003180         PERFORM P400-APLICA-REGRA-GENERO THRU P400-FIM           CR-3102 
003190         CALL "SCPP9030" USING GENERO-LISTA-AREA                  CR-3102 
003200         MOVE GL-STRING TO WS-PROD-GENDER                         CR-3102 
003210         IF WS-QTD-HANDLES-VISTOS < 3000                          CR-3102 
003220             SET WS-IND-VISTO TO WS-QTD-HANDLES-VISTOS            CR-3102 
003230             SET WS-IND-VISTO UP BY 1                             CR-3102 
003240             MOVE WS-PROD-HANDLE                                  CR-3102 
003250                            TO TAB-HANDLE-VISTO (WS-IND-VISTO)    CR-3102 
003260             ADD 1 TO WS-QTD-HANDLES-VISTOS                       CR-3102 
003270         END-IF                                                   CR-3102 
003280         IF FLAG-LISTA-ALTERADA                                   CR-3102 
003290             ADD 1 TO WS-HANDLES-ATUALIZADOS                      CR-3102 
003300         ELSE                                                     CR-3102 
003310             ADD 1 TO WS-HANDLES-INALTERADOS                      CR-3102 
003320         END-IF                                                   CR-3102 
003330     END-IF.                                                      CR-3102 
003340*                                                                 CR-3102 
003350 P320-FIM.                                                        CR-3102 
003360*-----------------------------------------------------------------CR-3102 
003370* BUSCA LINEAR NA TABELA DE HANDLES JA VISTOS                     CR-3102 
003380*-----------------------------------------------------------------CR-3102 
003390 P322-BUSCA-HANDLE-VISTO.                                         CR-3102 
003400*                                                                 CR-3102 
003410     MOVE "N" TO WS-JA-VISTO.                                     CR-3102 
003420*                                                                 CR-3102 
003430     PERFORM VARYING WS-IND-VISTO FROM 1 BY 1                     CR-3102 
003440             UNTIL WS-IND-VISTO > WS-QTD-HANDLES-VISTOS           CR-3102 
003450                OR FLAG-JA-VISTO                                  CR-3102 
003460         IF TAB-HANDLE-VISTO (WS-IND-VISTO) = WS-PROD-HANDLE      CR-3102 
003470             SET FLAG-JA-VISTO TO TRUE                            CR-3102 
003480         END-IF                                                   CR-3102 
003490     END-PERFORM.                                                 CR-3102 
003500*                                                                 CR-3102 
003510 P322-FIM.                                                        CR-3102 
003520*-----------------------------------------------------------------CR-3102 
003530* REGRA DE ATUALIZACAO DE GENERO (5 CASOS) - VER NORMA DO         CR-3102 
003540* NEGOCIO NO MANUAL DE OPERACOES DO LOTE DE GENERO                CR-3102 
003550*-----------------------------------------------------------------CR-3102 
003560 P400-APLICA-REGRA-GENERO.                                        CR-3102 
003570*                                                                 CR-3102 
003580     MOVE "N" TO WS-LISTA-ALTERADA.                               CR-3102 
003590     PERFORM P410-CONTEM-NEW-GENDER THRU P410-FIM.                CR-3102 
003600*                                                                 CR-3102 
003610     IF FLAG-ACHOU-ELEMENTO                                       CR-3102 
003620* CASO 1 - NEW-GENDER JA ESTA NA LISTA - NAO MUDA NADA            CR-3102 
003630         CONTINUE                                                 CR-3102 
003640     ELSE                                                         CR-3102 
003650         PERFORM P420-CALCULA-OPOSTO THRU P420-FIM                CR-3102 
003660         IF WS-GEN-COMPARA NOT = SPACES                           CR-3102 
003670             PERFORM P430-SUBSTITUI-OPOSTO THRU P430-FIM          CR-3102 
003680         END-IF                                                   CR-3102 
003690         IF NOT FLAG-LISTA-ALTERADA                               CR-3102 
003700             PERFORM P440-CONTEM-UNISEX THRU P440-FIM             CR-3102 
003710             IF FLAG-ACHOU-ELEMENTO                               CR-3102 
003720* CASO 3 - LISTA CONTEM "UNISEX" - ACRESCENTA NEW-GENDER          CR-3102 
003730                 PERFORM P450-ACRESCENTA-ELEMENTO THRU P450-FIM   CR-3102 
003740                 SET FLAG-LISTA-ALTERADA TO TRUE                  CR-3102 
003750             ELSE                                                 CR-3102 
003760                 IF GL-QTDE = ZERO                                CR-3102 
003770* CASO 4 - LISTA VAZIA - VIRA [NEW-GENDER]                        CR-3102 
003780                     PERFORM P450-ACRESCENTA-ELEMENTO             CR-3102 
003790                             THRU P450-FIM                        CR-3102 
003800                     SET FLAG-LISTA-ALTERADA TO TRUE              CR-3102 
003810                 ELSE                                             CR-3102 
003820* CASO 5 - NENHUMA DAS ANTERIORES - ACRESCENTA NEW-GENDER         CR-3102 
003830                     PERFORM P450-ACRESCENTA-ELEMENTO             CR-3102 
003840                             THRU P450-FIM                        CR-3102 
003850                     SET FLAG-LISTA-ALTERADA TO TRUE              CR-3102 
003860                 END-IF                                           CR-3102 
003870             END-IF                                               CR-3102 
003880         END-IF                                                   CR-3102 
003890     END-IF.                                                      CR-3102 
003900*                                                                 CR-3102 
003910 P400-FIM.                                                        CR-3102 
003920*-----------------------------------------------------------------CR-3102 
003930* TESTA SE NEW-GENDER (EXATO) JA APARECE NA LISTA                 CR-3102 
003940*-----------------------------------------------------------------CR-3102 
003950 P410-CONTEM-NEW-GENDER.                                          CR-3102 
003960*                                                                 CR-3102 
003970     MOVE "N" TO WS-ACHOU-ELEMENTO.                               CR-3102 
003980*                                                                 CR-3102 
003990     PERFORM VARYING WS-IND-BUSCA-ELEM FROM 1 BY 1                CR-3102 
004000             UNTIL WS-IND-BUSCA-ELEM > GL-QTDE                    CR-3102 
004010                OR FLAG-ACHOU-ELEMENTO                            CR-3102 
004020         IF GL-ITEM (WS-IND-BUSCA-ELEM) = WS-PARM-NEW-GENDER      CR-3102 
004030             SET FLAG-ACHOU-ELEMENTO TO TRUE                      CR-3102 
004040         END-IF                                                   CR-3102 
004050     END-PERFORM.                                                 CR-3102 
004060*                                                                 CR-3102 
004070 P410-FIM.                                                        CR-3102 
004080*-----------------------------------------------------------------CR-3102 
004090* CALCULA O GENERO OPOSTO DE NEW-GENDER (SO EXISTE PARA           CR-3102 
004100* "MALE"/"FEMALE", COMPARADO SEM DIFERENCIAR MAIUSCULAS)          CR-3102 
004110*-----------------------------------------------------------------CR-3102 
004120 P420-CALCULA-OPOSTO.                                             CR-3102 
004130*                                                                 CR-3102 
004140     MOVE SPACES         TO WS-GEN-COMPARA.                       CR-3102 
004150     MOVE WS-PARM-NEW-GENDER TO WS-TOKEN-CORRENTE.                CR-3102 
004160     INSPECT WS-TOKEN-CORRENTE (1:10)                             CR-3102 
004170             CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"              CR-3102 
004180                     TO "abcdefghijklmnopqrstuvwxyz".             CR-3102 
004190*                                                                 CR-3102 
004200     EVALUATE WS-TOKEN-CORRENTE (1:10)                            CR-3102 
004210         WHEN "male      "                                        CR-3102 
004220             MOVE "Female"    TO WS-GEN-COMPARA                   CR-3102 
004230         WHEN "female    "                                        CR-3102 
004240             MOVE "Male"      TO WS-GEN-COMPARA                   CR-3102 
004250         WHEN OTHER                                               CR-3102 
004260             MOVE SPACES      TO WS-GEN-COMPARA                   CR-3102 
004270     END-EVALUATE.                                                CR-3102 
004280*                                                                 CR-3102 
004290 P420-FIM.                                                        CR-3102 
004300*-----------------------------------------------------------------CR-3102 
004310* SUBSTITUI O ELEMENTO OPOSTO PELO NEW-GENDER, SE O OPOSTO        CR-3102 
004320* APARECER NA LISTA (COMPARACAO EXATA DE MAIUSCULAS)              CR-3102 
004330*-----------------------------------------------------------------CR-3102 
004340 P430-SUBSTITUI-OPOSTO.                                           CR-3102 
004350*                                                                 CR-3102 
004360     MOVE "N" TO WS-ACHOU-ELEMENTO.                               CR-3102 
004370*                                                                 CR-3102 
004380     PERFORM VARYING WS-IND-BUSCA-ELEM FROM 1 BY 1                CR-3102 
004390             UNTIL WS-IND-BUSCA-ELEM > GL-QTDE                    CR-3102 
004400                OR FLAG-ACHOU-ELEMENTO                            CR-3102 
004410         IF GL-ITEM (WS-IND-BUSCA-ELEM) = WS-GEN-COMPARA          CR-3102 
004420             MOVE WS-PARM-NEW-GENDER                              CR-3102 
004430                      TO GL-ITEM (WS-IND-BUSCA-ELEM)              CR-3102 
004440             SET FLAG-ACHOU-ELEMENTO TO TRUE                      CR-3102 
004450             SET FLAG-LISTA-ALTERADA TO TRUE                      CR-3102 
004460         END-IF                                                   CR-3102 
004470     END-PERFORM.                                                 CR-3102 
004480*                                                                 CR-3102 
004490 P430-FIM.                                                        CR-3102 
004500*-----------------------------------------------------------------CR-3102 
004510* TESTA SE "UNISEX" (EXATO) JA APARECE NA LISTA                   CR-3102 
004520*-----------------------------------------------------------------CR-3102 
004530 P440-CONTEM-UNISEX.                                              CR-3102 
004540*                                                                 CR-3102 
004550     MOVE "N" TO WS-ACHOU-ELEMENTO.                               CR-3102 
004560*                                                                 CR-3102 
004570     PERFORM VARYING WS-IND-BUSCA-ELEM FROM 1 BY 1                CR-3102 
004580             UNTIL WS-IND-BUSCA-ELEM > GL-QTDE                    CR-3102 
004590                OR FLAG-ACHOU-ELEMENTO                            CR-3102 
004600         IF GL-ITEM (WS-IND-BUSCA-ELEM) = "Unisex"                CR-3102 
004610             SET FLAG-ACHOU-ELEMENTO TO TRUE                      CR-3102 
004620         END-IF                                                   CR-3102 
004630     END-PERFORM.                                                 CR-3102 
004640*                                                                 CR-3102 
004650 P440-FIM.                                                        CR-3102 
004660*-----------------------------------------------------------------CR-3102 
004670* ACRESCENTA NEW-GENDER AO FINAL DA LISTA (LIMITE DE 3 ITENS)     CR-3102 
004680*-----------------------------------------------------------------CR-3102 
004690 P450-ACRESCENTA-ELEMENTO.                                        CR-3102 
004700*                                                                 CR-3102 
004710     IF GL-QTDE < 3                                               CR-3102 
004720         ADD 1 TO GL-QTDE                                         CR-3102 
004730         MOVE WS-PARM-NEW-GENDER TO GL-ITEM (GL-QTDE)             CR-3102 
004740     END-IF.                                                      CR-3102 
004750*                                                                 CR-3102 
004760 P450-FIM.                                                        CR-3102 
004770*-----------------------------------------------------------------CR-3102 
004780 P900-FIM.                                                        CR-3102 
004790*                                                                 CR-3102 
004800     MOVE WS-REGISTROS-PROCESSADOS   TO WS-RPT-PROCESSADOS.       CR-3102 
004810     MOVE WS-REGISTROS-CASADOS       TO WS-RPT-CASADOS.           CR-3102 
004820     MOVE WS-HANDLES-ATUALIZADOS     TO WS-RPT-ATUALIZADOS.       CR-3102 
004830     MOVE WS-HANDLES-INALTERADOS     TO WS-RPT-INALTERADOS.       CR-3102 
004840     MOVE WS-QTD-HANDLES-VISTOS      TO WS-RPT-HANDLES-UNICOS.    CR-3102 
004850*                                                                 CR-3102 
004860     DISPLAY "==============================================".    CR-3102 
004870     DISPLAY "SCPP4000 - RESUMO DA ATUALIZACAO DE GENERO".        CR-3102 
004880     DISPLAY "==============================================".    CR-3102 
004890     DISPLAY "REGISTROS PROCESSADOS.......: " WS-RPT-PROCESSADOS. CR-3102 
004900     DISPLAY "REGISTROS CASADOS...........: " WS-RPT-CASADOS.     CR-3102 
004910     DISPLAY "HANDLES UNICOS CASADOS......: "                     CR-3102 
004920                                       WS-RPT-HANDLES-UNICOS.     CR-3102 
004930     DISPLAY "HANDLES ATUALIZADOS.........: " WS-RPT-ATUALIZADOS. CR-3102 
004940     DISPLAY "HANDLES INALTERADOS.........: " WS-RPT-INALTERADOS. CR-3102 
004950*                                                                 CR-3102 
004960     IF WS-REGISTROS-CASADOS = ZERO                               CR-3102 
004970         DISPLAY "AVISO: NENHUM REGISTRO CASOU COM OS "           CR-3102 
004980         DISPLAY "       PARAMETROS INFORMADOS."                  CR-3102 
004990     END-IF.                                                      CR-3102 
005000*                                                                 CR-3102 
005010     CLOSE MESTRE-PROD GENERO-ATUAL.                              CR-3102 
005020     GOBACK.                                                      CR-3102 
005030*                                                                 CR-3102 
005040 END PROGRAM SCPP4000.                                            CR-3102 
