000010******************************************************************
000020* SISTEMA......: CATALOGO DE PRODUTOS - MEIAS (SCP)
000030* PROGRAMA.....: SCPP4200
000040* AUTOR........: ANDRE RAFFUL
000050* INSTALACAO...: DEPTO DE PROCESSAMENTO DE DADOS
000060* DATA ESCRITA.: 15/01/2016
000070* DATA COMPIL..: (GERADA PELO COMPILADOR)
000080* SEGURANCA....: USO INTERNO - SOMENTE PESSOAL AUTORIZADO
000090* PROPOSITO....: SEPARADOR DE GENERO POR MARCA - FILTRA OS
000100*                REGISTROS DA MARCA "HAPPY SOCKS" E OS ROTEIA
000110*                PARA UM DENTRE TRES ARQUIVOS DE SAIDA (SOMENTE
000120*                FEMININO / SOMENTE MASCULINO / UNISSEX)
000130*                CONFORME AS ETIQUETAS DE TAMANHO PRESENTES NA
000140*                LISTA DE TAGS.
000150******************************************************************
000160* HISTORICO DE ALTERACOES
000170*-----------------------------------------------------------------        
000180*  15/01/2016  RAF  CR-2900  VERSAO INICIAL                       CR-2900 
000190*  02/03/2016  RAF  CR-2911  TRES TABELAS DE HANDLE VISTO         CR-2911 
000200*                             INDEPENDENTES, UMA POR CATEGORIA    CR-2911 
000210*-----------------------------------------------------------------CR-2911 
000220*-----------------------------------------------------------------CR-2911 
000230 IDENTIFICATION DIVISION.                                         CR-2911 
000240*-----------------------------------------------------------------CR-2911 
000250 PROGRAM-ID.        SCPP4200.                                     CR-2911 
000260 AUTHOR.            ANDRE RAFFUL.                                 CR-2911 
000270 INSTALLATION.      DEPTO DE PROCESSAMENTO DE DADOS.              CR-2911 
000280 DATE-WRITTEN.      15/01/2016.                                   CR-2911 
000290 DATE-COMPILED.                                                   CR-2911 
000300 SECURITY.          USO INTERNO - SOMENTE PESSOAL AUTORIZADO.     CR-2911 
000310*-----------------------------------------------------------------CR-2911 
000320 ENVIRONMENT DIVISION.                                            CR-2911 
000330*-----------------------------------------------------------------CR-2911 
000340 CONFIGURATION SECTION.                                           CR-2911 
000350 SPECIAL-NAMES.                                                   CR-2911 
000360     C01 IS TOP-OF-FORM.                                          CR-2911 
000370*-----------------------------------------------------------------CR-2911 
000380 INPUT-OUTPUT SECTION.                                            CR-2911 
000390 FILE-CONTROL.                                                    CR-2911 
000400     SELECT MESTRE-PROD  ASSIGN TO "MASTPROD"                     CR-2911 
000410             ORGANIZATION   IS LINE SEQUENTIAL                    CR-2911 
000420             ACCESS         IS SEQUENTIAL                         CR-2911 
000430             FILE STATUS    IS WS-FS-MESTRE-PROD.                 CR-2911 
000440*                                                                 CR-2911 
000450     SELECT SPLIT-FEM    ASSIGN TO "SPLITFEM"                     CR-2911 
000460             ORGANIZATION   IS LINE SEQUENTIAL                    CR-2911 
000470             ACCESS         IS SEQUENTIAL                         CR-2911 
000480             FILE STATUS    IS WS-FS-SPLIT-FEM.                   CR-2911 
000490*                                                                 CR-2911 
000500     SELECT SPLIT-MASC   ASSIGN TO "SPLITMAL"                     CR-2911 
000510             ORGANIZATION   IS LINE SEQUENTIAL                    CR-2911 
000520             ACCESS         IS SEQUENTIAL                         CR-2911 
000530             FILE STATUS    IS WS-FS-SPLIT-MASC.                  CR-2911 
000540*                                                                 CR-2911 
000550     SELECT SPLIT-UNI    ASSIGN TO "SPLITUNI"                     CR-2911 
000560             ORGANIZATION   IS LINE SEQUENTIAL                    CR-2911 
000570             ACCESS         IS SEQUENTIAL                         CR-2911 
000580             FILE STATUS    IS WS-FS-SPLIT-UNI.                   CR-2911 
000590*-----------------------------------------------------------------CR-2911 
000600 DATA DIVISION.                                                   CR-2911 
000610*-----------------------------------------------------------------CR-2911 
000620 FILE SECTION.                                                    CR-2911 
000630*                                                                 CR-2911 
000640 FD  MESTRE-PROD.                                                 CR-2911 
000650     COPY "Copybooks/ProdutoReg.cpy".                             CR-2911 
000660*                                                                 CR-2911 
000670 FD  SPLIT-FEM.                                                   CR-2911 
000680 01  FD-REG-SPLIT-FEM                 PIC X(545).                 CR-2911 
000690*                                                                 CR-2911 
000700 FD  SPLIT-MASC.                                                  CR-2911 
000710 01  FD-REG-SPLIT-MASC                PIC X(545).                 CR-2911 
000720*                                                                 CR-2911 
000730 FD  SPLIT-UNI.                                                   CR-2911 
000740 01  FD-REG-SPLIT-UNI                 PIC X(545).                 CR-2911 
000750*-----------------------------------------------------------------CR-2911 
000760 WORKING-STORAGE SECTION.                                         CR-2911 
000770*-----------------------------------------------------------------CR-2911 
000780 01  WS-MARCA-ALVO                    PIC X(30)                   CR-2911 
000790                                       VALUE "Happy Socks".       CR-2911 
000800*                                                                 CR-2911 
000810 01  WS-REG-PRODUTO.                                              CR-2911 
000820     05  WS-PROD-ID                   PIC X(20).                  CR-2911 
000830     05  WS-PROD-HANDLE               PIC X(60).                  CR-2911 
000840     05  WS-PROD-TITLE                PIC X(60).                  CR-2911 
000850     05  WS-PROD-BODY                 PIC X(80).                  CR-2911 
000860     05  WS-PROD-VENDOR               PIC X(30).                  CR-2911 
000870     05  WS-PROD-BRAND                PIC X(30).                  CR-2911 
000880     05  WS-PROD-TYPE                 PIC X(30).                  CR-2911 
000890     05  WS-PROD-TAGS                 PIC X(120).                 CR-2911 
000900     05  WS-PROD-VARIANT-SKU          PIC X(20).                  CR-2911 
000910     05  WS-PROD-VARIANT-SIZE         PIC X(15).                  CR-2911 
000920     05  WS-PROD-GENDER               PIC X(40).                  CR-2911 
000930     05  WS-PROD-FILLER               PIC X(40).                  CR-2911 
000940*                                                                 CR-2911 
000950* COPIA DE TRABALHO DA LISTA DE TAGS, REDEFINIDA PARA A VARREDURA CR-2911 
000960* TOKEN A TOKEN VIA UNSTRING (TESTE DAS ETIQUETAS DE TAMANHO)     CR-2911 
000970 01  WS-TAGS-TRABALHO                 PIC X(120).                 CR-2911 
000980 01  WS-TAGS-TRABALHO-TAB REDEFINES WS-TAGS-TRABALHO.             CR-2911 
000990     05  WS-TT-CHAR   OCCURS 120 TIMES                            CR-2911 
001000                       INDEXED BY WS-TT-IDX                       CR-2911 
001010                                  PIC X(01).                      CR-2911 
001020*                                                                 CR-2911 
001030 01  WS-TOKEN-CORRENTE                PIC X(30) VALUE SPACES.     CR-2911 
001040 01  WS-TOKEN-CORRENTE-TAB REDEFINES WS-TOKEN-CORRENTE.           CR-2911 
001050     05  WS-TK-CHAR   OCCURS 30 TIMES                             CR-2911 
001060                       INDEXED BY WS-TK-IDX                       CR-2911 
001070                                  PIC X(01).                      CR-2911 
001080*                                                                 CR-2911 
001090* TOKEN APOS REMOCAO DE ESPACOS A ESQUERDA (TAGS GRAVADAS COMO    CR-2911 
001100* "TAG1, TAG2" NA LISTA ORIGINAL, COM ESPACO APOS A VIRGULA)      CR-2911 
001110 01  WS-TOKEN-APARADO                 PIC X(30) VALUE SPACES.     CR-2911 
001120*                                                                 CR-2911 
001130* REGISTRO DE SAIDA MONTADO ANTES DA GRAVACAO, REDEFINIDO PARA    CR-2911 
001140* PERMITIR UM DUMP DE DIAGNOSTICO EM CASO DE ERRO DE GRAVACAO     CR-2911 
001150 01  WS-REG-SAIDA                     PIC X(545).                 CR-2911 
001160 01  WS-REG-SAIDA-TAB REDEFINES WS-REG-SAIDA.                     CR-2911 
001170     05  WS-RS-CHAR   OCCURS 545 TIMES                            CR-2911 
001180                       INDEXED BY WS-RS-IDX                       CR-2911 
001190                                  PIC X(01).                      CR-2911 
001200*                                                                 CR-2911 
001210 COPY "Copybooks/GeneroLista.cpy".                                CR-2911 
001220*                                                                 CR-2911 
001230* TRES TABELAS INDEPENDENTES DE HANDLES JA VISTOS, UMA POR        CR-2911 
001240* CATEGORIA DE SAIDA                                              CR-2911 
001250 01  WS-TABELA-VISTOS-FEM.                                        CR-2911 
001260     05  TAB-VISTO-FEM  OCCURS 3000 TIMES                         CR-2911 
001270                       INDEXED BY WS-IND-VISTO-FEM                CR-2911 
001280                                  PIC X(60).                      CR-2911 
001290     05  FILLER                       PIC X(04) VALUE SPACES.     CR-2911 
001300 01  WS-TABELA-VISTOS-MASC.                                       CR-2911 
001310     05  TAB-VISTO-MASC OCCURS 3000 TIMES                         CR-2911 
001320                       INDEXED BY WS-IND-VISTO-MASC               CR-2911 
001330                                  PIC X(60).                      CR-2911 
001340     05  FILLER                       PIC X(04) VALUE SPACES.     CR-2911 
001350 01  WS-TABELA-VISTOS-UNI.                                        CR-2911 
001360     05  TAB-VISTO-UNI  OCCURS 3000 TIMES                         CR-2911 
001370                       INDEXED BY WS-IND-VISTO-UNI                CR-2911 
001380                                  PIC X(60).                      CR-2911 
001390     05  FILLER                       PIC X(04) VALUE SPACES.     CR-2911 
001400*                                                                 CR-2911 
001410 77  WS-QTD-VISTOS-FEM                PIC 9(04) COMP VALUE ZERO.  CR-2911 
001420 77  WS-QTD-VISTOS-MASC               PIC 9(04) COMP VALUE ZERO.  CR-2911 
001430 77  WS-QTD-VISTOS-UNI                PIC 9(04) COMP VALUE ZERO.  CR-2911 
001440*                                                                 CR-2911 
001450 77  WS-POS-UNSTRING                  PIC 9(03) COMP VALUE ZERO.  CR-2911 
001460 77  WS-ACHOU-36-40                   PIC X(01) VALUE "N".        CR-2911 
001470     88  FLAG-ACHOU-36-40             VALUE "S".                  CR-2911 
001480 77  WS-ACHOU-41-46                   PIC X(01) VALUE "N".        CR-2911 
001490     88  FLAG-ACHOU-41-46             VALUE "S".                  CR-2911 
001500 77  WS-JA-VISTO                      PIC X(01) VALUE "N".        CR-2911 
001510     88  FLAG-JA-VISTO                VALUE "S".                  CR-2911 
001520*                                                                 CR-2911 
001530 77  WS-CATEGORIA                     PIC X(04) VALUE SPACES.     CR-2911 
001540     88  CAT-FEMININA                 VALUE "FEM ".               CR-2911 
001550     88  CAT-MASCULINA                VALUE "MASC".               CR-2911 
001560     88  CAT-UNISSEX                  VALUE "UNI ".               CR-2911 
001570     88  CAT-NENHUMA                  VALUE "NAO ".               CR-2911 
001580*                                                                 CR-2911 
001590 77  WS-REGISTROS-PROCESSADOS         PIC 9(07) COMP VALUE ZERO.  CR-2911 
001600 77  WS-REGISTROS-MARCA                PIC 9(07) COMP VALUE ZERO. CR-2911 
001610 77  WS-REGISTROS-PULADOS             PIC 9(07) COMP VALUE ZERO.  CR-2911 
001620 77  WS-REGISTROS-FEM                 PIC 9(07) COMP VALUE ZERO.  CR-2911 
001630 77  WS-REGISTROS-MASC                PIC 9(07) COMP VALUE ZERO.  CR-2911 
001640 77  WS-REGISTROS-UNI                 PIC 9(07) COMP VALUE ZERO.  CR-2911 
001650*                                                                 CR-2911 
001660 77  WS-RPT-PROCESSADOS               PIC ZZZZZZ9.                CR-2911 
001670 77  WS-RPT-MARCA                     PIC ZZZZZZ9.                CR-2911 
001680 77  WS-RPT-PULADOS                   PIC ZZZZZZ9.                CR-2911 
001690 77  WS-RPT-FEM-REG                   PIC ZZZZZZ9.                CR-2911 
001700 77  WS-RPT-FEM-UNI                   PIC ZZZZZZ9.                CR-2911 
001710 77  WS-RPT-MASC-REG                  PIC ZZZZZZ9.                CR-2911 
001720 77  WS-RPT-MASC-UNI                  PIC ZZZZZZ9.                CR-2911 
001730 77  WS-RPT-UNI-REG                   PIC ZZZZZZ9.                CR-2911 
001740 77  WS-RPT-UNI-UNI                   PIC ZZZZZZ9.                CR-2911 
001750*                                                                 CR-2911 
001760 77  WS-FS-MESTRE-PROD                PIC X(02).                  CR-2911 
001770     88  WS-FS-MESTRE-PROD-OK         VALUE "00".                 CR-2911 
001780 77  WS-FS-SPLIT-FEM                  PIC X(02).                  CR-2911 
001790     88  WS-FS-SPLIT-FEM-OK           VALUE "00".                 CR-2911 
001800 77  WS-FS-SPLIT-MASC                 PIC X(02).                  CR-2911 
001810     88  WS-FS-SPLIT-MASC-OK          VALUE "00".                 CR-2911 
001820 77  WS-FS-SPLIT-UNI                  PIC X(02).                  CR-2911 
001830     88  WS-FS-SPLIT-UNI-OK           VALUE "00".                 CR-2911 
001840*                                                                 CR-2911 
001850 77  WS-FIM-MESTRE-PROD               PIC X(01) VALUE "N".        CR-2911 
001860     88  FLAG-EOF-MESTRE-PROD         VALUE "S".                  CR-2911 
001870*                                                                 CR-2911 
001880 01  WS-MENSAGEM-ERRO                 PIC X(70) VALUE SPACES.     CR-2911 
001890*-----------------------------------------------------------------CR-2911 
001900 PROCEDURE DIVISION.                                              CR-2911 
001910*-----------------------------------------------------------------CR-2911 
001920 MAIN-PROCEDURE.                                                  CR-2911 
001930*                                                                 CR-2911 
001940     PERFORM P100-INICIALIZA THRU P100-FIM.                       CR-2911 
001950*                                                                 CR-2911 
001960     PERFORM P300-PROCESSA THRU P300-FIM                          CR-2911 
001970             UNTIL FLAG-EOF-MESTRE-PROD.                          CR-2911 
001980*                                                                 CR-2911 
001990     PERFORM P900-FIM.                                            CR-2911 
002000*-----------------------------------------------------------------CR-2911 
002010 P100-INICIALIZA.                                                 CR-2911 
002020*                                                                 CR-2911 
002030     OPEN INPUT  MESTRE-PROD.                                     CR-2911 
002040     IF NOT WS-FS-MESTRE-PROD-OK                                  CR-2911 
002050         STRING "ERRO NA ABERTURA DE MASTPROD - FS: "             CR-2911 
002060                 WS-FS-MESTRE-PROD INTO WS-MENSAGEM-ERRO          CR-2911 
002070         DISPLAY WS-MENSAGEM-ERRO                                 CR-2911 
002080         PERFORM P900-FIM                                         CR-2911 
002090     END-IF.                                                      CR-2911 
002100*                                                                 CR-2911 
002110     OPEN OUTPUT SPLIT-FEM SPLIT-MASC SPLIT-UNI.                  CR-2911 
002120*                                                                 CR-2911 
002130     DISPLAY "SCPP4200 - SEPARADOR DE GENERO POR MARCA".          CR-2911 
002140     DISPLAY "MARCA ALVO.: " WS-MARCA-ALVO.                       CR-2911 
002150*                                                                 CR-2911 
002160 P100-FIM.                                                        CR-2911 
002170*-----------------------------------------------------------------CR-2911 
002180 P300-PROCESSA.                                                   CR-2911 
002190*                                                                 CR-2911 
002200     READ MESTRE-PROD INTO WS-REG-PRODUTO                         CR-2911 
002210         AT END                                                   CR-2911 
002220             SET FLAG-EOF-MESTRE-PROD TO TRUE                     CR-2911 
002230         NOT AT END                                               CR-2911 
002240             ADD 1 TO WS-REGISTROS-PROCESSADOS                    CR-2911 
002250             IF WS-PROD-BRAND = WS-MARCA-ALVO                     CR-2911 
002260                 ADD 1 TO WS-REGISTROS-MARCA                      CR-2911 
002270                 PERFORM P320-CATEGORIZA THRU P320-FIM            CR-2911 
002280                 IF NOT CAT-NENHUMA                               CR-2911 
002290                     PERFORM P330-TRATA-CATEGORIA THRU P330-FIM   CR-2911 
002300                 ELSE                                             CR-2911 
002310                     ADD 1 TO WS-REGISTROS-PULADOS                CR-2911 
002320                 END-IF                                           CR-2911 
002330             END-IF                                               CR-2911 
002340     END-READ.                                                    CR-2911 
002350*                                                                 CR-2911 
002360 P300-FIM.                                                        CR-2911 
002370*-----------------------------------------------------------------CR-2911 
002380* CATEGORIZA O REGISTRO PELA PRESENCA EXATA DAS DUAS ETIQUETAS    CR-2911 
002390* DE TAMANHO NA LISTA DE TAGS                                     CR-2911 
002400*-----------------------------------------------------------------CR-2911 
002410 P320-CATEGORIZA.                                                 CR-2911 
002420*                                                                 CR-2911 
002430     MOVE "N" TO WS-ACHOU-36-40.                                  CR-2911 
002440     MOVE "N" TO WS-ACHOU-41-46.                                  CR-2911 
002450     MOVE WS-PROD-TAGS TO WS-TAGS-TRABALHO.                       CR-2911 
002460     MOVE 1            TO WS-POS-UNSTRING.                        CR-2911 
002470*                                                                 CR-2911 
002480     PERFORM UNTIL WS-POS-UNSTRING > 120                          CR-2911 
002490                 OR WS-TAGS-TRABALHO (WS-POS-UNSTRING:1) = SPACE  CR-2911 
002500         MOVE SPACES                 TO WS-TOKEN-CORRENTE         CR-2911 
002510         UNSTRING WS-TAGS-TRABALHO DELIMITED BY ","               CR-2911 
002520                 INTO WS-TOKEN-CORRENTE                           CR-2911 
002530                 WITH POINTER WS-POS-UNSTRING                     CR-2911 
002540         END-UNSTRING                                             CR-2911 
002550         PERFORM P312-APARA-TOKEN THRU P312-FIM                   CR-2911 
002560         IF WS-TOKEN-APARADO (1:11) = "size_36_40 "               CR-2911 
002570             SET FLAG-ACHOU-36-40 TO TRUE                         CR-2911 
002580         END-IF                                                   CR-2911 
002590         IF WS-TOKEN-APARADO (1:11) = "size_41_46 "               CR-2911 
002600             SET FLAG-ACHOU-41-46 TO TRUE                         CR-2911 
002610         END-IF                                                   CR-2911 
002620     END-PERFORM.                                                 CR-2911 
002630*                                                                 CR-2911 
002640     EVALUATE TRUE                                                CR-2911 
002650         WHEN FLAG-ACHOU-36-40 AND FLAG-ACHOU-41-46               CR-2911 
002660             SET CAT-UNISSEX  TO TRUE                             CR-2911 
002670         WHEN FLAG-ACHOU-36-40                                    CR-2911 
002680             SET CAT-FEMININA TO TRUE                             CR-2911 
002690         WHEN FLAG-ACHOU-41-46                                    CR-2911 
002700             SET CAT-MASCULINA TO TRUE                            CR-2911 
002710         WHEN OTHER                                               CR-2911 
002720             SET CAT-NENHUMA  TO TRUE                             CR-2911 
002730     END-EVALUATE.                                                CR-2911 
002740*                                                                 CR-2911 
002750 P320-FIM.                                                        CR-2911 
002760*-----------------------------------------------------------------CR-2911 
002770* REMOVE ESPACOS A ESQUERDA DO TOKEN CORRENTE (LISTA GRAVADA COMO CR-2911 
002780* "TAG1, TAG2" - ESPACO APOS A VIRGULA NAO FAZ PARTE DA ETIQUETA) CR-2911 
002790*-----------------------------------------------------------------CR-2911 
002800 P312-APARA-TOKEN.                                                CR-2911 
002810*                                                                 CR-2911 
002820     MOVE SPACES TO WS-TOKEN-APARADO.                             CR-2911 
002830     SET WS-TK-IDX TO 1.                                          CR-2911 
002840     PERFORM VARYING WS-TK-IDX FROM 1 BY 1                        CR-2911 
002850             UNTIL WS-TK-IDX > 30                                 CR-2911 
002860                OR WS-TK-CHAR (WS-TK-IDX) NOT = SPACE             CR-2911 
002870         CONTINUE                                                 CR-2911 
002880     END-PERFORM.                                                 CR-2911 
002890     IF WS-TK-IDX <= 30                                           CR-2911 
002900         MOVE WS-TOKEN-CORRENTE (WS-TK-IDX:31 - WS-TK-IDX)        CR-2911 
002910                                  TO WS-TOKEN-APARADO             CR-2911 
002920     END-IF.                                                      CR-2911 
002930*                                                                 CR-2911 
002940 P312-FIM.                                                        CR-2911 
002950*-----------------------------------------------------------------CR-2911 
002960* DESPACHA O REGISTRO PARA A TABELA/ARQUIVO DA SUA CATEGORIA      CR-2911 
002970*-----------------------------------------------------------------CR-2911 
002980 P330-TRATA-CATEGORIA.                                            CR-2911 
002990*                                                                 CR-2911 
003000     EVALUATE TRUE                                                CR-2911 
003010         WHEN CAT-FEMININA                                        CR-2911 
003020             PERFORM P340-BUSCA-VISTO-FEM  THRU P340-FIM          CR-2911 
003030             IF NOT FLAG-JA-VISTO                                 CR-2911 
003040                 MOVE 1                 TO GL-QTDE                CR-2911 
003050                 MOVE "Female"          TO GL-ITEM (1)            CR-2911 
003060                 CALL "SCPP9030" USING GENERO-LISTA-AREA          CR-2911 
003070                 MOVE GL-STRING         TO WS-PROD-GENDER         CR-2911 
003080                 PERFORM P350-GRAVA-VISTO-FEM THRU P350-FIM       CR-2911 
003090             ELSE                                                 CR-2911 
003100                 MOVE SPACES            TO WS-PROD-GENDER         CR-2911 
003110             END-IF                                               CR-2911 
003120             ADD 1 TO WS-REGISTROS-FEM                            CR-2911 
003130             MOVE WS-REG-PRODUTO TO WS-REG-SAIDA                  CR-2911 
003140             WRITE FD-REG-SPLIT-FEM FROM WS-REG-SAIDA             CR-2911 
003150*                                                                 CR-2911 
003160         WHEN CAT-MASCULINA                                       CR-2911 
003170             PERFORM P360-BUSCA-VISTO-MASC THRU P360-FIM          CR-2911 
003180             IF NOT FLAG-JA-VISTO                                 CR-2911 
003190                 MOVE 1                 TO GL-QTDE                CR-2911 
003200                 MOVE "Male"            TO GL-ITEM (1)            CR-2911 
003210                 CALL "SCPP9030" USING GENERO-LISTA-AREA          CR-2911 
003220                 MOVE GL-STRING         TO WS-PROD-GENDER         CR-2911 
003230                 PERFORM P370-GRAVA-VISTO-MASC THRU P370-FIM      CR-2911 
003240             ELSE                                                 CR-2911 
003250                 MOVE SPACES            TO WS-PROD-GENDER         CR-2911 
003260             END-IF                                               CR-2911 
003270             ADD 1 TO WS-REGISTROS-MASC                           CR-2911 
003280             MOVE WS-REG-PRODUTO TO WS-REG-SAIDA                  CR-2911 
003290             WRITE FD-REG-SPLIT-MASC FROM WS-REG-SAIDA            CR-2911 
003300*                                                                 CR-2911 
003310         WHEN CAT-UNISSEX                                         CR-2911 
003320             PERFORM P380-BUSCA-VISTO-UNI  THRU P380-FIM          CR-2911 
003330             IF NOT FLAG-JA-VISTO                                 CR-2911 
003340                 MOVE 3                 TO GL-QTDE                CR-2911 
003350                 MOVE "Female"          TO GL-ITEM (1)            CR-2911 
003360                 MOVE "Male"            TO GL-ITEM (2)            CR-2911 
003370                 MOVE "Unisex"          TO GL-ITEM (3)            CR-2911 
003380                 CALL "SCPP9030" USING GENERO-LISTA-AREA          CR-2911 
003390                 MOVE GL-STRING         TO WS-PROD-GENDER         CR-2911 
003400                 PERFORM P390-GRAVA-VISTO-UNI THRU P390-FIM       CR-2911 
003410             ELSE                                                 CR-2911 
003420                 MOVE SPACES            TO WS-PROD-GENDER         CR-2911 
003430             END-IF                                               CR-2911 
003440             ADD 1 TO WS-REGISTROS-UNI                            CR-2911 
003450             MOVE WS-REG-PRODUTO TO WS-REG-SAIDA                  CR-2911 
003460             WRITE FD-REG-SPLIT-UNI FROM WS-REG-SAIDA             CR-2911 
003470     END-EVALUATE.                                                CR-2911 
003480*                                                                 CR-2911 
003490 P330-FIM.                                                        CR-2911 
003500*-----------------------------------------------------------------CR-2911 
003510 P340-BUSCA-VISTO-FEM.                                            CR-2911 
003520*                                                                 CR-2911 
003530     MOVE "N" TO WS-JA-VISTO.                                     CR-2911 
003540     PERFORM VARYING WS-IND-VISTO-FEM FROM 1 BY 1                 CR-2911 
003550             UNTIL WS-IND-VISTO-FEM > WS-QTD-VISTOS-FEM           CR-2911 
003560                OR FLAG-JA-VISTO                                  CR-2911 
003570         IF TAB-VISTO-FEM (WS-IND-VISTO-FEM) = WS-PROD-HANDLE     CR-2911 
003580             SET FLAG-JA-VISTO TO TRUE                            CR-2911 
003590         END-IF                                                   CR-2911 
003600     END-PERFORM.                                                 CR-2911 
003610*                                                                 CR-2911 
003620 P340-FIM.                                                        CR-2911 
003630*-----------------------------------------------------------------CR-2911 
003640 P350-GRAVA-VISTO-FEM.                                            CR-2911 
003650*                                                                 CR-2911 
003660     IF WS-QTD-VISTOS-FEM < 3000                                  CR-2911 
003670         SET WS-IND-VISTO-FEM TO WS-QTD-VISTOS-FEM                CR-2911 
003680         SET WS-IND-VISTO-FEM UP BY 1                             CR-2911 
003690         MOVE WS-PROD-HANDLE TO TAB-VISTO-FEM (WS-IND-VISTO-FEM)  CR-2911 
003700         ADD 1 TO WS-QTD-VISTOS-FEM                               CR-2911 
003710     END-IF.                                                      CR-2911 
003720*                                                                 CR-2911 
003730 P350-FIM.                                                        CR-2911 
003740*-----------------------------------------------------------------CR-2911 
003750 P360-BUSCA-VISTO-MASC.                                           CR-2911 
003760*                                                                 CR-2911 
003770     MOVE "N" TO WS-JA-VISTO.                                     CR-2911 
003780     PERFORM VARYING WS-IND-VISTO-MASC FROM 1 BY 1                CR-2911 
003790             UNTIL WS-IND-VISTO-MASC > WS-QTD-VISTOS-MASC         CR-2911 
003800                OR FLAG-JA-VISTO                                  CR-2911 
003810         IF TAB-VISTO-MASC (WS-IND-VISTO-MASC) = WS-PROD-HANDLE   CR-2911 
003820             SET FLAG-JA-VISTO TO TRUE                            CR-2911 
003830         END-IF                                                   CR-2911 
003840     END-PERFORM.                                                 CR-2911 
003850*                                                                 CR-2911 
003860 P360-FIM.                                                        CR-2911 
003870*-----------------------------------------------------------------CR-2911 
003880 P370-GRAVA-VISTO-MASC.                                           CR-2911 
003890*                                                                 CR-2911 
003900     IF WS-QTD-VISTOS-MASC < 3000                                 CR-2911 
003910         SET WS-IND-VISTO-MASC TO WS-QTD-VISTOS-MASC              CR-2911 
003920         SET WS-IND-VISTO-MASC UP BY 1                            CR-2911 
003930         MOVE WS-PROD-HANDLE TO TAB-VISTO-MASC (WS-IND-VISTO-MASC)CR-2911 
003940         ADD 1 TO WS-QTD-VISTOS-MASC                              CR-2911 
003950     END-IF.                                                      CR-2911 
003960*                                                                 CR-2911 
003970 P370-FIM.                                                        CR-2911 
003980*-----------------------------------------------------------------CR-2911 
003990 P380-BUSCA-VISTO-UNI.                                            CR-2911 
004000*                                                                 CR-2911 
004010     MOVE "N" TO WS-JA-VISTO.                                     CR-2911 
004020     PERFORM VARYING WS-IND-VISTO-UNI FROM 1 BY 1                 CR-2911 
004030             UNTIL WS-IND-VISTO-UNI > WS-QTD-VISTOS-UNI           CR-2911 
004040                OR FLAG-JA-VISTO                                  CR-2911 
004050         IF TAB-VISTO-UNI (WS-IND-VISTO-UNI) = WS-PROD-HANDLE     CR-2911 
004060             SET FLAG-JA-VISTO TO TRUE                            CR-2911 
004070         END-IF                                                   CR-2911 
004080     END-PERFORM.                                                 CR-2911 
004090*                                                                 CR-2911 
004100 P380-FIM.                                                        CR-2911 
004110*-----------------------------------------------------------------CR-2911 
004120 P390-GRAVA-VISTO-UNI.                                            CR-2911 
004130*                                                                 CR-2911 
004140     IF WS-QTD-VISTOS-UNI < 3000                                  CR-2911 
004150         SET WS-IND-VISTO-UNI TO WS-QTD-VISTOS-UNI                CR-2911 
004160         SET WS-IND-VISTO-UNI UP BY 1                             CR-2911 
004170         MOVE WS-PROD-HANDLE TO TAB-VISTO-UNI (WS-IND-VISTO-UNI)  CR-2911 
004180         ADD 1 TO WS-QTD-VISTOS-UNI                               CR-2911 
004190     END-IF.                                                      CR-2911 
004200*                                                                 CR-2911 
004210 P390-FIM.                                                        CR-2911 
004220*-----------------------------------------------------------------CR-2911 
004230 P900-FIM.                                                        CR-2911 
004240*                                                                 CR-2911 
004250     MOVE WS-REGISTROS-PROCESSADOS TO WS-RPT-PROCESSADOS.         CR-2911 
004260     MOVE WS-REGISTROS-MARCA       TO WS-RPT-MARCA.               CR-2911 
004270     MOVE WS-REGISTROS-PULADOS     TO WS-RPT-PULADOS.             CR-2911 
004280     MOVE WS-REGISTROS-FEM         TO WS-RPT-FEM-REG.             CR-2911 
004290     MOVE WS-QTD-VISTOS-FEM        TO WS-RPT-FEM-UNI.             CR-2911 
004300     MOVE WS-REGISTROS-MASC        TO WS-RPT-MASC-REG.            CR-2911 
004310     MOVE WS-QTD-VISTOS-MASC       TO WS-RPT-MASC-UNI.            CR-2911 
004320     MOVE WS-REGISTROS-UNI         TO WS-RPT-UNI-REG.             CR-2911 
004330     MOVE WS-QTD-VISTOS-UNI        TO WS-RPT-UNI-UNI.             CR-2911 
004340*                                                                 CR-2911 
004350     DISPLAY "==============================================".    CR-2911 
004360     DISPLAY "SCPP4200 - RESUMO DA SEPARACAO POR MARCA".          CR-2911 
004370     DISPLAY "==============================================".    CR-2911 
004380     DISPLAY "REGISTROS PROCESSADOS.......: " WS-RPT-PROCESSADOS. CR-2911 
004390     DISPLAY "REGISTROS DA MARCA ALVO.....: " WS-RPT-MARCA.       CR-2911 
004400     DISPLAY "REGISTROS PULADOS (S/TAG)...: " WS-RPT-PULADOS.     CR-2911 
004410     DISPLAY "SOMENTE FEMININO - REGISTROS: " WS-RPT-FEM-REG      CR-2911 
004420             " PRODUTOS UNICOS: " WS-RPT-FEM-UNI.                 CR-2911 
004430     DISPLAY "SOMENTE MASCULINO- REGISTROS: " WS-RPT-MASC-REG     CR-2911 
004440             " PRODUTOS UNICOS: " WS-RPT-MASC-UNI.                CR-2911 
004450     DISPLAY "UNISSEX          - REGISTROS: " WS-RPT-UNI-REG      CR-2911 
004460             " PRODUTOS UNICOS: " WS-RPT-UNI-UNI.                 CR-2911 
004470*                                                                 CR-2911 
004480     IF WS-REGISTROS-MARCA = ZERO                                 CR-2911 
004490         DISPLAY "AVISO: NENHUM REGISTRO DA MARCA ALVO FOI "      CR-2911 
004500         DISPLAY "       ENCONTRADO NO ARQUIVO MESTRE."           CR-2911 
004510     END-IF.                                                      CR-2911 
004520*                                                                 CR-2911 
004530     CLOSE MESTRE-PROD SPLIT-FEM SPLIT-MASC SPLIT-UNI.            CR-2911 
004540     GOBACK.                                                      CR-2911 
004550*                                                                 CR-2911 
004560 END PROGRAM SCPP4200.                                            CR-2911 
