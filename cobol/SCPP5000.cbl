000010******************************************************************
000020* SISTEMA......: CATALOGO DE PRODUTOS - MEIAS (SCP)
000030* PROGRAMA.....: SCPP5000
000040* AUTOR........: ANDRE RAFFUL
000050* INSTALACAO...: DEPTO DE PROCESSAMENTO DE DADOS
000060* DATA ESCRITA.: 03/05/2016
000070* DATA COMPIL..: (GERADA PELO COMPILADOR)
000080* SEGURANCA....: USO INTERNO - SOMENTE PESSOAL AUTORIZADO
000090* PROPOSITO....: ACRESCENTADOR DE UNISSEX - PERCORRE TODO O
000100*                ARQUIVO MESTRE DE PRODUTOS E, NA PRIMEIRA
000110*                OCORRENCIA DE CADA HANDLE, ACRESCENTA "UNISEX"
000120*                A LISTA DE GENERO QUANDO ELA JA CONTIVER TANTO
000130*                "MALE" QUANTO "FEMALE".  TODOS OS REGISTROS SAO
000140*                COPIADOS - NAO HA FILTRO.
000150******************************************************************
000160* HISTORICO DE ALTERACOES
000170*-----------------------------------------------------------------        
000180*  03/05/2016  RAF  CR-2950  VERSAO INICIAL                       CR-2950 
000190*  20/07/2016  RAF  CR-2966  COMPARACAO DE "MALE"/"FEMALE"/       CR-2966 
000200*                             "UNISEX" PASSA A IGNORAR CAIXA      CR-2966 
000210*-----------------------------------------------------------------CR-2966 
000220*-----------------------------------------------------------------CR-2966 
000230 IDENTIFICATION DIVISION.                                         CR-2966 
000240*-----------------------------------------------------------------CR-2966 
000250 PROGRAM-ID.        SCPP5000.                                     CR-2966 
000260 AUTHOR.            ANDRE RAFFUL.                                 CR-2966 
000270 INSTALLATION.      DEPTO DE PROCESSAMENTO DE DADOS.              CR-2966 
000280 DATE-WRITTEN.      03/05/2016.                                   CR-2966 
000290 DATE-COMPILED.                                                   CR-2966 
000300 SECURITY.          USO INTERNO - SOMENTE PESSOAL AUTORIZADO.     CR-2966 
000310*-----------------------------------------------------------------CR-2966 
000320 ENVIRONMENT DIVISION.                                            CR-2966 
000330*-----------------------------------------------------------------CR-2966 
000340 CONFIGURATION SECTION.                                           CR-2966 
000350 SPECIAL-NAMES.                                                   CR-2966 
000360     C01 IS TOP-OF-FORM.                                          CR-2966 
000370*-----------------------------------------------------------------CR-2966 
000380 INPUT-OUTPUT SECTION.                                            CR-2966 
000390 FILE-CONTROL.                                                    CR-2966 
000400     SELECT MESTRE-PROD  ASSIGN TO "MASTPROD"                     CR-2966 
000410             ORGANIZATION   IS LINE SEQUENTIAL                    CR-2966 
000420             ACCESS         IS SEQUENTIAL                         CR-2966 
000430             FILE STATUS    IS WS-FS-MESTRE-PROD.                 CR-2966 
000440*                                                                 CR-2966 
000450     SELECT UNISEX-SAIDA ASSIGN TO "UNISXOUT"                     CR-2966 
000460             ORGANIZATION   IS LINE SEQUENTIAL                    CR-2966 
000470             ACCESS         IS SEQUENTIAL                         CR-2966 
000480             FILE STATUS    IS WS-FS-UNISEX-SAIDA.                CR-2966 
000490*-----------------------------------------------------------------CR-2966 
000500 DATA DIVISION.                                                   CR-2966 
000510*-----------------------------------------------------------------CR-2966 
000520 FILE SECTION.                                                    CR-2966 
000530*                                                                 CR-2966 
000540 FD  MESTRE-PROD.                                                 CR-2966 
000550     COPY "Copybooks/ProdutoReg.cpy".                             CR-2966 
000560*                                                                 CR-2966 
000570 FD  UNISEX-SAIDA.                                                CR-2966 
000580 01  FD-REG-UNISEX-SAIDA              PIC X(545).                 CR-2966 
000590*-----------------------------------------------------------------CR-2966 
000600 WORKING-STORAGE SECTION.                                         CR-2966 
000610*-----------------------------------------------------------------CR-2966 
000620 01  WS-REG-PRODUTO.                                              CR-2966 
000630     05  WS-PROD-ID                   PIC X(20).                  CR-2966 
000640     05  WS-PROD-HANDLE               PIC X(60).                  CR-2966 
000650     05  WS-PROD-TITLE                PIC X(60).                  CR-2966 
000660     05  WS-PROD-BODY                 PIC X(80).                  CR-2966 
000670     05  WS-PROD-VENDOR               PIC X(30).                  CR-2966 
000680     05  WS-PROD-BRAND                PIC X(30).                  CR-2966 
000690     05  WS-PROD-TYPE                 PIC X(30).                  CR-2966 
000700     05  WS-PROD-TAGS                 PIC X(120).                 CR-2966 
000710     05  WS-PROD-VARIANT-SKU          PIC X(20).                  CR-2966 
000720     05  WS-PROD-VARIANT-SIZE         PIC X(15).                  CR-2966 
000730     05  WS-PROD-GENDER               PIC X(40).                  CR-2966 
000740     05  WS-PROD-FILLER               PIC X(40).                  CR-2966 
000750*                                                                 CR-2966 
000760* VISAO CRUA DO REGISTRO LIDO, USADA PARA DUMP DE DIAGNOSTICO     CR-2966 
000770* QUANDO A LEITURA RETORNA FILE STATUS ANORMAL                    CR-2966 
000780 01  WS-REG-PRODUTO-DUMP REDEFINES WS-REG-PRODUTO.                CR-2966 
000790     05  WS-RPD-CHAR  OCCURS 545 TIMES                            CR-2966 
000800                       INDEXED BY WS-RPD-IDX                      CR-2966 
000810                                  PIC X(01).                      CR-2966 
000820*                                                                 CR-2966 
000830* COPIA DO ELEMENTO DA LISTA EM MINUSCULAS, REDEFINIDA PARA A     CR-2966 
000840* COMPARACAO "MALE"/"FEMALE"/"UNISEX" SEM DIFERENCIAR CAIXA       CR-2966 
000850 01  WS-ELEM-MINUSCULO                PIC X(10) VALUE SPACES.     CR-2966 
000860 01  WS-ELEM-MINUSCULO-TAB REDEFINES WS-ELEM-MINUSCULO.           CR-2966 
000870     05  WS-EM-CHAR   OCCURS 10 TIMES                             CR-2966 
000880                       INDEXED BY WS-EM-IDX                       CR-2966 
000890                                  PIC X(01).                      CR-2966 
000900*                                                                 CR-2966 
000910* REGISTRO DE SAIDA MONTADO ANTES DA GRAVACAO, REDEFINIDO PARA    CR-2966 
000920* PERMITIR UM DUMP DE DIAGNOSTICO EM CASO DE ERRO DE GRAVACAO     CR-2966 
000930 01  WS-REG-SAIDA                     PIC X(545).                 CR-2966 
000940 01  WS-REG-SAIDA-TAB REDEFINES WS-REG-SAIDA.                     CR-2966 
000950     05  WS-RS-CHAR   OCCURS 545 TIMES                            CR-2966 
000960                       INDEXED BY WS-RS-IDX                       CR-2966 
000970                                  PIC X(01).                      CR-2966 
000980*                                                                 CR-2966 
000990 COPY "Copybooks/GeneroLista.cpy".                                CR-2966 
001000*                                                                 CR-2966 
001010* TABELA DE HANDLES JA VISTOS (PRIMEIRA OCORRENCIA DE CADA UM)    CR-2966 
001020 01  WS-TABELA-HANDLES-VISTOS.                                    CR-2966 
001030     05  TAB-HANDLE-VISTO OCCURS 3000 TIMES                       CR-2966 
001040                       INDEXED BY WS-IND-VISTO                    CR-2966 
001050                                  PIC X(60).                      CR-2966 
001060     05  FILLER                       PIC X(04) VALUE SPACES.     CR-2966 
001070*                                                                 CR-2966 
001080 77  WS-QTD-HANDLES-VISTOS            PIC 9(04) COMP VALUE ZERO.  CR-2966 
001090 77  WS-IND-BUSCA-ELEM                PIC 9(01) COMP VALUE ZERO.  CR-2966 
001100 77  WS-JA-VISTO                      PIC X(01) VALUE "N".        CR-2966 
001110     88  FLAG-JA-VISTO                VALUE "S".                  CR-2966 
001120 77  WS-ACHOU-MALE                    PIC X(01) VALUE "N".        CR-2966 
001130     88  FLAG-ACHOU-MALE              VALUE "S".                  CR-2966 
001140 77  WS-ACHOU-FEMALE                  PIC X(01) VALUE "N".        CR-2966 
001150     88  FLAG-ACHOU-FEMALE            VALUE "S".                  CR-2966 
001160 77  WS-ACHOU-UNISEX                  PIC X(01) VALUE "N".        CR-2966 
001170     88  FLAG-ACHOU-UNISEX            VALUE "S".                  CR-2966 
001180*                                                                 CR-2966 
001190 77  WS-REGISTROS-PROCESSADOS         PIC 9(07) COMP VALUE ZERO.  CR-2966 
001200 77  WS-UNISEX-ACRESCENTADOS          PIC 9(07) COMP VALUE ZERO.  CR-2966 
001210 77  WS-INALTERADOS                   PIC 9(07) COMP VALUE ZERO.  CR-2966 
001220*                                                                 CR-2966 
001230 77  WS-RPT-PROCESSADOS               PIC ZZZZZZ9.                CR-2966 
001240 77  WS-RPT-HANDLES-UNICOS            PIC ZZZZZZ9.                CR-2966 
001250 77  WS-RPT-ACRESCENTADOS             PIC ZZZZZZ9.                CR-2966 
001260 77  WS-RPT-INALTERADOS               PIC ZZZZZZ9.                CR-2966 
001270*                                                                 CR-2966 
001280 77  WS-FS-MESTRE-PROD                PIC X(02).                  CR-2966 
001290     88  WS-FS-MESTRE-PROD-OK         VALUE "00".                 CR-2966 
001300 77  WS-FS-UNISEX-SAIDA               PIC X(02).                  CR-2966 
001310     88  WS-FS-UNISEX-SAIDA-OK        VALUE "00".                 CR-2966 
001320*                                                                 CR-2966 
001330 77  WS-FIM-MESTRE-PROD               PIC X(01) VALUE "N".        CR-2966 
001340     88  FLAG-EOF-MESTRE-PROD         VALUE "S".                  CR-2966 
001350*                                                                 CR-2966 
001360 01  WS-MENSAGEM-ERRO                 PIC X(70) VALUE SPACES.     CR-2966 
001370*-----------------------------------------------------------------CR-2966 
001380 PROCEDURE DIVISION.                                              CR-2966 
001390*-----------------------------------------------------------------CR-2966 
001400 MAIN-PROCEDURE.                                                  CR-2966 
001410*                                                                 CR-2966 
001420     PERFORM P100-INICIALIZA THRU P100-FIM.                       CR-2966 
001430*                                                                 CR-2966 
001440     PERFORM P300-PROCESSA THRU P300-FIM                          CR-2966 
001450             UNTIL FLAG-EOF-MESTRE-PROD.                          CR-2966 
001460*                                                                 CR-2966 
001470     PERFORM P900-FIM.                                            CR-2966 
001480*-----------------------------------------------------------------CR-2966 
001490 P100-INICIALIZA.                                                 CR-2966 
001500*                                                                 CR-2966 
001510     OPEN INPUT  MESTRE-PROD.                                     CR-2966 
001520     IF NOT WS-FS-MESTRE-PROD-OK                                  CR-2966 
001530         STRING "ERRO NA ABERTURA DE MASTPROD - FS: "             CR-2966 
001540                 WS-FS-MESTRE-PROD INTO WS-MENSAGEM-ERRO          CR-2966 
001550         DISPLAY WS-MENSAGEM-ERRO                                 CR-2966 
001560         PERFORM P900-FIM                                         CR-2966 
001570     END-IF.                                                      CR-2966 
001580*                                                                 CR-2966 
001590     OPEN OUTPUT UNISEX-SAIDA.                                    CR-2966 
001600*                                                                 CR-2966 
001610     DISPLAY "SCPP5000 - ACRESCENTADOR DE UNISSEX".               CR-2966 
001620*                                                                 CR-2966 
001630 P100-FIM.                                                        CR-2966 
001640*-----------------------------------------------------------------CR-2966 
001650 P300-PROCESSA.                                                   CR-2966 
001660*                                                                 CR-2966 
001670     READ MESTRE-PROD INTO WS-REG-PRODUTO                         CR-2966 
001680         AT END                                                   CR-2966 
001690             SET FLAG-EOF-MESTRE-PROD TO TRUE                     CR-2966 
001700         NOT AT END                                               CR-2966 
001710             IF NOT WS-FS-MESTRE-PROD-OK                          CR-2966 
001720                 PERFORM P305-DUMP-ERRO THRU P305-FIM             CR-2966 
001730             END-IF                                               CR-2966 
001740             ADD 1 TO WS-REGISTROS-PROCESSADOS                    CR-2966 
001750             PERFORM P310-BUSCA-HANDLE-VISTO THRU P310-FIM        CR-2966 
001760             IF FLAG-JA-VISTO                                     CR-2966 
001770                 MOVE SPACES TO WS-PROD-GENDER                    CR-2966 
001780             ELSE                                                 CR-2966 
001790                 PERFORM P320-TRATA-PRIMEIRA-OCORR THRU P320-FIM  CR-2966 
001800                 PERFORM P330-GRAVA-HANDLE-VISTO THRU P330-FIM    CR-2966 
001810             END-IF                                               CR-2966 
001820             MOVE WS-REG-PRODUTO TO WS-REG-SAIDA                  CR-2966 
001830             WRITE FD-REG-UNISEX-SAIDA FROM WS-REG-SAIDA          CR-2966 
001840     END-READ.                                                    CR-2966 
001850*                                                                 CR-2966 
001860 P300-FIM.                                                        CR-2966 
001870*-----------------------------------------------------------------CR-2966 
001880* DUMP DE DIAGNOSTICO DO REGISTRO CORRENTE APOS LEITURA COM       CR-2966 
001890* FILE STATUS ANORMAL (NAO ENCERRA O LOTE - REGISTRO E MANTIDO)   CR-2966 
001900*-----------------------------------------------------------------CR-2966 
001910 P305-DUMP-ERRO.                                                  CR-2966 
001920*                                                                 CR-2966 
001930     DISPLAY "AVISO - FILE STATUS ANORMAL EM MASTPROD: "          CR-2966 
001940              WS-FS-MESTRE-PROD.                                  CR-2966 
001950     DISPLAY "REGISTRO (10 PRIM. POSICOES): ".                    CR-2966 
001960     STRING WS-RPD-CHAR (1)  WS-RPD-CHAR (2)  WS-RPD-CHAR (3)     CR-2966 
001970            WS-RPD-CHAR (4)  WS-RPD-CHAR (5)  WS-RPD-CHAR (6)     CR-2966 
001980            WS-RPD-CHAR (7)  WS-RPD-CHAR (8)  WS-RPD-CHAR (9)     CR-2966 
001990            WS-RPD-CHAR (10) DELIMITED BY SIZE                    CR-2966 
002000            INTO WS-MENSAGEM-ERRO                                 CR-2966 
002010     END-STRING.                                                  CR-2966 
002020     DISPLAY WS-MENSAGEM-ERRO.                                    CR-2966 
002030*                                                                 CR-2966 
002040 P305-FIM.                                                        CR-2966 
002050*-----------------------------------------------------------------CR-2966 
002060* BUSCA LINEAR NA TABELA DE HANDLES JA VISTOS                     CR-2966 
002070*-----------------------------------------------------------------CR-2966 
002080 P310-BUSCA-HANDLE-VISTO.                                         CR-2966 
002090*                                                                 CR-2966 
002100     MOVE "N" TO WS-JA-VISTO.                                     CR-2966 
002110*                                                                 CR-2966 
002120     PERFORM VARYING WS-IND-VISTO FROM 1 BY 1                     CR-2966 
002130             UNTIL WS-IND-VISTO > WS-QTD-HANDLES-VISTOS           CR-2966 
002140                OR FLAG-JA-VISTO                                  CR-2966 
002150         IF TAB-HANDLE-VISTO (WS-IND-VISTO) = WS-PROD-HANDLE      CR-2966 
002160             SET FLAG-JA-VISTO TO TRUE                            CR-2966 
002170         END-IF                                                   CR-2966 
002180     END-PERFORM.                                                 CR-2966 
002190*                                                                 CR-2966 
002200 P310-FIM.                                                        CR-2966 
002210*-----------------------------------------------------------------CR-2966 
002220* PRIMEIRA OCORRENCIA DO HANDLE: TESTA A REGRA DOS 4 CASOS E      CR-2966 
002230* ACRESCENTA "UNISEX" QUANDO APLICAVEL                            CR-2966 
002240*-----------------------------------------------------------------CR-2966 
002250 P320-TRATA-PRIMEIRA-OCORR.                                       CR-2966 
002260*                                                                 CR-2966 
002270     MOVE WS-PROD-GENDER TO GL-STRING.                            CR-2966 
002280     CALL "SCPP9020" USING GENERO-LISTA-AREA.                     CR-2966 
002290*                                                                 CR-2966 
002300     MOVE "N" TO WS-ACHOU-MALE.                                   CR-2966 
002310     MOVE "N" TO WS-ACHOU-FEMALE.                                 CR-2966 
002320     MOVE "N" TO WS-ACHOU-UNISEX.                                 CR-2966 
002330*                                                                 CR-2966 
002340     PERFORM VARYING WS-IND-BUSCA-ELEM FROM 1 BY 1                CR-2966 
002350             UNTIL WS-IND-BUSCA-ELEM > GL-QTDE                    CR-2966 
002360         MOVE GL-ITEM (WS-IND-BUSCA-ELEM) TO WS-ELEM-MINUSCULO    CR-2966 
002370         INSPECT WS-ELEM-MINUSCULO                                CR-2966 
002380                 CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"          CR-2966 
002390                         TO "abcdefghijklmnopqrstuvwxyz"          CR-2966 
002400         EVALUATE WS-ELEM-MINUSCULO                               CR-2966 
002410             WHEN "male      "                                    CR-2966 
002420                 SET FLAG-ACHOU-MALE   TO TRUE                    CR-2966 
002430             WHEN "female    "                                    CR-2966 
002440                 SET FLAG-ACHOU-FEMALE TO TRUE                    CR-2966 
002450             WHEN "unisex    "                                    CR-2966 
002460                 SET FLAG-ACHOU-UNISEX TO TRUE                    CR-2966 
002470             WHEN OTHER                                           CR-2966 
002480                 CONTINUE                                         CR-2966 
002490         END-EVALUATE                                             CR-2966 
002500     END-PERFORM.                                                 CR-2966 
002510*                                                                 CR-2966 
002520     IF GL-QTDE >= 2                                              CR-2966 
002530        AND FLAG-ACHOU-MALE                                       CR-2966 
002540        AND FLAG-ACHOU-FEMALE                                     CR-2966 
002550        AND NOT FLAG-ACHOU-UNISEX                                 CR-2966 
002560         IF GL-QTDE < 3                                           CR-2966 
002570             ADD 1 TO GL-QTDE                                     CR-2966 
002580             MOVE "Unisex" TO GL-ITEM (GL-QTDE)                   CR-2966 
002590         END-IF                                                   CR-2966 
002600         CALL "SCPP9030" USING GENERO-LISTA-AREA                  CR-2966 
002610         MOVE GL-STRING TO WS-PROD-GENDER                         CR-2966 
002620         ADD 1 TO WS-UNISEX-ACRESCENTADOS                         CR-2966 
002630     ELSE                                                         CR-2966 
002640         CALL "SCPP9030" USING GENERO-LISTA-AREA                  CR-2966 
002650         MOVE GL-STRING TO WS-PROD-GENDER                         CR-2966 
002660         ADD 1 TO WS-INALTERADOS                                  CR-2966 
002670     END-IF.                                                      CR-2966 
002680*                                                                 CR-2966 
002690 P320-FIM.                                                        CR-2966 
002700*-----------------------------------------------------------------CR-2966 
002710* REGISTRA O HANDLE NA TABELA DE VISTOS                           CR-2966 
002720*-----------------------------------------------------------------CR-2966 
002730 P330-GRAVA-HANDLE-VISTO.                                         CR-2966 
002740*                                                                 CR-2966 
002750     IF WS-QTD-HANDLES-VISTOS < 3000                              CR-2966 
002760         SET WS-IND-VISTO TO WS-QTD-HANDLES-VISTOS                CR-2966 
002770         SET WS-IND-VISTO UP BY 1                                 CR-2966 
002780         MOVE WS-PROD-HANDLE TO TAB-HANDLE-VISTO (WS-IND-VISTO)   CR-2966 
002790         ADD 1 TO WS-QTD-HANDLES-VISTOS                           CR-2966 
002800     END-IF.                                                      CR-2966 
002810*                                                                 CR-2966 
002820 P330-FIM.                                                        CR-2966 
002830*-----------------------------------------------------------------CR-2966 
002840 P900-FIM.                                                        CR-2966 
002850*                                                                 CR-2966 
002860     MOVE WS-REGISTROS-PROCESSADOS TO WS-RPT-PROCESSADOS.         CR-2966 
002870     MOVE WS-QTD-HANDLES-VISTOS    TO WS-RPT-HANDLES-UNICOS.      CR-2966 
002880     MOVE WS-UNISEX-ACRESCENTADOS  TO WS-RPT-ACRESCENTADOS.       CR-2966 
002890     MOVE WS-INALTERADOS           TO WS-RPT-INALTERADOS.         CR-2966 
002900*                                                                 CR-2966 
002910     DISPLAY "==============================================".    CR-2966 
002920     DISPLAY "SCPP5000 - RESUMO DO ACRESCIMO DE UNISSEX".         CR-2966 
002930     DISPLAY "==============================================".    CR-2966 
002940     DISPLAY "REGISTROS PROCESSADOS.......: " WS-RPT-PROCESSADOS. CR-2966 
002950     DISPLAY "HANDLES UNICOS..............: "                     CR-2966 
002960                                       WS-RPT-HANDLES-UNICOS.     CR-2966 
002970     DISPLAY "UNISSEX ACRESCENTADO........: "                     CR-2966 
002980                                       WS-RPT-ACRESCENTADOS.      CR-2966 
002990     DISPLAY "INALTERADOS.................: " WS-RPT-INALTERADOS. CR-2966 
003000*                                                                 CR-2966 
003010     CLOSE MESTRE-PROD UNISEX-SAIDA.                              CR-2966 
003020     GOBACK.                                                      CR-2966 
003030*                                                                 CR-2966 
003040 END PROGRAM SCPP5000.                                            CR-2966 
