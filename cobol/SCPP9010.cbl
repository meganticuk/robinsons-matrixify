000010******************************************************************
000020* SISTEMA......: CATALOGO DE PRODUTOS - MEIAS
000030* PROGRAMA.....: SCPP9010
000040* AUTOR........: ANDRE RAFFUL
000050* INSTALACAO...: DEPTO DE PROCESSAMENTO DE DADOS
000060* DATA ESCRITA.: 22/05/2012
000070* DATA COMPIL..: (GERADA PELO COMPILADOR)
000080* SEGURANCA....: USO INTERNO - SOMENTE PESSOAL AUTORIZADO
000090* PROPOSITO....: SUBROTINA CHAMADA - NORMALIZA UM HANDLE PARA
000100*                FINS DE CASAMENTO ENTRE ARQUIVO DE REFERENCIA
000110*                E ARQUIVO MESTRE (SCPP2000).  NAO ALTERA O
000120*                HANDLE ORIGINAL, DEVOLVE APENAS A FORMA
000130*                NORMALIZADA.
000140******************************************************************
000150* HISTORICO DE ALTERACOES
000160*-----------------------------------------------------------------        
000170*  22/05/2012  RAF  CR-1801  VERSAO INICIAL - MINUSCULAS E FILTRO CR-1801 
000180*                             DE LETRAS/DIGITOS/HIFEN             CR-1801 
000190*  30/08/2012  RAF  CR-1834  INCLUIDA TABELA DE LETRAS ACENTUADAS CR-1834 
000200*                             (BASE LATIN-1) PARA REDUZIR A       CR-1834 
000210*                             LETRA-BASE ANTES DO FILTRO          CR-1834 
000220*  14/01/2013  RAF  CR-1890  REMOCAO DOS SIMBOLOS DE MARCA (TM,   CR-1890 
000230*                             REGISTRADA, COPYRIGHT, SERVICO) NA  CR-1890 
000240*                             FRENTE DO FILTRO, PARA QUE NAO      CR-1890 
000250*                             SOBREM LETRAS SOLTAS NO HANDLE      CR-1890 
000260*  02/05/2013  MCS  CR-1920  CORRIGIDA ORDEM DOS FILTROS QUANDO O CR-1920 
000270*                             HANDLE CONTINHA SO SIMBOLO DE MARCA CR-1920 
000280*  19/09/2013  RAF  CR-2231  COLAPSA HIFENS CONSECUTIVOS E REMOVE CR-2231 
000290*                             HIFEN NAS PONTAS DO RESULTADO       CR-2231 
000300*-----------------------------------------------------------------CR-2231 
000310*-----------------------------------------------------------------CR-2231 
000320 IDENTIFICATION DIVISION.                                         CR-2231 
000330*-----------------------------------------------------------------CR-2231 
000340 PROGRAM-ID.        SCPP9010.                                     CR-2231 
000350 AUTHOR.            ANDRE RAFFUL.                                 CR-2231 
000360 INSTALLATION.      DEPTO DE PROCESSAMENTO DE DADOS.              CR-2231 
000370 DATE-WRITTEN.      22/05/2012.                                   CR-2231 
000380 DATE-COMPILED.                                                   CR-2231 
000390 SECURITY.          USO INTERNO - SOMENTE PESSOAL AUTORIZADO.     CR-2231 
000400*-----------------------------------------------------------------CR-2231 
000410 ENVIRONMENT DIVISION.                                            CR-2231 
000420*-----------------------------------------------------------------CR-2231 
000430 CONFIGURATION SECTION.                                           CR-2231 
000440 SPECIAL-NAMES.                                                   CR-2231 
000450     C01 IS TOP-OF-FORM.                                          CR-2231 
000460*-----------------------------------------------------------------CR-2231 
000470 DATA DIVISION.                                                   CR-2231 
000480*-----------------------------------------------------------------CR-2231 
000490 WORKING-STORAGE SECTION.                                         CR-2231 
000500*-----------------------------------------------------------------CR-2231 
000510* AREA DE ENTRADA - HANDLE ORIGINAL, REDEFINIDA PARA VARREDURA    CR-2231 
000520* CARACTER A CARACTER                                             CR-2231 
000530 01  WS-HANDLE-ENTRADA               PIC X(60).                   CR-2231 
000540 01  WS-HANDLE-ENTRADA-TAB REDEFINES WS-HANDLE-ENTRADA.           CR-2231 
000550     05  WS-HE-CHAR   OCCURS 60 TIMES                             CR-2231 
000560                       INDEXED BY WS-HE-IDX                       CR-2231 
000570                                  PIC X(01).                      CR-2231 
000580*                                                                 CR-2231 
000590* AREA DE SAIDA (APOS FILTRO DE LETRAS/DIGITOS/HIFEN)             CR-2231 
000600 01  WS-HANDLE-FILTRADO              PIC X(60) VALUE SPACES.      CR-2231 
000610 01  WS-HANDLE-FILTRADO-TAB REDEFINES WS-HANDLE-FILTRADO.         CR-2231 
000620     05  WS-HF-CHAR   OCCURS 60 TIMES                             CR-2231 
000630                       INDEXED BY WS-HF-IDX                       CR-2231 
000640                                  PIC X(01).                      CR-2231 
000650*                                                                 CR-2231 
000660* AREA DE SAIDA FINAL (APOS COLAPSAR HIFENS)                      CR-2231 
000670 01  WS-HANDLE-COLAPSADO             PIC X(60) VALUE SPACES.      CR-2231 
000680 01  WS-HANDLE-COLAPSADO-TAB REDEFINES WS-HANDLE-COLAPSADO.       CR-2231 
000690     05  WS-HC-CHAR   OCCURS 60 TIMES                             CR-2231 
000700                       INDEXED BY WS-HC-IDX                       CR-2231 
000710                                  PIC X(01).                      CR-2231 
000720*                                                                 CR-2231 
000730 77  WS-TAM-FILTRADO                 PIC 9(02) COMP VALUE ZERO.   CR-2231 
000740 77  WS-TAM-COLAPSADO                PIC 9(02) COMP VALUE ZERO.   CR-2231 
000750 77  WS-ULTIMO-GRAVADO-HIFEN         PIC X(01) VALUE "N".         CR-2231 
000760     88  WS-ULT-FOI-HIFEN            VALUE "S".                   CR-2231 
000770*-----------------------------------------------------------------CR-2231 
000780 LINKAGE SECTION.                                                 CR-2231 
000790*-----------------------------------------------------------------CR-2231 
000800 01  LKS-PARM-NORMALIZA.                                          CR-2231 
000810     05  LKS-HANDLE-ENTRADA          PIC X(60).                   CR-2231 
000820     05  LKS-HANDLE-NORMALIZADO      PIC X(60).                   CR-2231 
000830*-----------------------------------------------------------------CR-2231 
000840* LKS-HANDLE-ENTRADA     = HANDLE A SER NORMALIZADO (ENTRADA)     CR-2231 
000850* LKS-HANDLE-NORMALIZADO = FORMA NORMALIZADA (SAIDA)              CR-2231 
000860*-----------------------------------------------------------------CR-2231 
000870*-----------------------------------------------------------------CR-2231 
000880 PROCEDURE DIVISION USING LKS-PARM-NORMALIZA.                     CR-2231 
000890*-----------------------------------------------------------------CR-2231 
000900 MAIN-PROCEDURE.                                                  CR-2231 
000910*                                                                 CR-2231 
000920     MOVE LKS-HANDLE-ENTRADA         TO WS-HANDLE-ENTRADA.        CR-2231 
000930*                                                                 CR-2231 
000940     PERFORM P100-REDUZ-MINUSCULAS   THRU P100-FIM.               CR-2231 
000950*                                                                 CR-2231 
000960     PERFORM P200-FILTRA-CARACTERES  THRU P200-FIM.               CR-2231 
000970*                                                                 CR-2231 
000980     PERFORM P300-COLAPSA-HIFENS     THRU P300-FIM.               CR-2231 
000990*                                                                 CR-2231 
001000     MOVE WS-HANDLE-COLAPSADO      TO LKS-HANDLE-NORMALIZADO.     CR-2231 
001010*                                                                 CR-2231 
001020     GOBACK.                                                      CR-2231 
001030*-----------------------------------------------------------------CR-2231 
001040* PASSO 1 - MINUSCULAS E REDUCAO DE LETRAS ACENTUADAS (LATIN-1)   CR-2231 
001050* A LETRA-BASE; SIMBOLOS DE MARCA CONVERTIDOS PARA BRANCO PARA    CR-2231 
001060* QUE NAO SOBREM LETRAS SOLTAS (REGRA "SEM DECOMPOSICAO").        CR-2231 
001070*-----------------------------------------------------------------CR-2231 
001080 P100-REDUZ-MINUSCULAS.                                           CR-2231 
001090*                                                                 CR-2231 
001100     INSPECT WS-HANDLE-ENTRADA CONVERTING                         CR-2231 
001110         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                             CR-2231 
001120      TO "abcdefghijklmnopqrstuvwxyz".                            CR-2231 
001130*                                                                 CR-2231 
001140     INSPECT WS-HANDLE-ENTRADA CONVERTING                         CR-2231 
001150         "ÁÀÂÃÄáàâãä" TO "aaaaaaaaaa".                            CR-2231 
001160     INSPECT WS-HANDLE-ENTRADA CONVERTING                         CR-2231 
001170         "ÉÈÊËéèêë"   TO "eeeeeeee".                              CR-2231 
001180     INSPECT WS-HANDLE-ENTRADA CONVERTING                         CR-2231 
001190         "ÍÌÎÏíìîï"   TO "iiiiiiii".                              CR-2231 
001200     INSPECT WS-HANDLE-ENTRADA CONVERTING                         CR-2231 
001210         "ÓÒÔÕÖóòôõö" TO "oooooooooo".                            CR-2231 
001220     INSPECT WS-HANDLE-ENTRADA CONVERTING                         CR-2231 
001230         "ÚÙÛÜúùûü"   TO "uuuuuuuu".                              CR-2231 
001240     INSPECT WS-HANDLE-ENTRADA CONVERTING                         CR-2231 
001250         "Ññ"         TO "nn".                                    CR-2231 
001260     INSPECT WS-HANDLE-ENTRADA CONVERTING                         CR-2231 
001270         "Çç"         TO "cc".                                    CR-2231 
001280*                                                                 CR-2231 
001290     INSPECT WS-HANDLE-ENTRADA CONVERTING                         CR-2231 
001300         "™®©℠" TO SPACES.                                        CR-2231 
001310*                                                                 CR-2231 
001320 P100-FIM.                                                        CR-2231 
001330*-----------------------------------------------------------------CR-2231 
001340* PASSO 2 - MANTEM SOMENTE A-Z, 0-9 E HIFEN; DESCARTA O RESTO     CR-2231 
001350*-----------------------------------------------------------------CR-2231 
001360 P200-FILTRA-CARACTERES.                                          CR-2231 
001370*                                                                 CR-2231 
001380     MOVE ZERO                       TO WS-TAM-FILTRADO.          CR-2231 
001390     MOVE SPACES                     TO WS-HANDLE-FILTRADO.       CR-2231 
001400*                                                                 CR-2231 
001410     PERFORM VARYING WS-HE-IDX FROM 1 BY 1                        CR-2231 
001420             UNTIL WS-HE-IDX > 60                                 CR-2231 
001430         EVALUATE TRUE                                            CR-2231 
001440             WHEN WS-HE-CHAR (WS-HE-IDX) >= "a" AND               CR-2231 
001450                  WS-HE-CHAR (WS-HE-IDX) <= "z"                   CR-2231 
001460             WHEN WS-HE-CHAR (WS-HE-IDX) >= "0" AND               CR-2231 
001470                  WS-HE-CHAR (WS-HE-IDX) <= "9"                   CR-2231 
001480             WHEN WS-HE-CHAR (WS-HE-IDX) = "-"                    CR-2231 
001490                 ADD 1 TO WS-TAM-FILTRADO                         CR-2231 
001500                 SET WS-HF-IDX       TO WS-TAM-FILTRADO           CR-2231 
001510                 MOVE WS-HE-CHAR (WS-HE-IDX)                      CR-2231 
001520                                     TO WS-HF-CHAR (WS-HF-IDX)    CR-2231 
001530             WHEN OTHER                                           CR-2231 
001540                 CONTINUE                                         CR-2231 
001550         END-EVALUATE                                             CR-2231 
001560     END-PERFORM.                                                 CR-2231 
001570*                                                                 CR-2231 
001580 P200-FIM.                                                        CR-2231 
001590*-----------------------------------------------------------------CR-2231 
001600* PASSO 3 - COLAPSA HIFENS CONSECUTIVOS E REMOVE HIFEN NA FRENTE  CR-2231 
001610* OU NO FIM DO RESULTADO                                          CR-2231 
001620*-----------------------------------------------------------------CR-2231 
001630 P300-COLAPSA-HIFENS.                                             CR-2231 
001640*                                                                 CR-2231 
001650     MOVE ZERO                       TO WS-TAM-COLAPSADO.         CR-2231 
001660     MOVE SPACES                     TO WS-HANDLE-COLAPSADO.      CR-2231 
001670     MOVE "N"                        TO WS-ULTIMO-GRAVADO-HIFEN.  CR-2231 
001680*                                                                 CR-2231 
001690     PERFORM VARYING WS-HF-IDX FROM 1 BY 1                        CR-2231 
001700             UNTIL WS-HF-IDX > WS-TAM-FILTRADO                    CR-2231 
001710         IF WS-HF-CHAR (WS-HF-IDX) = "-"                          CR-2231 
001720             IF WS-TAM-COLAPSADO > ZERO AND NOT WS-ULT-FOI-HIFEN  CR-2231 
001730                 ADD 1 TO WS-TAM-COLAPSADO                        CR-2231 
001740                 SET WS-HC-IDX       TO WS-TAM-COLAPSADO          CR-2231 
001750                 MOVE "-"            TO WS-HC-CHAR (WS-HC-IDX)    CR-2231 
001760                 SET WS-ULT-FOI-HIFEN TO TRUE                     CR-2231 
001770             END-IF                                               CR-2231 
001780         ELSE                                                     CR-2231 
001790             ADD 1 TO WS-TAM-COLAPSADO                            CR-2231 
001800             SET WS-HC-IDX           TO WS-TAM-COLAPSADO          CR-2231 
001810             MOVE WS-HF-CHAR (WS-HF-IDX)                          CR-2231 
001820                                     TO WS-HC-CHAR (WS-HC-IDX)    CR-2231 
001830             MOVE "N"                TO WS-ULTIMO-GRAVADO-HIFEN   CR-2231 
001840         END-IF                                                   CR-2231 
001850     END-PERFORM.                                                 CR-2231 
001860*                                                                 CR-2231 
001870     IF WS-TAM-COLAPSADO > ZERO AND WS-ULT-FOI-HIFEN              CR-2231 
001880         SET WS-HC-IDX               TO WS-TAM-COLAPSADO          CR-2231 
001890         MOVE SPACE                  TO WS-HC-CHAR (WS-HC-IDX)    CR-2231 
001900         SUBTRACT 1 FROM WS-TAM-COLAPSADO                         CR-2231 
001910     END-IF.                                                      CR-2231 
001920*                                                                 CR-2231 
001930 P300-FIM.                                                        CR-2231 
001940*                                                                 CR-2231 
001950 END PROGRAM SCPP9010.                                            CR-2231 
