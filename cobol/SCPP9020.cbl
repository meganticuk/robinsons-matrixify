000010******************************************************************
000020* SISTEMA......: CATALOGO DE PRODUTOS - MEIAS
000030* PROGRAMA.....: SCPP9020
000040* AUTOR........: ANDRE RAFFUL
000050* INSTALACAO...: DEPTO DE PROCESSAMENTO DE DADOS
000060* DATA ESCRITA.: 08/11/2015
000070* DATA COMPIL..: (GERADA PELO COMPILADOR)
000080* SEGURANCA....: USO INTERNO - SOMENTE PESSOAL AUTORIZADO
000090* PROPOSITO....: SUBROTINA CHAMADA - DESSERIALIZA O CAMPO
000100*                PROD-GENDER (LISTA JSON-LIKE) PARA A TABELA
000110*                DE TRABALHO GENERO-LISTA-AREA.  CHAMADA POR
000120*                SCPP4000, SCPP4200 E SCPP5000.
000130******************************************************************
000140* HISTORICO DE ALTERACOES
000150*-----------------------------------------------------------------        
000160*  08/11/2015  RAF  CR-2810  VERSAO INICIAL - CAMPO EM BRANCO E   CR-2810 
000170*                             VALOR UNICO SEM COLCHETES           CR-2810 
000180*  22/11/2015  RAF  CR-2815  TRATAMENTO DA LISTA ENTRE COLCHETES  CR-2815 
000190*                             COM ELEMENTOS ENTRE ASPAS           CR-2815 
000200*  30/06/2017  RAF  CR-3102  LIMITE DE 3 ELEMENTOS CONFIRMADO     CR-3102 
000210*                             JUNTO AO PESSOAL DO E-COMMERCE      CR-3102 
000220*-----------------------------------------------------------------CR-3102 
000230*-----------------------------------------------------------------CR-3102 
000240 IDENTIFICATION DIVISION.                                         CR-3102 
000250*-----------------------------------------------------------------CR-3102 
000260 PROGRAM-ID.        SCPP9020.                                     CR-3102 
000270 AUTHOR.            ANDRE RAFFUL.                                 CR-3102 
000280 INSTALLATION.      DEPTO DE PROCESSAMENTO DE DADOS.              CR-3102 
000290 DATE-WRITTEN.      08/11/2015.                                   CR-3102 
000300 DATE-COMPILED.                                                   CR-3102 
000310 SECURITY.          USO INTERNO - SOMENTE PESSOAL AUTORIZADO.     CR-3102 
000320*-----------------------------------------------------------------CR-3102 
000330 ENVIRONMENT DIVISION.                                            CR-3102 
000340*-----------------------------------------------------------------CR-3102 
000350 CONFIGURATION SECTION.                                           CR-3102 
000360 SPECIAL-NAMES.                                                   CR-3102 
000370     C01 IS TOP-OF-FORM.                                          CR-3102 
000380*-----------------------------------------------------------------CR-3102 
000390 DATA DIVISION.                                                   CR-3102 
000400*-----------------------------------------------------------------CR-3102 
000410 WORKING-STORAGE SECTION.                                         CR-3102 
000420*-----------------------------------------------------------------CR-3102 
000430* COPIA DE TRABALHO DO CAMPO SERIALIZADO, REDEFINIDA PARA         CR-3102 
000440* VARREDURA CARACTER A CARACTER (COLCHETES E ASPAS)               CR-3102 
000450 01  WS-GEN-BRUTO                     PIC X(40).                  CR-3102 
000460 01  WS-GEN-BRUTO-TAB REDEFINES WS-GEN-BRUTO.                     CR-3102 
000470     05  WS-GB-CHAR   OCCURS 40 TIMES                             CR-3102 
000480                       INDEXED BY WS-GB-IDX                       CR-3102 
000490                                  PIC X(01).                      CR-3102 
000500*                                                                 CR-3102 
000510* ELEMENTO SENDO MONTADO DURANTE A VARREDURA                      CR-3102 
000520 01  WS-GEN-ELEMENTO                  PIC X(10) VALUE SPACES.     CR-3102 
000530 01  WS-GEN-ELEMENTO-TAB REDEFINES WS-GEN-ELEMENTO.               CR-3102 
000540     05  WS-GE-CHAR   OCCURS 10 TIMES                             CR-3102 
000550                       INDEXED BY WS-GE-IDX                       CR-3102 
000560                                  PIC X(01).                      CR-3102 
000570*                                                                 CR-3102 
000580 77  WS-TAM-ELEMENTO                  PIC 9(02) COMP VALUE ZERO.  CR-3102 
000590 77  WS-DENTRO-DE-ASPAS               PIC X(01) VALUE "N".        CR-3102 
000600     88  WS-EM-ASPAS                  VALUE "S".                  CR-3102 
000610*-----------------------------------------------------------------CR-3102 
000620 LINKAGE SECTION.                                                 CR-3102 
000630*-----------------------------------------------------------------CR-3102 
000640 COPY "Copybooks/GeneroLista.cpy".                                CR-3102 
000650*                                                                 CR-3102 
000660* VISAO DOS TRES SLOTS DA LISTA COMO UMA UNICA TABELA CONTIGUA,   CR-3102 
000670* USADA PARA LIMPAR TODOS OS SLOTS NUM SO PERFORM (MAIN-PROCEDURE)CR-3102 
000680 01  WS-GEN-TABELA-BRUTA REDEFINES GL-TABELA.                     CR-3102 
000690     05  WS-GTB-SLOT  OCCURS 3 TIMES                              CR-3102 
000700                       INDEXED BY WS-GTB-IDX                      CR-3102 
000710                                  PIC X(10).                      CR-3102 
000720*-----------------------------------------------------------------CR-3102 
000730* GL-STRING = CAMPO PROD-GENDER (ENTRADA)                         CR-3102 
000740* GL-QTDE / GL-TABELA = LISTA DESSERIALIZADA (SAIDA)              CR-3102 
000750*-----------------------------------------------------------------CR-3102 
000760*-----------------------------------------------------------------CR-3102 
000770 PROCEDURE DIVISION USING GENERO-LISTA-AREA.                      CR-3102 
000780*-----------------------------------------------------------------CR-3102 
000790 MAIN-PROCEDURE.                                                  CR-3102 
000800*                                                                 CR-3102 
000810     MOVE GL-STRING                  TO WS-GEN-BRUTO.             CR-3102 
000820     MOVE ZERO                       TO GL-QTDE.                  CR-3102 
000830     PERFORM VARYING WS-GTB-IDX FROM 1 BY 1 UNTIL WS-GTB-IDX > 3  CR-3102 
000840         MOVE SPACES TO WS-GTB-SLOT (WS-GTB-IDX)                  CR-3102 
000850     END-PERFORM.                                                 CR-3102 
000860*                                                                 CR-3102 
000870     IF WS-GEN-BRUTO = SPACES                                     CR-3102 
000880         CONTINUE                                                 CR-3102 
000890     ELSE                                                         CR-3102 
000900         IF WS-GB-CHAR (1) = "["                                  CR-3102 
000910             PERFORM P200-EXTRAI-LISTA THRU P200-FIM              CR-3102 
000920         ELSE                                                     CR-3102 
000930             MOVE 1                   TO GL-QTDE                  CR-3102 
000940             MOVE GL-STRING           TO GL-ITEM (1)              CR-3102 
000950         END-IF                                                   CR-3102 
000960     END-IF.                                                      CR-3102 
000970*                                                                 CR-3102 
000980     GOBACK.                                                      CR-3102 
000990*-----------------------------------------------------------------CR-3102 
001000* LISTA ENTRE COLCHETES: ["A","B",...] - EXTRAI CADA ELEMENTO     CR-3102 
001010* ENTRE ASPAS, IGNORANDO COLCHETES, VIRGULAS E ASPAS              CR-3102 
001020*-----------------------------------------------------------------CR-3102 
001030 P200-EXTRAI-LISTA.                                               CR-3102 
001040*                                                                 CR-3102 
001050     MOVE "N"                        TO WS-DENTRO-DE-ASPAS.       CR-3102 
001060     MOVE SPACES                     TO WS-GEN-ELEMENTO.          CR-3102 
001070     MOVE ZERO                       TO WS-TAM-ELEMENTO.          CR-3102 
001080*                                                                 CR-3102 
001090     PERFORM VARYING WS-GB-IDX FROM 1 BY 1                        CR-3102 
001100             UNTIL WS-GB-IDX > 40 OR GL-QTDE = 3                  CR-3102 
001110         EVALUATE WS-GB-CHAR (WS-GB-IDX)                          CR-3102 
001120             WHEN '"'                                             CR-3102 
001130                 IF WS-EM-ASPAS                                   CR-3102 
001140                     ADD 1 TO GL-QTDE                             CR-3102 
001150                     MOVE WS-GEN-ELEMENTO TO GL-ITEM (GL-QTDE)    CR-3102 
001160                     MOVE SPACES      TO WS-GEN-ELEMENTO          CR-3102 
001170                     MOVE ZERO        TO WS-TAM-ELEMENTO          CR-3102 
001180                     MOVE "N"         TO WS-DENTRO-DE-ASPAS       CR-3102 
001190                 ELSE                                             CR-3102 
001200                     MOVE "S"         TO WS-DENTRO-DE-ASPAS       CR-3102 
001210                 END-IF                                           CR-3102 
001220             WHEN OTHER                                           CR-3102 
001230                 IF WS-EM-ASPAS                                   CR-3102 
001240                     ADD 1 TO WS-TAM-ELEMENTO                     CR-3102 
001250                     SET WS-GE-IDX    TO WS-TAM-ELEMENTO          CR-3102 
001260                     MOVE WS-GB-CHAR (WS-GB-IDX)                  CR-3102 
001270                                      TO WS-GE-CHAR (WS-GE-IDX)   CR-3102 
001280                 END-IF                                           CR-3102 
001290         END-EVALUATE                                             CR-3102 
001300     END-PERFORM.                                                 CR-3102 
001310*                                                                 CR-3102 
001320 P200-FIM.                                                        CR-3102 
001330*                                                                 CR-3102 
001340 END PROGRAM SCPP9020.                                            CR-3102 
