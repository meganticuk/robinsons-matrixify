000010******************************************************************
000020* SISTEMA......: CATALOGO DE PRODUTOS - MEIAS
000030* PROGRAMA.....: SCPP9030
000040* AUTOR........: ANDRE RAFFUL
000050* INSTALACAO...: DEPTO DE PROCESSAMENTO DE DADOS
000060* DATA ESCRITA.: 08/11/2015
000070* DATA COMPIL..: (GERADA PELO COMPILADOR)
000080* SEGURANCA....: USO INTERNO - SOMENTE PESSOAL AUTORIZADO
000090* PROPOSITO....: SUBROTINA CHAMADA - SERIALIZA A TABELA DE
000100*                TRABALHO GENERO-LISTA-AREA DE VOLTA PARA O
000110*                FORMATO ["A","B"] DO CAMPO PROD-GENDER.  LISTA
000120*                VAZIA SERIALIZA PARA BRANCO.  CHAMADA POR
000130*                SCPP4000, SCPP4200 E SCPP5000.
000140******************************************************************
000150* HISTORICO DE ALTERACOES
000160*-----------------------------------------------------------------        
000170*  08/11/2015  RAF  CR-2810  VERSAO INICIAL                       CR-2810 
000180*  22/11/2015  RAF  CR-2815  LISTA VAZIA PASSA A GERAR BRANCO     CR-2815 
000190*                             EM VEZ DE "[]"                      CR-2815 
000200*-----------------------------------------------------------------CR-2815 
000210*-----------------------------------------------------------------CR-2815 
000220 IDENTIFICATION DIVISION.                                         CR-2815 
000230*-----------------------------------------------------------------CR-2815 
000240 PROGRAM-ID.        SCPP9030.                                     CR-2815 
000250 AUTHOR.            ANDRE RAFFUL.                                 CR-2815 
000260 INSTALLATION.      DEPTO DE PROCESSAMENTO DE DADOS.              CR-2815 
000270 DATE-WRITTEN.      08/11/2015.                                   CR-2815 
000280 DATE-COMPILED.                                                   CR-2815 
000290 SECURITY.          USO INTERNO - SOMENTE PESSOAL AUTORIZADO.     CR-2815 
000300*-----------------------------------------------------------------CR-2815 
000310 ENVIRONMENT DIVISION.                                            CR-2815 
000320*-----------------------------------------------------------------CR-2815 
000330 CONFIGURATION SECTION.                                           CR-2815 
000340 SPECIAL-NAMES.                                                   CR-2815 
000350     C01 IS TOP-OF-FORM.                                          CR-2815 
000360*-----------------------------------------------------------------CR-2815 
000370 DATA DIVISION.                                                   CR-2815 
000380*-----------------------------------------------------------------CR-2815 
000390 WORKING-STORAGE SECTION.                                         CR-2815 
000400*-----------------------------------------------------------------CR-2815 
000410* CAMPO SENDO MONTADO, REDEFINIDO PARA GRAVACAO POSICIONAL        CR-2815 
000420 01  WS-GEN-MONTADO                   PIC X(40) VALUE SPACES.     CR-2815 
000430 01  WS-GEN-MONTADO-TAB REDEFINES WS-GEN-MONTADO.                 CR-2815 
000440     05  WS-GM-CHAR   OCCURS 40 TIMES                             CR-2815 
000450                       INDEXED BY WS-GM-IDX                       CR-2815 
000460                                  PIC X(01).                      CR-2815 
000470*                                                                 CR-2815 
000480 77  WS-POS-MONTAGEM                  PIC 9(02) COMP VALUE ZERO.  CR-2815 
000490 77  WS-IND-ELEMENTO                  PIC 9(01) COMP VALUE ZERO.  CR-2815 
000500 77  WS-TAM-ELEMENTO                  PIC 9(02) COMP VALUE ZERO.  CR-2815 
000510*-----------------------------------------------------------------CR-2815 
000520 LINKAGE SECTION.                                                 CR-2815 
000530*-----------------------------------------------------------------CR-2815 
000540 COPY "Copybooks/GeneroLista.cpy".                                CR-2815 
000550*                                                                 CR-2815 
000560* VISAO DOS TRES SLOTS DA LISTA COMO UMA UNICA TABELA CONTIGUA,   CR-2815 
000570* USADA PELO DUMP DE DIAGNOSTICO EM P305-DUMP-LISTA               CR-2815 
000580 01  WS-GEN-TABELA-BRUTA REDEFINES GL-TABELA.                     CR-2815 
000590     05  WS-GTB-SLOT  OCCURS 3 TIMES                              CR-2815 
000600                       INDEXED BY WS-GTB-IDX                      CR-2815 
000610                                  PIC X(10).                      CR-2815 
000620*                                                                 CR-2815 
000630* VISAO DO CAMPO GL-STRING COMO TABELA DE CARACTERES, USADA       CR-2815 
000640* PELO MESMO DUMP DE DIAGNOSTICO                                  CR-2815 
000650 01  WS-GEN-STRING-TAB REDEFINES GL-STRING.                       CR-2815 
000660     05  WS-GS-CHAR   OCCURS 40 TIMES                             CR-2815 
000670                       INDEXED BY WS-GS-IDX                       CR-2815 
000680                                  PIC X(01).                      CR-2815 
000690*-----------------------------------------------------------------CR-2815 
000700* GL-QTDE / GL-TABELA = LISTA A SERIALIZAR (ENTRADA)              CR-2815 
000710* GL-STRING           = CAMPO PROD-GENDER MONTADO (SAIDA)         CR-2815 
000720*-----------------------------------------------------------------CR-2815 
000730*-----------------------------------------------------------------CR-2815 
000740 PROCEDURE DIVISION USING GENERO-LISTA-AREA.                      CR-2815 
000750*-----------------------------------------------------------------CR-2815 
000760 MAIN-PROCEDURE.                                                  CR-2815 
000770*                                                                 CR-2815 
000780     MOVE SPACES                     TO WS-GEN-MONTADO.           CR-2815 
000790     MOVE ZERO                       TO WS-POS-MONTAGEM.          CR-2815 
000800*                                                                 CR-2815 
000810     IF GL-QTDE = ZERO                                            CR-2815 
000820         CONTINUE                                                 CR-2815 
000830     ELSE                                                         CR-2815 
000840         PERFORM P200-ABRE-COLCHETE     THRU P200-FIM             CR-2815 
000850         PERFORM P300-MONTA-ELEMENTOS   THRU P300-FIM             CR-2815 
000860                 VARYING WS-IND-ELEMENTO FROM 1 BY 1              CR-2815 
000870                 UNTIL WS-IND-ELEMENTO > GL-QTDE                  CR-2815 
000880         PERFORM P400-FECHA-COLCHETE    THRU P400-FIM             CR-2815 
000890     END-IF.                                                      CR-2815 
000900*                                                                 CR-2815 
000910     MOVE WS-GEN-MONTADO              TO GL-STRING.               CR-2815 
000920*                                                                 CR-2815 
000930     IF WS-POS-MONTAGEM > 40                                      CR-2815 
000940         PERFORM P305-DUMP-LISTA THRU P305-FIM                    CR-2815 
000950     END-IF.                                                      CR-2815 
000960*                                                                 CR-2815 
000970     GOBACK.                                                      CR-2815 
000980*-----------------------------------------------------------------CR-2815 
000990* DUMP DE DIAGNOSTICO - LISTA MONTADA EXCEDEU O TAMANHO DO        CR-2815 
001000* CAMPO PROD-GENDER (POSSIVEL TRUNCAMENTO). GRAVADO NO CONSOLE    CR-2815 
001010* PARA ANALISE DO PESSOAL DE OPERACOES; NAO INTERROMPE O LOTE     CR-2815 
001020*-----------------------------------------------------------------CR-2815 
001030 P305-DUMP-LISTA.                                                 CR-2815 
001040*                                                                 CR-2815 
001050     DISPLAY "AVISO SCPP9030 - LISTA DE GENERO EXCEDEU 40 "       CR-2815 
001060             "POSICOES - POSSIVEL TRUNCAMENTO".                   CR-2815 
001070     DISPLAY "QTDE DE ELEMENTOS..: " GL-QTDE.                     CR-2815 
001080     DISPLAY "ELEMENTO 1.........: " GL-ITEM (1).                 CR-2815 
001090     DISPLAY "ELEMENTO 2.........: " GL-ITEM (2).                 CR-2815 
001100     DISPLAY "ELEMENTO 3.........: " GL-ITEM (3).                 CR-2815 
001110     DISPLAY "CAMPO MONTADO (CRU): " WS-GS-CHAR (1) WS-GS-CHAR (2)CR-2815 
001120             WS-GS-CHAR (3) WS-GS-CHAR (4) WS-GS-CHAR (5).        CR-2815 
001130*                                                                 CR-2815 
001140 P305-FIM.                                                        CR-2815 
001150*-----------------------------------------------------------------CR-2815 
001160 P200-ABRE-COLCHETE.                                              CR-2815 
001170*                                                                 CR-2815 
001180     ADD 1 TO WS-POS-MONTAGEM.                                    CR-2815 
001190     SET WS-GM-IDX TO WS-POS-MONTAGEM.                            CR-2815 
001200     MOVE "["                        TO WS-GM-CHAR (WS-GM-IDX).   CR-2815 
001210*                                                                 CR-2815 
001220 P200-FIM.                                                        CR-2815 
001230*-----------------------------------------------------------------CR-2815 
001240* GRAVA "ELEMENTO" SEPARADO POR VIRGULA QUANDO NAO E O PRIMEIRO   CR-2815 
001250*-----------------------------------------------------------------CR-2815 
001260 P300-MONTA-ELEMENTOS.                                            CR-2815 
001270*                                                                 CR-2815 
001280     IF WS-IND-ELEMENTO > 1                                       CR-2815 
001290         ADD 1 TO WS-POS-MONTAGEM                                 CR-2815 
001300         SET WS-GM-IDX TO WS-POS-MONTAGEM                         CR-2815 
001310         MOVE ","                    TO WS-GM-CHAR (WS-GM-IDX)    CR-2815 
001320     END-IF.                                                      CR-2815 
001330*                                                                 CR-2815 
001340     ADD 1 TO WS-POS-MONTAGEM.                                    CR-2815 
001350     SET WS-GM-IDX TO WS-POS-MONTAGEM.                            CR-2815 
001360     MOVE '"'                        TO WS-GM-CHAR (WS-GM-IDX).   CR-2815 
001370*                                                                 CR-2815 
001380     ADD 1 TO WS-POS-MONTAGEM.                                    CR-2815 
001390*                                                                 CR-2815 
001400     PERFORM VARYING WS-TAM-ELEMENTO FROM 10 BY -1                CR-2815 
001410             UNTIL WS-TAM-ELEMENTO = 0                            CR-2815 
001420                OR GL-ITEM (WS-IND-ELEMENTO) (WS-TAM-ELEMENTO:1)  CR-2815 
001430                                                    NOT = SPACE   CR-2815 
001440         CONTINUE                                                 CR-2815 
001450     END-PERFORM.                                                 CR-2815 
001460*                                                                 CR-2815 
001470     IF WS-TAM-ELEMENTO > 0                                       CR-2815 
001480         STRING GL-ITEM (WS-IND-ELEMENTO) (1:WS-TAM-ELEMENTO)     CR-2815 
001490             DELIMITED BY SIZE                                    CR-2815 
001500             INTO WS-GEN-MONTADO                                  CR-2815 
001510             WITH POINTER WS-POS-MONTAGEM                         CR-2815 
001520         END-STRING                                               CR-2815 
001530     END-IF.                                                      CR-2815 
001540*                                                                 CR-2815 
001550     SET WS-GM-IDX TO WS-POS-MONTAGEM.                            CR-2815 
001560     MOVE '"'                        TO WS-GM-CHAR (WS-GM-IDX).   CR-2815 
001570*                                                                 CR-2815 
001580 P300-FIM.                                                        CR-2815 
001590*-----------------------------------------------------------------CR-2815 
001600 P400-FECHA-COLCHETE.                                             CR-2815 
001610*                                                                 CR-2815 
001620     ADD 1 TO WS-POS-MONTAGEM.                                    CR-2815 
001630     SET WS-GM-IDX TO WS-POS-MONTAGEM.                            CR-2815 
001640     MOVE "]"                        TO WS-GM-CHAR (WS-GM-IDX).   CR-2815 
001650*                                                                 CR-2815 
001660 P400-FIM.                                                        CR-2815 
001670*                                                                 CR-2815 
001680 END PROGRAM SCPP9030.                                            CR-2815 
